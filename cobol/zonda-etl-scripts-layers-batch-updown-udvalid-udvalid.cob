000100******************************************************************
000200* IDENTIFICATION DIVISION.
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    UDVALID.
000600 AUTHOR.        R. ESPINOZA.
000700 INSTALLATION.  ZONDA - GERENCIA DE RIESGO DE MERCADO.
000800 DATE-WRITTEN.  14/03/1989.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL - USO INTERNO ZONDA.
001100******************************************************************
001200*                                                                *
001300* PROPOSITO: VALIDA LA INTEGRIDAD DE LAS VELAS OHLCV DEL ARCHIVO *
001400*            CANDLES ANTES DE QUE EL PASO UDFEAT CALCULE LOS     *
001500*            INDICADORES. CLASIFICA LA CORRIDA EN VALIDA (OK),  *
001600*            WARNING (CONTINUA) O INVALID (EL LOTE SE RECHAZA). *
001700*                                                                *
001800******************************************************************
001900* BITACORA DE CAMBIOS                                            *
002000******************************************************************
002100* FECHA     INIC  TICKET   DESCRIPCION                          *
002200* --------  ----  -------  ------------------------------------ *
002300* 14/03/89  RES   SM-0012  VERSION INICIAL - SIMULADOR DE       *
002400*                          ESCENARIOS DE TASAS.                 *
002500* 02/07/89  RES   SM-0031  AGREGA CONTEO DE VIOLACIONES OHLC.   *
002600* 19/11/90  MCV   SM-0058  DETECCION DE SALTOS DE PRECIO        *
002700*                          EXTREMOS (> 50%).                    *
002800* 25/04/92  MCV   SM-0077  CAMBIO DE UMBRAL DE OUTLIER A 3      *
002900*                          DESVIACIONES ESTANDAR.                *
003000* 08/01/96  DLP   SM-0103  RUTINA DE VOLUMEN NEGATIVO.          *
003100* 30/11/98  DLP   SM-0140  REVISION Y2K - FECHA SYSIN A 4       *
003200*                          DIGITOS DE ANIO.                      *
003300* 14/01/99  DLP   SM-0141  REVISION Y2K - PRUEBAS DE REGRESION. *
003400* 06/06/02  JQR   SM-0188  SE AGREGA CHEQUEO DE TIMESTAMP        *
003500*                          ESTRICTAMENTE NO DECRECIENTE.         *
003600* 17/09/07  JQR   SM-0244  EL BANCO LANZA EL PRODUCTO DE         *
003700*                          MERCADOS BINARIOS ARRIBA/ABAJO;      *
003800*                          EL SIMULADOR DE TASAS SE REUTILIZA    *
003900*                          COMO VALIDADOR DE VELAS UPDOWN.       *
004000* 25/02/08  JQR   UD-0002  RENOMBRADO SM-VALID A UDVALID, SE    *
004100*                          AGREGA CLASIFICACION VALID/INVALID/  *
004200*                          WARNING POR PRECEDENCIA DE REGLAS.    *
004300* 11/05/13  OAV   UD-0061  CORRIGE CALCULO DE DESVIACION        *
004400*                          ESTANDAR POBLACIONAL (ERA MUESTRAL). *
004500* 30/08/19  OAV   UD-0119  REPORTE DE PRIMER/ULTIMO TIMESTAMP   *
004600*                          CUANDO LA CORRIDA ES VALIDA.          *
004700* 12/03/21  OAV   UD-0152  QUITA FUNCTION SQRT Y FUNCTION ABS   *
004800*                          DEL COMPILADOR NUEVO; SE REEMPLAZAN  *
004900*                          POR RUTINA PROPIA DE RAIZ (NEWTON)   *
005000*                          Y POR INVERSION DE SIGNO EN LINEA.   *
005050* 17/11/22  RES   UD-0155  LA VISTA PLANA DE LA LINEA DE        *
005060*                          VIOLACIONES SE REORDENA DESPUES DEL  *
005070*                          01 BASE Y SE USA PARA VOLCAR LA      *
005080*                          LINEA COMPLETA A CONSOLA CUANDO LA   *
005090*                          CORRIDA QUEDA INVALID O WARNING.     *
005095* 16/05/23  RES   UD-0158  LOS ESCALARES SUELTOS DE WORKING-     *
005096*                          STORAGE (STATUS, TOPES, TIMESTAMPS,   *
005097*                          BANDERAS Y ESTADO DE CORRIDA) PASAN   *
005098*                          DE 01 A NIVEL 77; SE EXCLUYE WS-TS-   *
005099*                          TRABAJO (BASE DE WS-TS-TRABAJO-R).   *
005105* 25/05/23  RES   UD-0159  4000-DETERMINAR-ESTADO DEJABA LA      *
005110*                          REGLA POR DEFECTO (ESTADO DISTINTO   *
005115*                          DE VALID DETIENE EL LOTE) SOLO EN EL  *
005120*                          COMENTARIO; AHORA MUEVE 8/4 A         *
005125*                          RETURN-CODE EN INVALID/WARNING PARA   *
005130*                          QUE EL COND CODE CORTE EL PASO        *
005135*                          SIGUIENTE.                            *
005190******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CANDLES        ASSIGN TO CANDLES
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS IS WS-FS-CANDLES.
006100     SELECT REPORT-OUT     ASSIGN TO RPTOUT
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS WS-FS-REPORT.
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  CANDLES
006700     LABEL RECORD IS STANDARD
006800     RECORDING MODE IS F.
006900 01  CANDLES-REC.
007000     COPY UDCNDDTL.
007100 FD  REPORT-OUT
007200     LABEL RECORD IS STANDARD.
007300 01  REPORT-LINEA            PIC X(132).
007400
007500 WORKING-STORAGE SECTION.
007600 77  WS-FS-CANDLES            PIC XX      VALUE '00'.             UD-0158 
007700 77  WS-FS-REPORT             PIC XX      VALUE '00'.             UD-0158 
007800
007900 01  WS-CONTADORES.
008000     05 WS-CONT-REGISTROS      PIC 9(06) COMP VALUE 0.
008100     05 WS-CONT-VIOL-CAMPOS    PIC 9(06) COMP VALUE 0.
008200     05 WS-CONT-VIOL-OHLC      PIC 9(06) COMP VALUE 0.
008300     05 WS-CONT-VIOL-VOLUMEN   PIC 9(06) COMP VALUE 0.
008400     05 WS-CONT-VIOL-TIMESTMP  PIC 9(06) COMP VALUE 0.
008500     05 WS-CONT-OUTLIER        PIC 9(06) COMP VALUE 0.
008600     05 WS-CONT-CAMBIO-EXTR    PIC 9(06) COMP VALUE 0.
008700     05 WS-SUBI                PIC 9(06) COMP VALUE 0.
008800     05 FILLER                 PIC X(01).
008900 01  WS-CONTADORES-TABLA REDEFINES WS-CONTADORES.
009000     05 WS-CONTADOR-VALOR      PIC 9(06) COMP OCCURS 7 TIMES.
009100
009200 01  WS-ACUMULADORES-SUMA.
009300     05 WS-SUMA-CLOSE          PIC S9(11)V9(4) COMP-3 VALUE 0.
009400     05 WS-SUMA-CLOSE-CUAD     PIC S9(15)V9(4) COMP-3 VALUE 0.
009500     05 WS-MEDIA-CLOSE         PIC S9(07)V9(4) COMP-3 VALUE 0.
009600     05 WS-VARIANZA-CLOSE      PIC S9(13)V9(6) COMP-3 VALUE 0.
009700     05 WS-DESVEST-CLOSE       PIC S9(07)V9(6) COMP-3 VALUE 0.
009800     05 WS-DESV-OUTLIER        PIC S9(07)V9(6) COMP-3 VALUE 0.
009900     05 WS-VAR-PORCENTUAL      PIC S9(03)V9(6) COMP-3 VALUE 0.
010000     05 FILLER                 PIC X(01).
010100
010200* CAMPOS DE TRABAJO DE 3050-RAIZ-CUADRADA (METODO DE NEWTON,
010300* SUSTITUYE A FUNCTION SQRT - VER UD-0152).
010400 01  WS-RAIZ-TRABAJO.                                             UD-0152 
010500     05 WS-RAIZ-ENTRADA        PIC S9(13)V9(6) COMP-3 VALUE 0.    UD-0152 
010600     05 WS-RAIZ-RESULTADO      PIC S9(07)V9(6) COMP-3 VALUE 0.    UD-0152 
010700     05 WS-RAIZ-X              PIC S9(07)V9(6) COMP-3 VALUE 0.    UD-0152 
010800     05 WS-RAIZ-ITER           PIC 9(02)       COMP   VALUE 0.    UD-0152 
010900     05 FILLER                 PIC X(01).
011000
011100* TABLA DE VELAS EN MEMORIA - SE NECESITA UNA SEGUNDA PASADA
011200* PARA LOS CHEQUEOS DE OUTLIER Y CAMBIO EXTREMO, UNA VEZ
011300* CONOCIDA LA MEDIA. EL ARCHIVO ES SOLO SECUENCIAL.
011400 77  WS-MAX-VELAS              PIC 9(06) COMP VALUE 20000.        UD-0158 
011500 01  WS-TABLA-VELAS.
011600     05 WS-VELA OCCURS 20000 TIMES
011700                 INDEXED BY WS-IX-VELA.
011800        10 WS-V-SEQ            PIC 9(06) COMP.
011900        10 WS-V-TIMESTAMP      PIC 9(14).
012000        10 WS-V-CLOSE          PIC S9(07)V9(4) COMP-3.
012100        10 WS-V-CLOSE-PRIOR    PIC S9(07)V9(4) COMP-3.
012200        10 FILLER              PIC X(01).
012300
012400 77  WS-PRIOR-TIMESTAMP        PIC 9(14) VALUE 0.                 UD-0158 
012500 77  WS-PRIOR-CLOSE            PIC S9(07)V9(4) COMP-3 VALUE 0.    UD-0158 
012600 77  WS-PRIMER-TIMESTAMP       PIC 9(14) VALUE 0.                 UD-0119 
012700 77  WS-ULTIMO-TIMESTAMP       PIC 9(14) VALUE 0.                 UD-0119 
012800 77  WS-PRIMERA-VEZ            PIC X VALUE 'S'.                   UD-0119 
012900     88 WS-ES-LA-PRIMERA            VALUE 'S'.                    UD-0119 
013000
013100 77  WS-ESTADO-CORRIDA         PIC X(08) VALUE SPACES.            UD-0158 
013200     88 WS-ESTADO-VALID              VALUE 'VALID'.
013300     88 WS-ESTADO-INVALID            VALUE 'INVALID'.
013400     88 WS-ESTADO-WARNING            VALUE 'WARNING'.
013700
013800* REDEFINES DE TRABAJO - VISTA DE FECHA/HORA DEL TIMESTAMP DE
013900* LA VELA EN CURSO, PARA EL MENSAJE DE PRIMER/ULTIMO INSTANTE.
014000 01  WS-TS-TRABAJO             PIC 9(14) VALUE 0.
014100 01  WS-TS-TRABAJO-R REDEFINES WS-TS-TRABAJO.
014200     05 WS-TST-ANIO            PIC 9(04).
014300     05 WS-TST-MES             PIC 9(02).
014400     05 WS-TST-RESTO           PIC 9(08).
014500
014600 01  WS-LINEA-ESTADO.
014700     05 FILLER                 PIC X(12) VALUE 'ESTADO CORR:'.
014800     05 WS-L-ESTADO            PIC X(08).
014900     05 FILLER                 PIC X(08) VALUE SPACES.
015000     05 FILLER                 PIC X(12) VALUE 'REGISTROS:  '.
015100     05 WS-L-REGISTROS         PIC ZZZ,ZZ9.
015200 01  WS-LINEA-VIOLACIONES.
015300     05 FILLER                 PIC X(12) VALUE 'CAMPOS:     '.
015400     05 WS-L-VC                PIC ZZ,ZZ9.
015500     05 FILLER                 PIC X(10) VALUE 'OHLC:     '.
015600     05 WS-L-VO                PIC ZZ,ZZ9.
015700     05 FILLER                 PIC X(10) VALUE 'VOLUMEN:  '.
015800     05 WS-L-VV                PIC ZZ,ZZ9.
015900     05 FILLER                 PIC X(12) VALUE 'TIMESTAMP:  '.
016000     05 WS-L-VT                PIC ZZ,ZZ9.
016050* VISTA PLANA DE LA LINEA DE VIOLACIONES, PARA VOLCARLA A       UD-0155
016060* CONSOLA DE UNA SOLA VEZ CUANDO LA CORRIDA NO QUEDA VALID -    UD-0155
016070* VER 5000-IMPRIMIR-REPORTE (UD-0155).                         UD-0155
016080 01  WS-LINEA-VIOLACIONES-R REDEFINES WS-LINEA-VIOLACIONES.     UD-0155
016090     05 FILLER                 PIC X(68).                      UD-0155
016100 01  WS-LINEA-OUTLIER.
016200     05 FILLER                 PIC X(12) VALUE 'OUTLIERS:   '.
016300     05 WS-L-OUT               PIC ZZ,ZZ9.
016400     05 FILLER                 PIC X(16) VALUE 'CAMBIO EXTREMO: '.
016500     05 WS-L-EXT               PIC ZZ,ZZ9.
016600
016700 PROCEDURE DIVISION.
016800 0000-INICIO.
016900     PERFORM 1000-ABRIR-ARCHIVOS
017000     PERFORM 2000-LEER-CANDLES THRU 2000-EXIT
017100     PERFORM 3000-CALCULAR-ESTADISTICAS
017200     PERFORM 4000-DETERMINAR-ESTADO
017300     PERFORM 5000-IMPRIMIR-REPORTE
017400     PERFORM 9999-FIN
017500     .
017600
017700 1000-ABRIR-ARCHIVOS.
017800     OPEN INPUT  CANDLES
017900     OPEN OUTPUT REPORT-OUT
018000     IF WS-FS-CANDLES NOT = '00'
018100         DISPLAY 'UDVALID - NO ABRE CANDLES - FS=' WS-FS-CANDLES
018200         MOVE 16 TO RETURN-CODE
018300         PERFORM 9999-FIN
018400     END-IF
018500     .
018600
018700 2000-LEER-CANDLES.
018800     READ CANDLES
018900         AT END GO TO 2000-EXIT
019000     END-READ
019100     ADD 1 TO WS-CONT-REGISTROS
019200     IF WS-ES-LA-PRIMERA                                          UD-0119 
019300         MOVE CND-TIMESTAMP TO WS-PRIMER-TIMESTAMP                UD-0119 
019400         MOVE 'N' TO WS-PRIMERA-VEZ                               UD-0119 
019500     END-IF
019600     MOVE CND-TIMESTAMP TO WS-ULTIMO-TIMESTAMP                    UD-0119 
019700
019800*    REGLA 1 - CAMPOS NUMERICOS PRESENTES (NO BLANCOS).
019900     IF CND-SEQ NOT NUMERIC OR CND-TIMESTAMP NOT NUMERIC
020000         OR CND-OPEN NOT NUMERIC OR CND-HIGH NOT NUMERIC
020100         OR CND-LOW NOT NUMERIC OR CND-CLOSE NOT NUMERIC
020200         OR CND-VOLUME NOT NUMERIC
020300         ADD 1 TO WS-CONT-VIOL-CAMPOS
020400     END-IF
020500
020600*    REGLA 2 - RELACIONES OHLC (SE CUENTAN LAS VIOLACIONES).
020700     IF CND-HIGH < CND-LOW  ADD 1 TO WS-CONT-VIOL-OHLC END-IF
020800     IF CND-HIGH < CND-OPEN ADD 1 TO WS-CONT-VIOL-OHLC END-IF
020900     IF CND-HIGH < CND-CLOSE ADD 1 TO WS-CONT-VIOL-OHLC END-IF
021000     IF CND-LOW > CND-OPEN  ADD 1 TO WS-CONT-VIOL-OHLC END-IF
021100     IF CND-LOW > CND-CLOSE ADD 1 TO WS-CONT-VIOL-OHLC END-IF
021200
021300*    REGLA 3 - VOLUMEN NO NEGATIVO.
021400     IF CND-VOLUME < 0
021500         ADD 1 TO WS-CONT-VIOL-VOLUMEN
021600     END-IF
021700
021800*    REGLA 4 - TIMESTAMP ESTRICTAMENTE NO DECRECIENTE.
021900     IF WS-CONT-REGISTROS > 1
022000         IF CND-TIMESTAMP < WS-PRIOR-TIMESTAMP
022100             ADD 1 TO WS-CONT-VIOL-TIMESTMP
022200         END-IF
022300     END-IF
022400     MOVE CND-TIMESTAMP TO WS-PRIOR-TIMESTAMP
022500
022600*    ACUMULA PARA LA MEDIA Y DESVIACION DE CLOSE, Y GUARDA LA
022700*    VELA EN TABLA PARA LA SEGUNDA PASADA (REGLAS 5 Y 6).
022800     ADD CND-CLOSE TO WS-SUMA-CLOSE
022900     COMPUTE WS-SUMA-CLOSE-CUAD =
023000         WS-SUMA-CLOSE-CUAD + (CND-CLOSE * CND-CLOSE)
023100     IF WS-CONT-REGISTROS <= WS-MAX-VELAS
023200         SET WS-IX-VELA TO WS-CONT-REGISTROS
023300         MOVE CND-SEQ        TO WS-V-SEQ (WS-IX-VELA)
023400         MOVE CND-TIMESTAMP  TO WS-V-TIMESTAMP (WS-IX-VELA)
023500         MOVE CND-CLOSE      TO WS-V-CLOSE (WS-IX-VELA)
023600         MOVE WS-PRIOR-CLOSE TO WS-V-CLOSE-PRIOR (WS-IX-VELA)
023700     END-IF
023800     MOVE CND-CLOSE TO WS-PRIOR-CLOSE
023900     GO TO 2000-LEER-CANDLES.
024000 2000-EXIT.
024100     EXIT.
024200
024300 3000-CALCULAR-ESTADISTICAS.
024400     IF WS-CONT-REGISTROS = 0
024500         MOVE 0 TO WS-MEDIA-CLOSE WS-DESVEST-CLOSE
024600         GO TO 3000-EXIT
024700     END-IF
024800     COMPUTE WS-MEDIA-CLOSE ROUNDED =
024900         WS-SUMA-CLOSE / WS-CONT-REGISTROS
025000     COMPUTE WS-VARIANZA-CLOSE ROUNDED =
025100         (WS-SUMA-CLOSE-CUAD / WS-CONT-REGISTROS)
025200         - (WS-MEDIA-CLOSE * WS-MEDIA-CLOSE)
025300     IF WS-VARIANZA-CLOSE < 0
025400         MOVE 0 TO WS-VARIANZA-CLOSE
025500     END-IF
025600     MOVE WS-VARIANZA-CLOSE TO WS-RAIZ-ENTRADA
025700     PERFORM 3050-RAIZ-CUADRADA THRU 3050-EXIT
025800     MOVE WS-RAIZ-RESULTADO TO WS-DESVEST-CLOSE
025900     PERFORM 3100-SEGUNDA-PASADA THRU 3100-EXIT.
026000 3000-EXIT.
026100     EXIT.
026200
026300* RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON (20 ITERACIONES,
026400* MAS QUE SUFICIENTE PARA LA PRECISION DE WS-RAIZ-RESULTADO).
026500* REEMPLAZA A FUNCTION SQRT - VER BITACORA UD-0152.
026600 3050-RAIZ-CUADRADA.                                              UD-0152 
026700     IF WS-RAIZ-ENTRADA = 0                                       UD-0152 
026800         MOVE 0 TO WS-RAIZ-RESULTADO                              UD-0152 
026900         GO TO 3050-EXIT                                          UD-0152 
027000     END-IF                                                       UD-0152 
027100     MOVE WS-RAIZ-ENTRADA TO WS-RAIZ-X                            UD-0152 
027200     MOVE 1 TO WS-RAIZ-ITER.                                      UD-0152 
027300 3050-ITERAR.                                                     UD-0152 
027400     COMPUTE WS-RAIZ-X ROUNDED =                                  UD-0152 
027500         (WS-RAIZ-X + (WS-RAIZ-ENTRADA / WS-RAIZ-X)) / 2          UD-0152 
027600     ADD 1 TO WS-RAIZ-ITER                                        UD-0152 
027700     IF WS-RAIZ-ITER <= 20                                        UD-0152 
027800         GO TO 3050-ITERAR                                        UD-0152 
027900     END-IF                                                       UD-0152 
028000     MOVE WS-RAIZ-X TO WS-RAIZ-RESULTADO.                         UD-0152 
028100 3050-EXIT.
028200     EXIT.
028300
028400*    SEGUNDA PASADA SOBRE LA TABLA DE VELAS - OUTLIER (REGLA 5)
028500*    Y CAMBIO EXTREMO (REGLA 6). RECORRE CON GO TO, NO CON
028600*    PERFORM VARYING EN LINEA (VER NORMAS DE CODIFICACION).
028700 3100-SEGUNDA-PASADA.
028800     MOVE 1 TO WS-SUBI
028900     IF WS-SUBI > WS-CONT-REGISTROS OR WS-SUBI > WS-MAX-VELAS
029000         GO TO 3100-EXIT
029100     END-IF.
029200 3100-REVISAR-VELA.
029300     SET WS-IX-VELA TO WS-SUBI
029400     IF WS-DESVEST-CLOSE > 0
029500         COMPUTE WS-DESV-OUTLIER =
029600             (WS-V-CLOSE (WS-IX-VELA) - WS-MEDIA-CLOSE)
029700             / WS-DESVEST-CLOSE
029800         IF WS-DESV-OUTLIER < 0                                   UD-0152 
029900             MULTIPLY WS-DESV-OUTLIER BY -1                       UD-0152 
030000                 GIVING WS-DESV-OUTLIER                           UD-0152 
030100         END-IF                                                   UD-0152 
030200         IF WS-DESV-OUTLIER > 3.0
030300             ADD 1 TO WS-CONT-OUTLIER
030400         END-IF
030500     END-IF
030600     IF WS-SUBI > 1 AND WS-V-CLOSE-PRIOR (WS-IX-VELA) NOT = 0
030700         COMPUTE WS-VAR-PORCENTUAL =
030800             ((WS-V-CLOSE (WS-IX-VELA) /
030900               WS-V-CLOSE-PRIOR (WS-IX-VELA)) - 1)
031000         IF WS-VAR-PORCENTUAL < 0                                 UD-0152 
031100             MULTIPLY WS-VAR-PORCENTUAL BY -1                     UD-0152 
031200                 GIVING WS-VAR-PORCENTUAL                         UD-0152 
031300         END-IF
031400         IF WS-VAR-PORCENTUAL > 0.50
031500             ADD 1 TO WS-CONT-CAMBIO-EXTR
031600         END-IF
031700     END-IF
031800     ADD 1 TO WS-SUBI
031900     IF WS-SUBI > WS-CONT-REGISTROS OR WS-SUBI > WS-MAX-VELAS
032000         GO TO 3100-EXIT
032100     END-IF
032200     GO TO 3100-REVISAR-VELA.
032300 3100-EXIT.
032400     EXIT.
032500
032600 4000-DETERMINAR-ESTADO.
032700*    CUALQUIER FALLA DE LAS REGLAS 1-4 INVALIDA LA CORRIDA;
032800*    LAS REGLAS 5-6 SOLO DEJAN WARNING. CUALQUIER ESTADO
032900*    DISTINTO DE VALID DETIENE EL LOTE (REGLA POR DEFECTO) - EL
032910*    RETURN-CODE QUEDA EN 8/4 PARA QUE EL COND CODE DEL JCL       UD-0159
032920*    CORTE EL PASO SIGUIENTE (UDFEAT) CUANDO CORRESPONDA.        UD-0159
033000     IF WS-CONT-VIOL-CAMPOS    > 0 OR
033100        WS-CONT-VIOL-OHLC      > 0 OR
033200        WS-CONT-VIOL-VOLUMEN   > 0 OR
033300        WS-CONT-VIOL-TIMESTMP  > 0
033400         SET WS-ESTADO-INVALID TO TRUE
033410         MOVE 8 TO RETURN-CODE                                    UD-0159
033500     ELSE
033600         IF WS-CONT-OUTLIER > 0 OR WS-CONT-CAMBIO-EXTR > 0
033700             SET WS-ESTADO-WARNING TO TRUE
033710             MOVE 4 TO RETURN-CODE                                UD-0159
033800         ELSE
033900             SET WS-ESTADO-VALID TO TRUE
034000         END-IF
034100     END-IF
034200     .
034300
034400 5000-IMPRIMIR-REPORTE.
034500     MOVE SPACES TO REPORT-LINEA
034600     MOVE '========== UDVALID - VALIDACION DE CANDLES =========='
034700         TO REPORT-LINEA
034800     WRITE REPORT-LINEA
034900     MOVE WS-ESTADO-CORRIDA TO WS-L-ESTADO
035000     MOVE WS-CONT-REGISTROS TO WS-L-REGISTROS
035100     MOVE WS-LINEA-ESTADO TO REPORT-LINEA
035200     WRITE REPORT-LINEA
035300     MOVE WS-CONT-VIOL-CAMPOS   TO WS-L-VC
035400     MOVE WS-CONT-VIOL-OHLC     TO WS-L-VO
035500     MOVE WS-CONT-VIOL-VOLUMEN  TO WS-L-VV
035600     MOVE WS-CONT-VIOL-TIMESTMP TO WS-L-VT
035700     MOVE WS-LINEA-VIOLACIONES TO REPORT-LINEA
035800     WRITE REPORT-LINEA
035820     IF NOT WS-ESTADO-VALID                                       UD-0155
035840         DISPLAY 'UDVALID - VIOLACIONES: '                        UD-0155
035860             WS-LINEA-VIOLACIONES-R                                UD-0155
035880     END-IF                                                       UD-0155
035900     MOVE WS-CONT-OUTLIER      TO WS-L-OUT
036000     MOVE WS-CONT-CAMBIO-EXTR  TO WS-L-EXT
036100     MOVE WS-LINEA-OUTLIER TO REPORT-LINEA
036200     WRITE REPORT-LINEA
036300     IF WS-ESTADO-VALID
036400         MOVE SPACES TO REPORT-LINEA
036500         STRING 'PRIMER TIMESTAMP: ' WS-PRIMER-TIMESTAMP
036600             '  ULTIMO TIMESTAMP: ' WS-ULTIMO-TIMESTAMP
036700             DELIMITED BY SIZE INTO REPORT-LINEA
036800         WRITE REPORT-LINEA
036900     END-IF
037000     .
037100
037200 9999-FIN.
037300     CLOSE CANDLES REPORT-OUT
037400     GOBACK.
