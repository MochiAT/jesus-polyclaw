000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO: UDRESDTL                                    *
000400*                                                                *
000500* DESCRIPCION: METRICAS FINALES DE UNA ESTRATEGIA DE DECISION,   *
000600*              ACUMULADAS POR EL PASO UDBACK SOBRE EL TRAMO DE   *
000700*              PRUEBA (30%) DEL BACKTEST. UN REGISTRO POR        *
000800*              ESTRATEGIA - SOLO SE IMPRIME, NO TIENE ARCHIVO    *
000900*              DE SALIDA PROPIO.                                 *
001000* ______________________________________________________________ *
001100*                                                                *
001200*           PREFIJO  : RES.                                      *
001300*                                                                *
001400******************************************************************
001500 01  UDRESDTL.
001600     05 RES-CLAVE.
001700        10 RES-STRATEGY             PIC X(20).
001800     05 RES-DATOS.
001900        10 RES-START-BAL            PIC S9(09)V9(2).
002000        10 RES-END-BAL               PIC S9(09)V9(2).
002100        10 RES-TOTAL-PNL             PIC S9(09)V9(2).
002200        10 RES-BALANCES-TABLA REDEFINES
002300           RES-START-BAL.
002400           15 RES-BALANCE-VALOR      PIC S9(09)V9(2)
002500                                      OCCURS 3 TIMES.
002600        10 RES-TRADES                PIC 9(06) USAGE COMP-3.
002700        10 RES-WINS                  PIC 9(06) USAGE COMP-3.
002800        10 RES-LOSSES                PIC 9(06) USAGE COMP-3.
002900        10 RES-CONTEOS-TABLA REDEFINES
003000           RES-TRADES.
003100           15 RES-CONTEO-VALOR       PIC 9(06) USAGE COMP-3
003200                                      OCCURS 3 TIMES.
003300        10 RES-WIN-RATE               PIC S9(03)V9(2).
003400        10 RES-MAX-DRAWDOWN           PIC S9(01)V9(6).
003500        10 RES-SHARPE                 PIC S9(05)V9(4).
003600        10 RES-PROFIT-FACTOR          PIC S9(05)V9(4).
003700        10 RES-AVG-PNL                PIC S9(07)V9(4).
003800     05 RES-STAMP.
003900*        SELLO DEL PASO BATCH QUE PRODUJO EL REGISTRO, NO DE UN
004000*        OPERADOR EN PANTALLA (NO HAY PANTALLAS EN ESTE FLUJO).
004100        10 RES-ENTIDAD-UMO            PIC X(04).
004200        10 RES-CENTRO-UMO             PIC X(04).
004300        10 RES-USERID-UMO             PIC X(08).
004400        10 RES-NETNAME-UMO            PIC X(08).
004500        10 RES-TIMEST-UMO             PIC X(26).
004600        10 FILLER                     PIC X(04).
