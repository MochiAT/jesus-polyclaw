000100******************************************************************
000200* IDENTIFICATION DIVISION.
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    UDCOMB.
000600 AUTHOR.        MCV.
000700 INSTALLATION.  ZONDA - GERENCIA DE RIESGO DE MERCADO.
000800 DATE-WRITTEN.  03/09/1991.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL - USO INTERNO ZONDA.
001100******************************************************************
001200*                                                                *
001300* PROPOSITO: SUBPROGRAMA CALLABLE - REGLA "COMBINADA" DE         *
001400*            DECISION ARRIBA/ABAJO. VOTA CON RSI, MOMENTUM Y     *
001500*            MACD; SOLO DISPARA CUANDO LOS TRES INDICADORES      *
001600*            COINCIDEN. DEVUELVE CODIGO 'Y'/'N'/'S'.             *
001700*                                                                *
001800******************************************************************
001900* BITACORA DE CAMBIOS                                            *
002000******************************************************************
002100* FECHA     INIC  TICKET   DESCRIPCION                          *
002200* --------  ----  -------  ------------------------------------ *
002300* 03/09/91  MCV   SM-0050  VERSION INICIAL - VOTACION DE TRES    *
002400*                          SENALES DEL ESCENARIO DE TASAS.       *
002500* 30/11/98  DLP   SM-0140  REVISION Y2K - FECHA SYSIN A 4        *
002600*                          DIGITOS DE ANIO.                      *
002700* 17/09/07  JQR   SM-0244  EL BANCO LANZA EL PRODUCTO DE         *
002800*                          MERCADOS BINARIOS ARRIBA/ABAJO; LA    *
002900*                          VOTACION SE REUTILIZA COMO            *
003000*                          ESTRATEGIA "COMBINADA" DEL BACKTEST.  *
003100* 25/02/08  JQR   UD-0007  RENOMBRADO SM-COMB A UDCOMB, SE       *
003200*                          CONVIERTE EN SUBPROGRAMA CALLABLE     *
003300*                          DESDE UDBACK.                         *
003310* 16/05/23  RES   UD-0158  EL TOPE DE VOTOS (3, LOS TRES          *
003320*                          INDICADORES) PASA DE LITERAL EN       *
003330*                          LINEA A CONSTANTE DE NIVEL 77.         *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 01  WS-PARAMETROS.
004200     05 WS-P-RSI-LOW           PIC S9(03)V9(2) COMP-3 VALUE 30.00.
004300     05 WS-P-RSI-HIGH          PIC S9(03)V9(2) COMP-3 VALUE 70.00.
004400     05 WS-P-MIN-MOMENTUM      PIC S9(01)V9(6) COMP-3
004500                                VALUE 0.001000.
004600     05 WS-P-EXIGE-MACD        PIC X           VALUE 'S'.
004700         88 WS-P-MACD-EXIGIDO        VALUE 'S'.
004800     05 FILLER                 PIC X(01).
004900 01  WS-PARAMETROS-TABLA REDEFINES WS-PARAMETROS.
005000     05 WS-P-VALOR             PIC S9(03)V9(2) COMP-3
005100                                OCCURS 2 TIMES.
005200     05 FILLER                 PIC X(08).
005300
005400 01  WS-CONTADORES.
005500     05 WS-CONT-YES            PIC 9(06) COMP VALUE 0.
005600     05 WS-CONT-NO             PIC 9(06) COMP VALUE 0.
005700     05 WS-CONT-SKIP           PIC 9(06) COMP VALUE 0.
005800     05 FILLER                 PIC X(01).
005900 01  WS-CONTADORES-TABLA REDEFINES WS-CONTADORES.
006000     05 WS-CONTADOR-VALOR      PIC 9(06) COMP OCCURS 3 TIMES.
006100
006200 01  WS-VOTOS.
006300     05 WS-VOTOS-YES           PIC 9(01) COMP VALUE 0.
006400     05 WS-VOTOS-NO            PIC 9(01) COMP VALUE 0.
006500     05 FILLER                 PIC X(01).
006600 01  WS-VOTOS-TABLA REDEFINES WS-VOTOS.
006700     05 WS-VOTO-VALOR          PIC 9(01) COMP OCCURS 2 TIMES.
006800     05 FILLER                 PIC X(01).
006850
006900 77  WS-VOTOS-MAX-VALUE        PIC 9(01) COMP VALUE 3.            UD-0158 
007000 LINKAGE SECTION.
007100 01  LK-FEATURE-REC.
007200     COPY UDFTRDTL.
007300 01  LK-DECISION               PIC X(01).
007400
007500 PROCEDURE DIVISION USING LK-FEATURE-REC LK-DECISION.
007600 0000-INICIO.
007700     PERFORM 2000-DECIDIR
007800     GOBACK
007900     .
008000
008100* REGLA COMBINADA (UD-0007 / SM-0050): SE CUENTAN LOS VOTOS A
008200* FAVOR (SUBE) Y EN CONTRA (BAJA) DE RSI, MOMENTUM Y MACD; SOLO
008300* DISPARA CUANDO LOS TRES INDICADORES VOTAN EN EL MISMO SENTIDO.
008400 2000-DECIDIR.
008500     MOVE 'S' TO LK-DECISION
008600     MOVE 0 TO WS-VOTOS-YES WS-VOTOS-NO
008700
008800     IF FTR-RSI-14 < WS-P-RSI-LOW
008900         ADD 1 TO WS-VOTOS-YES
009000     END-IF
009100     IF FTR-RSI-14 > WS-P-RSI-HIGH
009200         ADD 1 TO WS-VOTOS-NO
009300     END-IF
009400
009500     IF FTR-MOMENTUM-3 > WS-P-MIN-MOMENTUM
009600         ADD 1 TO WS-VOTOS-YES
009700     END-IF
009800     IF FTR-MOMENTUM-3 < (WS-P-MIN-MOMENTUM * -1)
009900         ADD 1 TO WS-VOTOS-NO
010000     END-IF
010100
010200     IF WS-P-MACD-EXIGIDO
010300         IF FTR-MACD > 0 AND FTR-MACD-DIFF > 0
010400             ADD 1 TO WS-VOTOS-YES
010500         END-IF
010600         IF FTR-MACD < 0 AND FTR-MACD-DIFF < 0
010700             ADD 1 TO WS-VOTOS-NO
010800         END-IF
010900     ELSE
011000         ADD 1 TO WS-VOTOS-YES
011100         ADD 1 TO WS-VOTOS-NO
011200     END-IF
011300
011400     IF WS-VOTOS-YES = WS-VOTOS-MAX-VALUE                         UD-0158
011500         MOVE 'Y' TO LK-DECISION
011600         ADD 1 TO WS-CONT-YES
011700         GO TO 2000-EXIT
011800     END-IF
011900     IF WS-VOTOS-NO = WS-VOTOS-MAX-VALUE                           UD-0158
012000         MOVE 'N' TO LK-DECISION
012100         ADD 1 TO WS-CONT-NO
012200         GO TO 2000-EXIT
012300     END-IF
012400     ADD 1 TO WS-CONT-SKIP
012500     .
012600 2000-EXIT.
012700     EXIT.
