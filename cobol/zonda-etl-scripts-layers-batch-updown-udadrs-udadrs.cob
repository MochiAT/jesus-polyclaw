000100******************************************************************
000200* IDENTIFICATION DIVISION.
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    UDADRS.
000600 AUTHOR.        OAV.
000700 INSTALLATION.  ZONDA - GERENCIA DE RIESGO DE MERCADO.
000800 DATE-WRITTEN.  08/04/1993.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL - USO INTERNO ZONDA.
001100******************************************************************
001200*                                                                *
001300* PROPOSITO: SUBPROGRAMA CALLABLE - REGLA "RSI ADAPTATIVO" DE    *
001400*            DECISION ARRIBA/ABAJO. AJUSTA LOS UMBRALES DE       *
001500*            SOBRECOMPRA/SOBREVENTA DEL RSI SEGUN LA VOLATILIDAD *
001600*            RELATIVA (ATR/CLOSE). DEVUELVE CODIGO 'Y'/'N'/'S'.  *
001700*                                                                *
001800******************************************************************
001900* BITACORA DE CAMBIOS                                            *
002000******************************************************************
002100* FECHA     INIC  TICKET   DESCRIPCION                          *
002200* --------  ----  -------  ------------------------------------ *
002300* 08/04/93  OAV   SM-0082  VERSION INICIAL - UMBRAL DE DISPARO   *
002400*                          AJUSTADO POR VOLATILIDAD DEL          *
002500*                          ESCENARIO DE TASAS.                  *
002600* 30/11/98  DLP   SM-0140  REVISION Y2K - FECHA SYSIN A 4        *
002700*                          DIGITOS DE ANIO.                      *
002800* 17/09/07  JQR   SM-0244  EL BANCO LANZA EL PRODUCTO DE         *
002900*                          MERCADOS BINARIOS ARRIBA/ABAJO; EL    *
003000*                          UMBRAL AJUSTADO SE REUTILIZA COMO     *
003100*                          ESTRATEGIA "RSI ADAPTATIVO" DEL       *
003200*                          BACKTEST.                             *
003300* 25/02/08  JQR   UD-0008  RENOMBRADO SM-ADRS A UDADRS, SE       *
003400*                          CONVIERTE EN SUBPROGRAMA CALLABLE     *
003500*                          DESDE UDBACK.                         *
003600* 14/05/15  OAV   UD-0095  CORRIGE TOPES DE LOS UMBRALES         *
003700*                          AJUSTADOS (20-40 / 60-80).            *
003710* 16/05/23  RES   UD-0158  LOS TOPES 20/40/60/80 DE 2100-CALC-   *
003720*                          UMBRALES PASAN DE LITERAL EN LINEA A  *
003730*                          CONSTANTE DE NIVEL 77 (SIN TOCAR LOS  *
003740*                          REDEFINES EXISTENTES).                *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500 01  WS-PARAMETROS.
004600     05 WS-P-BASE-LOW          PIC S9(03)V9(2) COMP-3 VALUE 30.00.
004700     05 WS-P-BASE-HIGH         PIC S9(03)V9(2) COMP-3 VALUE 70.00.
004800     05 WS-P-AJUSTA-ATR        PIC X           VALUE 'S'.
004900         88 WS-P-AJUSTE-ACTIVO       VALUE 'S'.
005000     05 FILLER                 PIC X(01).
005100 01  WS-PARAMETROS-TABLA REDEFINES WS-PARAMETROS.
005200     05 WS-P-VALOR             PIC S9(03)V9(2) COMP-3
005300                                OCCURS 2 TIMES.
005400     05 FILLER                 PIC X(02).
005500
005600 01  WS-CONTADORES.
005700     05 WS-CONT-YES            PIC 9(06) COMP VALUE 0.
005800     05 WS-CONT-NO             PIC 9(06) COMP VALUE 0.
005900     05 WS-CONT-SKIP           PIC 9(06) COMP VALUE 0.
006000     05 FILLER                 PIC X(01).
006100 01  WS-CONTADORES-TABLA REDEFINES WS-CONTADORES.
006200     05 WS-CONTADOR-VALOR      PIC 9(06) COMP OCCURS 3 TIMES.
006300
006400 01  WS-AJUSTE-TRABAJO.
006500     05 WS-VOL-RELATIVA        PIC S9(03)V9(6) COMP-3 VALUE 0.
006600     05 WS-MULT-VOL            PIC S9(03)V9(6) COMP-3 VALUE 0.
006700     05 WS-LOW-AJUSTADO        PIC S9(03)V9(2) COMP-3 VALUE 0.
006800     05 WS-HIGH-AJUSTADO       PIC S9(03)V9(2) COMP-3 VALUE 0.
006900     05 WS-CANDIDATO           PIC S9(03)V9(2) COMP-3 VALUE 0.
007000     05 FILLER                 PIC X(01).
007100 01  WS-AJUSTE-TRABAJO-R REDEFINES WS-AJUSTE-TRABAJO.
007200     05 WS-AJUSTE-BYTES        PIC X(20).
007210
007220 77  WS-TOPE-LOW-MIN           PIC S9(03)V9(2) COMP-3 VALUE 20.00.
007230 77  WS-TOPE-LOW-MAX           PIC S9(03)V9(2) COMP-3 VALUE 40.00.
007240 77  WS-TOPE-HIGH-MIN          PIC S9(03)V9(2) COMP-3 VALUE 60.00.
007250 77  WS-TOPE-HIGH-MAX          PIC S9(03)V9(2) COMP-3 VALUE 80.00.
007300
007400 LINKAGE SECTION.
007500 01  LK-FEATURE-REC.
007600     COPY UDFTRDTL.
007700 01  LK-DECISION               PIC X(01).
007800
007900 PROCEDURE DIVISION USING LK-FEATURE-REC LK-DECISION.
008000 0000-INICIO.
008100     PERFORM 2000-DECIDIR
008200     GOBACK
008300     .
008400
008500* REGLA RSI ADAPTATIVO (UD-0008 / SM-0082): LOS UMBRALES SE
008600* ESTRECHAN O ENSANCHAN SEGUN LA VOLATILIDAD RELATIVA (ATR
008700* SOBRE EL CIERRE).
008800 2000-DECIDIR.
008900     MOVE 'S' TO LK-DECISION
009000     IF WS-P-AJUSTE-ACTIVO
009100         PERFORM 2100-CALC-UMBRALES
009200     ELSE
009300         MOVE WS-P-BASE-LOW  TO WS-LOW-AJUSTADO
009400         MOVE WS-P-BASE-HIGH TO WS-HIGH-AJUSTADO
009500     END-IF
009600     IF FTR-RSI-14 < WS-LOW-AJUSTADO
009700         MOVE 'Y' TO LK-DECISION
009800         ADD 1 TO WS-CONT-YES
009900         GO TO 2000-EXIT
010000     END-IF
010100     IF FTR-RSI-14 > WS-HIGH-AJUSTADO
010200         MOVE 'N' TO LK-DECISION
010300         ADD 1 TO WS-CONT-NO
010400         GO TO 2000-EXIT
010500     END-IF
010600     ADD 1 TO WS-CONT-SKIP
010700     .
010800 2000-EXIT.
010900     EXIT.
011000
011100* CALCULA LOS UMBRALES AJUSTADOS: BAJO ENTRE 20 Y 40; ALTO
011200* ENTRE 60 Y 80. SIN FUNCTION MIN/MAX - COMPARACIONES EN LINEA.
011300 2100-CALC-UMBRALES.
011400     IF FTR-CLOSE > 0
011500         COMPUTE WS-VOL-RELATIVA = FTR-ATR-14 / FTR-CLOSE
011600     ELSE
011700         MOVE 0 TO WS-VOL-RELATIVA
011800     END-IF
011900     COMPUTE WS-MULT-VOL = 1 + (WS-VOL-RELATIVA * 10)
012000
012100     COMPUTE WS-CANDIDATO = WS-P-BASE-LOW / WS-MULT-VOL
012200     IF WS-CANDIDATO > WS-TOPE-LOW-MAX                            UD-0158
012300         MOVE WS-TOPE-LOW-MAX TO WS-CANDIDATO                     UD-0158
012400     END-IF                                                       UD-0095
012500     IF WS-CANDIDATO < WS-TOPE-LOW-MIN                            UD-0158
012600         MOVE WS-TOPE-LOW-MIN TO WS-CANDIDATO                     UD-0158
012700     END-IF
012800     MOVE WS-CANDIDATO TO WS-LOW-AJUSTADO
012900
013000     COMPUTE WS-CANDIDATO = WS-P-BASE-HIGH * WS-MULT-VOL
013100     IF WS-CANDIDATO < WS-TOPE-HIGH-MIN                           UD-0158
013200         MOVE WS-TOPE-HIGH-MIN TO WS-CANDIDATO                    UD-0158
013300     END-IF                                                       UD-0095 
013400     IF WS-CANDIDATO > WS-TOPE-HIGH-MAX                           UD-0158
013500         MOVE WS-TOPE-HIGH-MAX TO WS-CANDIDATO                    UD-0158 
013600     END-IF
013700     MOVE WS-CANDIDATO TO WS-HIGH-AJUSTADO
013800     .
