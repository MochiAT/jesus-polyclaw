000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO: UDTCMKT                                     *
000400*                                                                *
000500* DESCRIPCION: MERCADOS CANDIDATOS UPDOWN RECIBIDOS DESDE EL     *
000600*              ALIMENTADOR EXTERNO, PARA SELECCION Y PUNTAJE     *
000700*              POR EL PASO UDMKTS.                               *
000800*                                                                *
000900* ______________________________________________________________ *
001000*                                                                *
001100*           LONGITUD : 104 POSICIONES.                          *
001200*           PREFIJO  : MKT.                                     *
001300*                                                                *
001400* NO LLEVA TRAILER DE SELLO -UMO-: ARCHIVO DE ENTRADA EXTERNO.  *
001500******************************************************************
001600
001700 01  UDMKTDTL.
001800         10  MKT_ID                  PIC X(12).
001900         10  MKT_SLUG                PIC X(60).
002000         10  MKT_SLUG_R REDEFINES MKT_SLUG.
002100*           VISTA INFORMATIVA EN TRES TRAMOS; LA BUSQUEDA REAL
002200*           DE LOS TOKENS PREFIJO/ACTIVO/PLAZO SE HACE CON
002300*           UNSTRING EN 2100-FILTRO-CANDIDATO (LOS TOKENS NO
002400*           CAEN EN POSICION FIJA DENTRO DEL SLUG).
002500             15  MKT_SLUG_TRAMO-1     PIC X(20).
002600             15  MKT_SLUG_TRAMO-2     PIC X(20).
002700             15  MKT_SLUG_TRAMO-3     PIC X(20).
002800         10  MKT_END_EPOCH            PIC 9(10).
002900         10  MKT_VOLUME               PIC S9(9)V9(2).
003000         10  MKT_BEST_BID             PIC S9(1)V9(4).
003100         10  MKT_BEST_ASK             PIC S9(1)V9(4).
003200         10  MKT_ACTIVE_FLAG          PIC X(01).
003300             88  MKT_ACTIVE_FLAG_SI       VALUE 'Y'.
003400             88  MKT_ACTIVE_FLAG_NO       VALUE 'N'.
003500         10  FILLER                   PIC X(05).
