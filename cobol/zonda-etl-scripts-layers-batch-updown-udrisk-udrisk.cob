000100******************************************************************
000200* IDENTIFICATION DIVISION.
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    UDRISK.
000600 AUTHOR.        MCV.
000700 INSTALLATION.  ZONDA - GERENCIA DE RIESGO DE MERCADO.
000800 DATE-WRITTEN.  14/02/1990.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL - USO INTERNO ZONDA.
001100******************************************************************
001200*                                                                *
001300* PROPOSITO: SUBPROGRAMA CALLABLE - ADMINISTRADOR DE RIESGO DEL  *
001400*            BACKTEST DE MERCADOS BINARIOS ARRIBA/ABAJO.         *
001500*            MANTIENE EL SALDO, EL PICO DE CAPITAL, EL DRAWDOWN, *
001600*            LA TABLA DE POSICIONES ABIERTAS (MAX. 3) Y EL       *
001700*            SEMAFORO DE RIESGO (VERDE/AMARILLO/ROJO) ENTRE      *
001800*            LLAMADAS SUCESIVAS DESDE UDBACK.                    *
001900*                                                                *
002000******************************************************************
002100* BITACORA DE CAMBIOS                                            *
002200******************************************************************
002300* FECHA     INIC  TICKET   DESCRIPCION                          *
002400* --------  ----  -------  ------------------------------------ *
002500* 14/02/90  MCV   SM-0030  VERSION INICIAL - CONTROL DE LIMITES  *
002600*                          DE POSICION DEL ESCENARIO DE TASAS.   *
002700* 08/08/94  MCV   SM-0092  AGREGA SEMAFORO DE RIESGO VERDE/      *
002800*                          AMARILLO/ROJO POR DRAWDOWN.           *
002900* 30/11/98  DLP   SM-0140  REVISION Y2K - FECHA SYSIN A 4        *
003000*                          DIGITOS DE ANIO.                      *
003100* 17/09/07  JQR   SM-0244  EL BANCO LANZA EL PRODUCTO DE         *
003200*                          MERCADOS BINARIOS ARRIBA/ABAJO; EL    *
003300*                          CONTROL DE LIMITES SE REUTILIZA COMO  *
003400*                          ADMINISTRADOR DE RIESGO DEL BACKTEST. *
003500* 25/02/08  JQR   UD-0010  RENOMBRADO SM-RISK A UDRISK, SE       *
003600*                          CONVIERTE EN SUBPROGRAMA CALLABLE     *
003700*                          CON AREA DE COMUNICACION UNICA Y      *
003800*                          CODIGO DE FUNCION (SIZE/VALIDATE/     *
003900*                          OPEN/CLOSE/LEVEL/RESET).              *
004000* 11/06/12  OAV   UD-0060  CORRIGE ORDEN DE LOS SEIS CONTROLES   *
004100*                          DE VALIDACION (EL SEMAFORO ROJO SE    *
004200*                          EVALUA PRIMERO).                      *
004300* 06/03/17  RES   UD-0102  AGREGA FUNCION INIT PARA REINICIAR EL *
004400*                          ESTADO COMPLETO AL COMENZAR CADA      *
004500*                          ESTRATEGIA DEL BACKTEST (UDBACK).     *
004510* 09/04/23  RES   UD-0157  AGREGA FUNCION EXIT (3500-VERIFICAR-  *
004520*                          SALIDA) PARA CUMPLIR LA REGLA DE      *
004530*                          SALIDA POR STOP-LOSS/TAKE-PROFIT DEL  *
004540*                          ADMINISTRADOR DE RIESGO; LLENA         *
004550*                          LK-MOTIVO-SALIDA. UDBACK NO LA LLAMA   *
004560*                          PORQUE ESTE LOTE LIQUIDA CADA POSICION *
004570*                          AL INSTANTE CONTRA EL PAYOUT (VER      *
004590*                          FUTURO MOTOR QUE RECORRA PRECIO A      *
004595*                          PRECIO.                                *
004596* 16/05/23  RES   UD-0158  EL MULTIPLICADOR (0.5) DEL TOPE DE     *
004597*                          EXPOSICION EN NIVEL AMARILLO PASA DE   *
004598*                          LITERAL EN LINEA A CONSTANTE DE NIVEL  *
004599*                          77 (WS-P-YELLOW-MULT).                 *
004650******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*----------------------------------------------------------------*
005400* ESTADO DE RIESGO - PERSISTE ENTRE LLAMADAS MIENTRAS EL PASO    *
005500* DE BATCH TENGA EL PROGRAMA CARGADO EN MEMORIA.                 *
005600*----------------------------------------------------------------*
005700 01  WS-ESTADO-RIESGO.
005800     05 WS-BALANCE             PIC S9(09)V9(2) COMP-3
005900                                VALUE 1000.00.
006000     05 WS-EQUITY-PEAK         PIC S9(09)V9(2) COMP-3
006100                                VALUE 1000.00.
006200     05 WS-SALDO-INICIO-DIA    PIC S9(09)V9(2) COMP-3
006300                                VALUE 1000.00.
006400     05 WS-MAX-DRAWDOWN        PIC S9(01)V9(6) COMP-3 VALUE 0.
006500     05 WS-DAILY-PNL           PIC S9(09)V9(2) COMP-3 VALUE 0.
006600     05 WS-NIVEL-RIESGO        PIC X(01)       VALUE 'G'.
006700         88 WS-NIVEL-VERDE           VALUE 'G'.
006800         88 WS-NIVEL-AMARILLO        VALUE 'Y'.
006900         88 WS-NIVEL-ROJO            VALUE 'R'.
007000     05 FILLER                 PIC X(01).
007100
007200 01  WS-CONTADORES-RIESGO.
007300     05 WS-OPERACIONES-BLOQUEADAS PIC 9(06) COMP VALUE 0.
007400     05 WS-POSICIONES-ABIERTAS    PIC 9(06) COMP VALUE 0.
007500     05 FILLER                 PIC X(01).
007600 01  WS-CONTADORES-RIESGO-TABLA REDEFINES WS-CONTADORES-RIESGO.
007700     05 WS-CONTADOR-VALOR      PIC 9(06) COMP OCCURS 2 TIMES.
007800     05 FILLER                 PIC X(01).
007900
008000 01  WS-PARAMETROS-RIESGO.
008100     05 WS-P-MAX-POS-SIZE-PCT  PIC S9(01)V9(6) COMP-3
008200                                VALUE 0.100000.
008300     05 WS-P-MAX-EXPO-PCT      PIC S9(01)V9(6) COMP-3
008400                                VALUE 0.300000.
008500     05 WS-P-STOP-LOSS-PCT     PIC S9(01)V9(6) COMP-3
008600                                VALUE 0.050000.
008700     05 WS-P-TAKE-PROFIT-PCT   PIC S9(01)V9(6) COMP-3
008800                                VALUE 0.100000.
008900     05 WS-P-MAX-DRAWDOWN-PCT  PIC S9(01)V9(6) COMP-3
009000                                VALUE 0.200000.
009100     05 WS-P-DAILY-LOSS-PCT    PIC S9(01)V9(6) COMP-3
009200                                VALUE 0.030000.
009300     05 WS-P-MAX-POSICIONES    PIC 9(01) COMP VALUE 3.
009400     05 WS-P-CONFIANZA-MIN     PIC S9(01)V9(4) COMP-3
009500                                VALUE 0.5000.
009600     05 FILLER                 PIC X(01).
009700 01  WS-PARAMETROS-RIESGO-TABLA REDEFINES WS-PARAMETROS-RIESGO.
009800     05 WS-P-VALOR             PIC S9(01)V9(6) COMP-3
009900                                OCCURS 6 TIMES.
010000     05 FILLER                 PIC X(06).
010100
010200*----------------------------------------------------------------*
010300* TABLA DE POSICIONES ABIERTAS (MAXIMO 3, UD-0010).              *
010400*----------------------------------------------------------------*
010500 01  WS-TABLA-POSICIONES.
010600     05 WS-POSICION OCCURS 3 TIMES INDEXED BY WS-IDX-POS.
010700         10 WS-POS-OCUPADA     PIC X(01) VALUE 'N'.
010800             88 WS-POS-OCUPADA-SI      VALUE 'Y'.
010900         10 WS-POS-LADO        PIC X(03) VALUE SPACES.
011000         10 WS-POS-ENTRY-PRICE PIC S9(07)V9(4) COMP-3 VALUE 0.
011100         10 WS-POS-SIZE        PIC S9(07)V9(4) COMP-3 VALUE 0.
011200         10 WS-POS-STOP-LOSS   PIC S9(07)V9(4) COMP-3 VALUE 0.
011300         10 WS-POS-TAKE-PROFIT PIC S9(07)V9(4) COMP-3 VALUE 0.
011400         10 FILLER             PIC X(01).
011500 01  WS-TABLA-POSICIONES-R REDEFINES WS-TABLA-POSICIONES.
011600     05 WS-POS-BYTES           PIC X(29) OCCURS 3 TIMES.
011700
011800 01  WS-TRABAJO.
011900     05 WS-EXPOSICION-ACTUAL   PIC S9(09)V9(4) COMP-3 VALUE 0.
012000     05 WS-TOPE-POSICION       PIC S9(09)V9(4) COMP-3 VALUE 0.
012100     05 WS-TOPE-EXPOSICION     PIC S9(09)V9(4) COMP-3 VALUE 0.
012200     05 WS-PERDIDA-DIARIA-TOPE PIC S9(09)V9(4) COMP-3 VALUE 0.
012300     05 WS-SUBI                PIC 9(01) COMP VALUE 0.
012400     05 FILLER                 PIC X(01).
012450
012460 77  WS-P-YELLOW-MULT          PIC S9(01)V9(2) COMP-3 VALUE 0.50. UD-0158
012500
012600 LINKAGE SECTION.
012700 01  LK-AREA-RIESGO.
012800     05 LK-FUNCION              PIC X(08).
012900     05 LK-PRECIO                PIC S9(07)V9(4).
013000     05 LK-LADO                   PIC X(03).
013100     05 LK-CONFIANZA              PIC S9(01)V9(4).
013200     05 LK-TAMANIO                PIC S9(07)V9(4).
013300     05 LK-RECHAZADO              PIC X(01).
013400         88 LK-OPERACION-RECHAZADA     VALUE 'Y'.
013500     05 LK-MOTIVO-RECHAZO         PIC X(30).
013600     05 LK-INDICE-POSICION        PIC 9(01).
013700     05 LK-PRECIO-SALIDA          PIC S9(07)V9(4).
013800     05 LK-MOTIVO-SALIDA          PIC X(12).
013900     05 LK-PNL                    PIC S9(07)V9(2).
014000     05 LK-BALANCE                PIC S9(09)V9(2).
014100     05 LK-EQUITY-PEAK            PIC S9(09)V9(2).
014200     05 LK-DRAWDOWN-ACTUAL        PIC S9(01)V9(6).
014300     05 LK-DRAWDOWN-MAXIMO        PIC S9(01)V9(6).
014400     05 LK-DAILY-PNL              PIC S9(09)V9(2).
014500     05 LK-NIVEL-RIESGO           PIC X(01).
014600     05 LK-POSICIONES-ABIERTAS    PIC 9(01).
014700     05 LK-OPERACIONES-BLOQUEADAS PIC 9(06).
014800
014900 PROCEDURE DIVISION USING LK-AREA-RIESGO.
015000 0000-INICIO.
015100     IF LK-FUNCION = 'SIZE'
015200         PERFORM 1000-CALC-TAMANIO
015300     END-IF
015400     IF LK-FUNCION = 'VALIDATE'
015500         PERFORM 2000-VALIDAR-OPERACION
015600     END-IF
015700     IF LK-FUNCION = 'OPEN'
015800         PERFORM 3000-ABRIR-POSICION
015900     END-IF
016000     IF LK-FUNCION = 'CLOSE'
016100         PERFORM 4000-CERRAR-POSICION
016200     END-IF
016300     IF LK-FUNCION = 'LEVEL'
016400         PERFORM 5000-CALC-NIVEL-RIESGO
016500     END-IF
016600     IF LK-FUNCION = 'RESET'
016700         PERFORM 6000-RESET-DIARIO
016800     END-IF
016900     IF LK-FUNCION = 'INIT'                                       UD-0102
017000         PERFORM 7000-INICIALIZAR                                 UD-0102
017100     END-IF                                                       UD-0102
017110     IF LK-FUNCION = 'EXIT'                                       UD-0157
017120         PERFORM 3500-VERIFICAR-SALIDA                            UD-0157
017130     END-IF                                                       UD-0157
017200     MOVE WS-BALANCE             TO LK-BALANCE
017300     MOVE WS-EQUITY-PEAK         TO LK-EQUITY-PEAK
017400     MOVE WS-MAX-DRAWDOWN        TO LK-DRAWDOWN-MAXIMO
017500     MOVE WS-DAILY-PNL           TO LK-DAILY-PNL
017600     MOVE WS-NIVEL-RIESGO        TO LK-NIVEL-RIESGO
017700     MOVE WS-POSICIONES-ABIERTAS TO LK-POSICIONES-ABIERTAS
017800     MOVE WS-OPERACIONES-BLOQUEADAS TO LK-OPERACIONES-BLOQUEADAS
017900     GOBACK
018000     .
018100
018200* TAMANIO DE POSICION (UD-0010): RIESGO = SALDO * STOPLOSSPCT;
018300* TAMANIO = RIESGO / (PRECIO * STOPLOSSPCT) = SALDO / PRECIO,
018400* TOPADO POR SALDO * MAXPOSSIZEPCT / PRECIO.
018500 1000-CALC-TAMANIO.
018600     IF LK-PRECIO NOT > 0
018700         MOVE 0 TO LK-TAMANIO
018800         GO TO 1000-EXIT
018900     END-IF
019000     COMPUTE LK-TAMANIO ROUNDED = WS-BALANCE / LK-PRECIO
019100     COMPUTE WS-TOPE-POSICION ROUNDED =
019200         (WS-BALANCE * WS-P-MAX-POS-SIZE-PCT) / LK-PRECIO
019300     IF LK-TAMANIO > WS-TOPE-POSICION
019400         MOVE WS-TOPE-POSICION TO LK-TAMANIO
019500     END-IF
019600     .
019700 1000-EXIT.
019800     EXIT.
019900
020000* VALIDACION DE LA OPERACION (UD-0060): SEIS CONTROLES EN ORDEN,
020100* LA PRIMERA FALLA RECHAZA LA OPERACION.
020200 2000-VALIDAR-OPERACION.
020300     MOVE 'N' TO LK-RECHAZADO
020400     MOVE SPACES TO LK-MOTIVO-RECHAZO
020500
020600     IF WS-NIVEL-ROJO
020700         MOVE 'Y' TO LK-RECHAZADO
020800         MOVE 'TRADING HALTED' TO LK-MOTIVO-RECHAZO
020900         ADD 1 TO WS-OPERACIONES-BLOQUEADAS
021000         GO TO 2000-EXIT
021100     END-IF
021200
021300     IF WS-POSICIONES-ABIERTAS >= WS-P-MAX-POSICIONES
021400         MOVE 'Y' TO LK-RECHAZADO
021500         MOVE 'MAX OPEN POSITIONS' TO LK-MOTIVO-RECHAZO
021600         GO TO 2000-EXIT
021700     END-IF
021800
021900     IF (LK-PRECIO * LK-TAMANIO) >
022000             (WS-BALANCE * WS-P-MAX-POS-SIZE-PCT)
022100         MOVE 'Y' TO LK-RECHAZADO
022200         MOVE 'POSITION TOO LARGE' TO LK-MOTIVO-RECHAZO
022300         GO TO 2000-EXIT
022400     END-IF
022500
022600     PERFORM 2100-CALC-EXPOSICION
022700     IF (WS-EXPOSICION-ACTUAL + (LK-PRECIO * LK-TAMANIO)) >
022800             (WS-BALANCE * WS-P-MAX-EXPO-PCT)
022900         MOVE 'Y' TO LK-RECHAZADO
023000         MOVE 'EXPOSURE LIMIT' TO LK-MOTIVO-RECHAZO
023100         GO TO 2000-EXIT
023200     END-IF
023300
023400     COMPUTE WS-PERDIDA-DIARIA-TOPE =
023500         WS-BALANCE * WS-P-DAILY-LOSS-PCT
023600     IF WS-DAILY-PNL < (WS-PERDIDA-DIARIA-TOPE * -1)
023700         SET WS-NIVEL-ROJO TO TRUE
023800         MOVE 'Y' TO LK-RECHAZADO
023900         MOVE 'DAILY LOSS LIMIT' TO LK-MOTIVO-RECHAZO
024000         GO TO 2000-EXIT
024100     END-IF
024200
024300     IF LK-CONFIANZA < WS-P-CONFIANZA-MIN
024400         MOVE 'Y' TO LK-RECHAZADO
024500         MOVE 'LOW CONFIDENCE' TO LK-MOTIVO-RECHAZO
024600     END-IF
024700     .
024800 2000-EXIT.
024900     EXIT.
025000
025100* SUMA EL VALOR DE MERCADO DE LAS POSICIONES ABIERTAS.
025200 2100-CALC-EXPOSICION.
025300     MOVE 0 TO WS-EXPOSICION-ACTUAL
025400     SET WS-IDX-POS TO 1
025500     GO TO 2100-SUMAR-POSICION.
025600 2100-SUMAR-POSICION.
025700     IF WS-IDX-POS > WS-P-MAX-POSICIONES
025800         GO TO 2100-EXIT
025900     END-IF
026000     IF WS-POS-OCUPADA-SI (WS-IDX-POS)
026100         COMPUTE WS-EXPOSICION-ACTUAL =
026200             WS-EXPOSICION-ACTUAL +
026300             (WS-POS-ENTRY-PRICE (WS-IDX-POS) *
026400              WS-POS-SIZE (WS-IDX-POS))
026500     END-IF
026600     SET WS-IDX-POS UP BY 1
026700     GO TO 2100-SUMAR-POSICION.
026800 2100-EXIT.
026900     EXIT.
027000
027100* ABRE UNA POSICION EN LA PRIMER RANURA LIBRE DE LA TABLA.
027200 3000-ABRIR-POSICION.
027300     SET WS-IDX-POS TO 1
027400     GO TO 3000-BUSCAR-RANURA.
027500 3000-BUSCAR-RANURA.
027600     IF WS-IDX-POS > WS-P-MAX-POSICIONES
027700         GO TO 3000-EXIT
027800     END-IF
027900     IF NOT WS-POS-OCUPADA-SI (WS-IDX-POS)
028000         MOVE 'Y'        TO WS-POS-OCUPADA (WS-IDX-POS)
028100         MOVE LK-LADO    TO WS-POS-LADO (WS-IDX-POS)
028200         MOVE LK-PRECIO  TO WS-POS-ENTRY-PRICE (WS-IDX-POS)
028300         MOVE LK-TAMANIO TO WS-POS-SIZE (WS-IDX-POS)
028400         MOVE WS-IDX-POS TO LK-INDICE-POSICION
028500         IF LK-LADO = 'YES'
028600             COMPUTE WS-POS-STOP-LOSS (WS-IDX-POS) ROUNDED =
028700                 LK-PRECIO * (1 - WS-P-STOP-LOSS-PCT)
028800             COMPUTE WS-POS-TAKE-PROFIT (WS-IDX-POS) ROUNDED =
028900                 LK-PRECIO * (1 + WS-P-TAKE-PROFIT-PCT)
029000         ELSE
029100             COMPUTE WS-POS-STOP-LOSS (WS-IDX-POS) ROUNDED =
029200                 LK-PRECIO * (1 + WS-P-STOP-LOSS-PCT)
029300             COMPUTE WS-POS-TAKE-PROFIT (WS-IDX-POS) ROUNDED =
029400                 LK-PRECIO * (1 - WS-P-TAKE-PROFIT-PCT)
029500         END-IF
029600         ADD 1 TO WS-POSICIONES-ABIERTAS
029700         PERFORM 5000-CALC-NIVEL-RIESGO
029800         GO TO 3000-EXIT
029900     END-IF
030000     SET WS-IDX-POS UP BY 1
030100     GO TO 3000-BUSCAR-RANURA.
030200 3000-EXIT.
030300     EXIT.
030310
030320* VERIFICA SI LK-PRECIO (COTIZACION ACTUAL) CRUZA EL STOP-LOSS O   UD-0157
030330* EL TAKE-PROFIT DE LA POSICION INDICADA POR LK-INDICE-POSICION;  UD-0157
030340* DEJA EL MOTIVO EN LK-MOTIVO-SALIDA ('STOP_LOSS' / 'TAKE         UD-0157
030350* PROFIT') O EN SPACES SI NINGUN NIVEL FUE TOCADO. FUNCION        UD-0157
030360* EXPUESTA PARA UN MOTOR QUE RECORRA PRECIO A PRECIO; ESTE LOTE   UD-0157
030370* NO LA INVOCA PORQUE LIQUIDA CADA POSICION AL INSTANTE CONTRA    UD-0157
030390 3500-VERIFICAR-SALIDA.                                           UD-0157
030400     MOVE SPACES TO LK-MOTIVO-SALIDA                              UD-0157
030410     SET WS-IDX-POS TO LK-INDICE-POSICION                         UD-0157
030420     IF WS-POS-LADO (WS-IDX-POS) = 'YES'                          UD-0157
030430         IF LK-PRECIO NOT > WS-POS-STOP-LOSS (WS-IDX-POS)         UD-0157
030440             MOVE 'STOP_LOSS'    TO LK-MOTIVO-SALIDA              UD-0157
030450         ELSE                                                     UD-0157
030460             IF LK-PRECIO NOT < WS-POS-TAKE-PROFIT (WS-IDX-POS)   UD-0157
030470                 MOVE 'TAKE PROFIT' TO LK-MOTIVO-SALIDA           UD-0157
030480             END-IF                                               UD-0157
030490         END-IF                                                   UD-0157
030500     ELSE                                                         UD-0157
030510         IF LK-PRECIO NOT < WS-POS-STOP-LOSS (WS-IDX-POS)         UD-0157
030520             MOVE 'STOP_LOSS'    TO LK-MOTIVO-SALIDA              UD-0157
030530         ELSE                                                     UD-0157
030540             IF LK-PRECIO NOT > WS-POS-TAKE-PROFIT (WS-IDX-POS)   UD-0157
030550                 MOVE 'TAKE PROFIT' TO LK-MOTIVO-SALIDA           UD-0157
030560             END-IF                                               UD-0157
030570         END-IF                                                   UD-0157
030580     END-IF                                                       UD-0157
030590     .                                                            UD-0157
030600 3500-EXIT.                                                       UD-0157
030610     EXIT.                                                        UD-0157
030620
030630* CIERRA LA POSICION INDICADA POR LK-INDICE-POSICION Y CALCULA
030640* LA GANANCIA O PERDIDA REALIZADA.
030700 4000-CERRAR-POSICION.
030800     SET WS-IDX-POS TO LK-INDICE-POSICION
030900     IF LK-LADO = 'YES' OR WS-POS-LADO (WS-IDX-POS) = 'YES'
031000         COMPUTE LK-PNL ROUNDED =
031100             (LK-PRECIO-SALIDA - WS-POS-ENTRY-PRICE (WS-IDX-POS))
031200             * WS-POS-SIZE (WS-IDX-POS)
031300     ELSE
031400         COMPUTE LK-PNL ROUNDED =
031500             (WS-POS-ENTRY-PRICE (WS-IDX-POS) - LK-PRECIO-SALIDA)
031600             * WS-POS-SIZE (WS-IDX-POS)
031700     END-IF
031800     ADD LK-PNL TO WS-BALANCE
031900     ADD LK-PNL TO WS-DAILY-PNL
032000     IF WS-BALANCE > WS-EQUITY-PEAK
032100         MOVE WS-BALANCE TO WS-EQUITY-PEAK
032200         MOVE 0 TO WS-MAX-DRAWDOWN
032300     END-IF
032400     MOVE 'N' TO WS-POS-OCUPADA (WS-IDX-POS)
032500     IF WS-POSICIONES-ABIERTAS > 0
032600         SUBTRACT 1 FROM WS-POSICIONES-ABIERTAS
032700     END-IF
032800     PERFORM 5000-CALC-NIVEL-RIESGO
032900     .
033000 4000-EXIT.
033100     EXIT.
033200
033300* RECALCULA EL SEMAFORO DE RIESGO A PARTIR DEL DRAWDOWN ACTUAL.
033400 5000-CALC-NIVEL-RIESGO.
033500     IF WS-EQUITY-PEAK NOT > 0
033600         GO TO 5000-EXIT
033700     END-IF
033800     COMPUTE LK-DRAWDOWN-ACTUAL ROUNDED =
033900         (WS-EQUITY-PEAK - WS-BALANCE) / WS-EQUITY-PEAK
034000     IF LK-DRAWDOWN-ACTUAL > WS-MAX-DRAWDOWN
034100         MOVE LK-DRAWDOWN-ACTUAL TO WS-MAX-DRAWDOWN
034200     END-IF
034300     IF LK-DRAWDOWN-ACTUAL >= WS-P-MAX-DRAWDOWN-PCT
034400         SET WS-NIVEL-ROJO TO TRUE
034500         GO TO 5000-EXIT
034600     END-IF
034700     COMPUTE WS-TOPE-EXPOSICION =                                  UD-0158
034710         WS-P-MAX-DRAWDOWN-PCT * WS-P-YELLOW-MULT                  UD-0158
034800     IF LK-DRAWDOWN-ACTUAL >= WS-TOPE-EXPOSICION
034900         SET WS-NIVEL-AMARILLO TO TRUE
035000     ELSE
035100         SET WS-NIVEL-VERDE TO TRUE
035200     END-IF
035300     .
035400 5000-EXIT.
035500     EXIT.
035600
035700* REINICIO DIARIO (SM-0092): VUELVE A CERO LA GANANCIA/PERDIDA
035800* DEL DIA Y FIJA EL SALDO DE APERTURA.
035900 6000-RESET-DIARIO.
036000     MOVE 0 TO WS-DAILY-PNL
036100     MOVE WS-BALANCE TO WS-SALDO-INICIO-DIA
036200     .
036300 6000-EXIT.
036400     EXIT.
036500
036600* REINICIO COMPLETO DEL ESTADO (UD-0102): SE INVOCA AL COMENZAR
036700* CADA ESTRATEGIA DEL BACKTEST, PARA QUE CADA UNA ARRANQUE DESDE
036800* EL MISMO SALDO INICIAL Y SIN POSICIONES ABIERTAS.
036900 7000-INICIALIZAR.                                                UD-0102 
037000     MOVE 1000.00 TO WS-BALANCE                                   UD-0102 
037100     MOVE 1000.00 TO WS-EQUITY-PEAK                               UD-0102 
037200     MOVE 1000.00 TO WS-SALDO-INICIO-DIA                          UD-0102 
037300     MOVE 0       TO WS-MAX-DRAWDOWN                              UD-0102 
037400     MOVE 0       TO WS-DAILY-PNL                                 UD-0102 
037500     SET WS-NIVEL-VERDE TO TRUE                                   UD-0102 
037600     MOVE 0       TO WS-OPERACIONES-BLOQUEADAS                    UD-0102 
037700     MOVE 0       TO WS-POSICIONES-ABIERTAS                       UD-0102 
037800     SET WS-IDX-POS TO 1                                          UD-0102 
037900     GO TO 7000-LIMPIAR-RANURA.                                   UD-0102 
038000 7000-LIMPIAR-RANURA.
038100     IF WS-IDX-POS > WS-P-MAX-POSICIONES
038200         GO TO 7000-EXIT
038300     END-IF
038400     MOVE 'N'     TO WS-POS-OCUPADA (WS-IDX-POS)
038500     MOVE SPACES  TO WS-POS-LADO (WS-IDX-POS)
038600     MOVE 0       TO WS-POS-ENTRY-PRICE (WS-IDX-POS)
038700     MOVE 0       TO WS-POS-SIZE (WS-IDX-POS)
038800     SET WS-IDX-POS UP BY 1
038900     GO TO 7000-LIMPIAR-RANURA.
039000 7000-EXIT.
039100     EXIT.
