000100******************************************************************
000200* IDENTIFICATION DIVISION.
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    UDBACK.
000600 AUTHOR.        MCV.
000700 INSTALLATION.  ZONDA - GERENCIA DE RIESGO DE MERCADO.
000800 DATE-WRITTEN.  15/01/1989.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL - USO INTERNO ZONDA.
001100******************************************************************
001200*                                                                *
001300* PROPOSITO: PROGRAMA PRINCIPAL DEL BACKTEST DE MERCADOS         *
001400*            BINARIOS ARRIBA/ABAJO. PARA CADA UNA DE LAS CUATRO  *
001500*            ESTRATEGIAS DE DECISION, RECORRE EL 30% FINAL DE    *
001600*            LOS INDICADORES (UDFTRDTL), SIMULA LAS OPERACIONES  *
001700*            A TRAVES DE UDRISK, REGISTRA CADA OPERACION EN      *
001800*            UDTRDDTL Y ACUMULA LAS METRICAS DE LA ESTRATEGIA EN *
001900*            UDRESDTL. IMPRIME EL CUADRO COMPARATIVO Y LLAMA A   *
002000*            UDMNTR PARA EL RESUMEN DE MONITOREO FINAL.          *
002100*                                                                *
002200******************************************************************
002300* BITACORA DE CAMBIOS                                            *
002400******************************************************************
002500* FECHA     INIC  TICKET   DESCRIPCION                          *
002600* --------  ----  -------  ------------------------------------ *
002700* 15/01/89  MCV   SM-0020  VERSION INICIAL - SIMULADOR DE        *
002800*                          ESCENARIOS DE TASAS, CUATRO REGLAS    *
002900*                          DE DISPARO, CUADRO COMPARATIVO.       *
003000* 19/11/92  MCV   SM-0078  AGREGA CONTROL DE LIMITES DE POSICION *
003100*                          (HOY UDRISK) ANTES DE CADA OPERACION. *
003200* 30/11/98  DLP   SM-0140  REVISION Y2K - FECHA SYSIN A 4        *
003300*                          DIGITOS DE ANIO.                      *
003400* 17/09/07  JQR   SM-0244  EL BANCO LANZA EL PRODUCTO DE         *
003500*                          MERCADOS BINARIOS ARRIBA/ABAJO; EL    *
003600*                          SIMULADOR SE REUTILIZA COMO MOTOR DE  *
003700*                          BACKTEST.                             *
003800* 25/02/08  JQR   UD-0004  RENOMBRADO SM-SIMU A UDBACK. LLAMA A  *
003900*                          LAS CUATRO ESTRATEGIAS CALLABLES Y A  *
004000*                          UDRISK EN LUGAR DEL CONTROL PROPIO.   *
004100* 19/04/16  OAV   UD-0101  AGREGA LLAMADA A UDMNTR (SNAPSHOT)    *
004200*                          DESPUES DE CADA OPERACION SIMULADA Y  *
004300*                          (REPORT) AL FINAL DEL PASO.           *
004400* 06/03/17  RES   UD-0102  USA LA FUNCION INIT DE UDRISK PARA    *
004500*                          REINICIAR EL SALDO ENTRE ESTRATEGIAS. *
004550* 24/11/22  JQR   UD-0156  LK-AREA-RIESGO Y LK-AREA-MONITOR      *
004560*                          PASAN DE LINKAGE SECTION A WORKING-  *
004570*                          STORAGE - UDBACK NO TIENE CALLER QUE  *
004580*                          LE MAPEE ESA LINKAGE (NO LLEVA        *
004590*                          PROCEDURE DIVISION USING).            *
004592* 16/05/23  RES   UD-0158  LOS ESCALARES SUELTOS DE WORKING-     *
004594*                          STORAGE (STATUS DE ARCHIVO, DECISION, *
004596*                          LADO, RESULTADO DE VELA, PAYOUT, RAIZ *
004598*                          DE 252) PASAN DE 01 A NIVEL 77.       *
004605* 25/05/23  RES   UD-0160  3100-EVALUAR-ESTRATEGIA PASABA         *
004610*                          CONFIANZA 1.0000 A UDRISK EN LA        *
004615*                          VALIDACION DE RIESGO; EL BACKTEST      *
004620*                          TRABAJA CON LA CONFIANZA POR DEFECTO   *
004625*                          DEL ADMINISTRADOR DE RIESGO (0.5000),  *
004630*                          NO CON CONFIANZA PLENA.                *
004650******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT FEATURES-IN    ASSIGN TO FEATOUT
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS IS WS-FS-FEATURES.
005600     SELECT TRADES-OUT     ASSIGN TO TRADEOUT
005700            ORGANIZATION IS SEQUENTIAL
005800            FILE STATUS IS WS-FS-TRADES.
005900     SELECT REPORT-OUT     ASSIGN TO RPTOUT
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS WS-FS-REPORT.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  FEATURES-IN
006500     LABEL RECORD IS STANDARD
006600     RECORDING MODE IS F.
006700 01  FEATURES-REC.
006800     COPY UDFTRDTL.
006900 FD  TRADES-OUT
007000     LABEL RECORD IS STANDARD
007100     RECORDING MODE IS F.
007200 01  TRADES-REC.
007300     COPY UDTRDDTL.
007400 FD  REPORT-OUT
007500     LABEL RECORD IS STANDARD.
007600 01  REPORT-LINEA            PIC X(132).
007700
007800 WORKING-STORAGE SECTION.
007900 77  WS-FS-FEATURES           PIC XX      VALUE '00'.             UD-0158 
008000 77  WS-FS-TRADES             PIC XX      VALUE '00'.             UD-0158 
008100 77  WS-FS-REPORT             PIC XX      VALUE '00'.             UD-0158 
008200
008300*----------------------------------------------------------------*
008400* TABLA DE INDICADORES (UD-0004) - TODO EL ARCHIVO FEATOUT SE    *
008500* CARGA EN MEMORIA PORQUE EL ACCESO ES SOLO SECUENCIAL Y EL      *
008600* RECORRIDO DEL 30% DE PRUEBA NECESITA MIRAR EL REGISTRO         *
008700* SIGUIENTE (close[i+1]) PARA DETERMINAR EL RESULTADO.           *
008800*----------------------------------------------------------------*
008900 01  WS-TABLA-FEATURES.
009000     05 WS-FEATURE-ENTRADA OCCURS 2000 TIMES
009100                            INDEXED BY WS-IDX-FEAT.
009200        10 FTR-SEQ                 PIC 9(06).
009300        10 FTR-CLOSE               PIC S9(07)V9(4).
009400        10 FTR-RSI-14              PIC S9(03)V9(4).
009500        10 FTR-MACD                PIC S9(07)V9(6).
009600        10 FTR-MACD-SIGNAL         PIC S9(07)V9(6).
009700        10 FTR-MACD-DIFF           PIC S9(07)V9(6).
009800        10 FTR-MOMENTUM-3          PIC S9(03)V9(6).
009900        10 FTR-MOMENTUM-6          PIC S9(03)V9(6).
010000        10 FTR-ATR-14              PIC S9(07)V9(4).
010100        10 FTR-BB-UPPER            PIC S9(07)V9(4).
010200        10 FTR-BB-LOWER            PIC S9(07)V9(4).
010300        10 FTR-BB-MIDDLE           PIC S9(07)V9(4).
010400        10 FTR-BB-WIDTH            PIC S9(03)V9(6).
010500        10 FTR-VOLUME-RATIO        PIC S9(05)V9(4).
010600        10 FTR-RANGE-POSITION      PIC S9(01)V9(6).
010700        10 FILLER                  PIC X(02).
010800        10 FILLER                  PIC X(50).
010900
011000 01  WS-CONTADORES-CARGA.
011100     05 WS-TOTAL-FEATURES      PIC 9(06) COMP VALUE 0.
011200     05 WS-INDICE-CORTE        PIC 9(06) COMP VALUE 0.
011300     05 WS-PRIMER-TEST         PIC 9(06) COMP VALUE 0.
011400     05 WS-ULTIMO-TEST         PIC 9(06) COMP VALUE 0.
011500     05 FILLER                 PIC X(01).
011600 01  WS-CONTADORES-CARGA-TABLA REDEFINES WS-CONTADORES-CARGA.
011700     05 WS-CONTADOR-CARGA-VALOR PIC 9(06) COMP OCCURS 4 TIMES.
011800     05 FILLER                 PIC X(01).
011900
012000*----------------------------------------------------------------*
012100* TABLA DE LAS CUATRO ESTRATEGIAS - NOMBRE DEL SUBPROGRAMA       *
012200* CALLABLE Y NOMBRE DE PRESENTACION PARA EL CUADRO COMPARATIVO.  *
012300*----------------------------------------------------------------*
012400 01  WS-TABLA-ESTRATEGIAS.
012500     05 WS-ESTRATEGIA OCCURS 4 TIMES INDEXED BY WS-IDX-ESTR.
012600         10 WS-ESTR-PROGRAMA   PIC X(08) VALUE SPACES.
012700         10 WS-ESTR-NOMBRE     PIC X(20) VALUE SPACES.
012800         10 FILLER             PIC X(01).
012900 01  WS-TABLA-ESTRATEGIAS-R REDEFINES WS-TABLA-ESTRATEGIAS.
013000     05 WS-ESTR-BYTES          PIC X(29) OCCURS 4 TIMES.
013100
013200*----------------------------------------------------------------*
013300* RESULTADOS - UN UDRESDTL POR ESTRATEGIA. SOLO SON CUATRO, UN   *
013400* NUMERO FIJO CONOCIDO DE ANTEMANO, ASI QUE SE DECLARAN CUATRO   *
013500* REGISTROS COPY EN LUGAR DE UNA TABLA (EL NIVEL DE LLAVE DEL    *
013600* COPY NO PERMITE ANIDARLO DENTRO DE UN 05 OCCURS). LOS CAMPOS   *
013700* RES- SE REFIEREN CALIFICADOS CON "OF" PORQUE SE REPITEN EN     *
013800* LAS CINCO COPIAS.                                              *
013900*----------------------------------------------------------------*
014000     COPY UDRESDTL REPLACING ==UDRESDTL== BY ==WS-RESULTADO-1==.
014100     COPY UDRESDTL REPLACING ==UDRESDTL== BY ==WS-RESULTADO-2==.
014200     COPY UDRESDTL REPLACING ==UDRESDTL== BY ==WS-RESULTADO-3==.
014300     COPY UDRESDTL REPLACING ==UDRESDTL== BY ==WS-RESULTADO-4==.
014400     COPY UDRESDTL REPLACING ==UDRESDTL== BY
014500                              ==WS-RESULTADO-ESCRITURA==.
014600
014700*----------------------------------------------------------------*
014800* ACUMULADORES DE LA ESTRATEGIA EN CURSO (UD-0004).              *
014900*----------------------------------------------------------------*
015000 01  WS-ACUM-ESTRATEGIA.
015100     05 WS-AC-TRADES           PIC 9(06) COMP VALUE 0.
015200     05 WS-AC-WINS             PIC 9(06) COMP VALUE 0.
015300     05 WS-AC-LOSSES           PIC 9(06) COMP VALUE 0.
015400     05 WS-AC-SUMA-PNL         PIC S9(09)V9(2) COMP-3 VALUE 0.
015500     05 WS-AC-GROSS-PROFIT     PIC S9(09)V9(2) COMP-3 VALUE 0.
015600     05 WS-AC-GROSS-LOSS       PIC S9(09)V9(2) COMP-3 VALUE 0.
015700     05 WS-AC-SUMA-R           PIC S9(07)V9(6) COMP-3 VALUE 0.
015800     05 WS-AC-SUMA-R2          PIC S9(07)V9(6) COMP-3 VALUE 0.
015900     05 FILLER                 PIC X(01).
016000 01  WS-ACUM-ESTRATEGIA-R REDEFINES WS-ACUM-ESTRATEGIA.
016100     05 WS-ACUM-BYTES           PIC X(45).
016200
016300 77  WS-PROGRAMA-ACTUAL        PIC X(08) VALUE SPACES.            UD-0158 
016400 77  WS-DECISION               PIC X(01) VALUE SPACES.            UD-0158 
016500 77  WS-LADO-OPERACION         PIC X(03) VALUE SPACES.            UD-0158 
016600 77  WS-RESULTADO-VELA         PIC X(01) VALUE SPACES.            UD-0158 
016700     88 WS-RESULTADO-UP              VALUE 'U'.
016800     88 WS-RESULTADO-DOWN             VALUE 'D'.
016900 77  WS-PAYOUT                 PIC S9(01)V9(4) COMP-3 VALUE 0.    UD-0158 
017000
017100*----------------------------------------------------------------*
017200* TRABAJO DE LAS METRICAS FINALES DE LA ESTRATEGIA (UD-0004).   *
017300* LA RAIZ CUADRADA SE OBTIENE POR EL METODO DE NEWTON (SIN       *
017400* FUNCION INTRINSECA).                                          *
017500*----------------------------------------------------------------*
017600 01  WS-TRABAJO-METRICAS.
017700     05 WS-MEDIA-R             PIC S9(07)V9(6) COMP-3 VALUE 0.
017800     05 WS-VARIANZA-R          PIC S9(07)V9(6) COMP-3 VALUE 0.
017900     05 WS-DESVEST-R           PIC S9(07)V9(6) COMP-3 VALUE 0.
018000     05 WS-RAIZ-VALOR          PIC S9(07)V9(6) COMP-3 VALUE 0.
018100     05 WS-RAIZ-ANTERIOR       PIC S9(07)V9(6) COMP-3 VALUE 0.
018200     05 WS-RAIZ-ITER           PIC 9(02) COMP VALUE 0.
018300     05 FILLER                 PIC X(01).
018400 77  WS-P-RAIZ-252             PIC S9(03)V9(6) COMP-3             UD-0158 
018500                                VALUE 15.874508.                  UD-0158 
018600
018700 01  WS-TOTALES-BACKTEST.
018800     05 WS-TOT-TRADES          PIC 9(07) COMP VALUE 0.
018900     05 WS-MEJOR-END-BAL       PIC S9(09)V9(2) COMP-3 VALUE 0.
019000     05 WS-MEJOR-ESTRATEGIA    PIC X(20) VALUE SPACES.
019100     05 WS-NUM-ESTRATEGIA      PIC 9(01) COMP VALUE 0.
019200     05 FILLER                 PIC X(01).
019300
019310* AREAS DE PARAMETROS DE LAS LLAMADAS A UDRISK/UDMNTR. VIVEN EN  UD-0156
019320* WORKING-STORAGE, NO EN LINKAGE SECTION - UDBACK ES EL PASO     UD-0156
019330* CONDUCTOR DEL LOTE, NADIE LO INVOCA CON USING, ASI QUE NO HAY  UD-0156
019340* STORAGE MAPEADO DESDE AFUERA QUE RESPALDE UNA LINKAGE SECTION. UD-0156
019350* EL PREFIJO LK- SE CONSERVA PORQUE SON EL AREA DE INTERFACE DE  UD-0156
019360* LA LLAMADA (COINCIDE CON LA LINKAGE SECTION DE UDRISK/UDMNTR), UD-0156
019370* NO PORQUE SEAN DE LINKAGE EN ESTE PROGRAMA.                    UD-0156
019380 01  LK-AREA-RIESGO.
019400     05 LK-FUNCION              PIC X(08).
019500     05 LK-PRECIO                PIC S9(07)V9(4).
019600     05 LK-LADO                   PIC X(03).
019700     05 LK-CONFIANZA              PIC S9(01)V9(4).
019800     05 LK-TAMANIO                PIC S9(07)V9(4).
019900     05 LK-RECHAZADO              PIC X(01).
020000         88 LK-OPERACION-RECHAZADA     VALUE 'Y'.
020100     05 LK-MOTIVO-RECHAZO         PIC X(30).
020200     05 LK-INDICE-POSICION        PIC 9(01).
020300     05 LK-PRECIO-SALIDA          PIC S9(07)V9(4).
020400     05 LK-MOTIVO-SALIDA          PIC X(12).
020500     05 LK-PNL                    PIC S9(07)V9(2).
020600     05 LK-BALANCE                PIC S9(09)V9(2).
020700     05 LK-EQUITY-PEAK            PIC S9(09)V9(2).
020800     05 LK-DRAWDOWN-ACTUAL        PIC S9(01)V9(6).
020900     05 LK-DRAWDOWN-MAXIMO        PIC S9(01)V9(6).
021000     05 LK-DAILY-PNL              PIC S9(09)V9(2).
021100     05 LK-NIVEL-RIESGO           PIC X(01).
021200     05 LK-POSICIONES-ABIERTAS    PIC 9(01).
021300     05 LK-OPERACIONES-BLOQUEADAS PIC 9(06).
021400
021500 01  LK-AREA-MONITOR.
021600     05 LK-MON-FUNCION           PIC X(08).
021700     05 LK-MON-BALANCE            PIC S9(09)V9(2).
021800     05 LK-MON-EQUITY-PEAK        PIC S9(09)V9(2).
021900     05 LK-MON-DRAWDOWN-ACTUAL    PIC S9(01)V9(6).
022000     05 LK-MON-DRAWDOWN-MAXIMO    PIC S9(01)V9(6).
022100     05 LK-MON-DAILY-PNL          PIC S9(09)V9(2).
022200     05 LK-MON-POSICIONES-ABIER   PIC 9(01).
022300     05 LK-MON-NIVEL-RIESGO       PIC X(01).
022400     05 LK-MON-TOTAL-CRITICAL     PIC 9(04).
022500     05 LK-MON-TOTAL-WARNING      PIC 9(04).
022600     05 LK-MON-ULT-TRADE-SEQ      PIC 9(06).
022700     05 LK-MON-ULT-TRADE-LADO     PIC X(03).
022800     05 LK-MON-ULT-TRADE-PNL      PIC S9(07)V9(2).
022900     05 LK-MON-ULT-MERCADO-ID     PIC X(12).
023000     05 LK-MON-ULT-MERCADO-SLUG   PIC X(20).
023100
023400 01  WS-LINEA-BANNER-1.
023500     05 FILLER PIC X(64) VALUE
023600         '================================
023700-        ================================'.
023800 01  WS-LINEA-TITULO.
023900     05 FILLER PIC X(23) VALUE 'BACKTESTING RESULTS COM'.
024000     05 FILLER PIC X(08) VALUE 'PARISON '.
024100 01  WS-LINEA-ESTRATEGIA.
024200     05 FILLER PIC X(10) VALUE 'STRATEGY: '.
024300     05 WS-LE-NOMBRE PIC X(20).
024400 01  WS-LINEA-BALANCE.
024500     05 FILLER PIC X(15) VALUE '  BALANCE:    $'.
024600     05 WS-LB-INICIAL PIC ZZZ,ZZ9.99.
024700     05 FILLER PIC X(04) VALUE ' -> '.
024800     05 FILLER PIC X(01) VALUE '$'.
024900     05 WS-LB-FINAL PIC ZZZ,ZZ9.99.
025000 01  WS-LINEA-PNL.
025100     05 FILLER PIC X(15) VALUE '  PNL:        $'.
025200     05 WS-LP-VALOR PIC ZZ,ZZ9.99-.
025300 01  WS-LINEA-TRADES.
025400     05 FILLER PIC X(15) VALUE '  TRADES:     '.
025500     05 WS-LT-TRADES PIC ZZZ9.
025600     05 FILLER PIC X(07) VALUE '  WINS:'.
025700     05 WS-LT-WINS PIC ZZZ9.
025800     05 FILLER PIC X(09) VALUE '  LOSSES:'.
025900     05 WS-LT-LOSSES PIC ZZZ9.
026000 01  WS-LINEA-WINRATE.
026100     05 FILLER PIC X(15) VALUE '  WIN RATE:   '.
026200     05 WS-LW-VALOR PIC ZZ9.99.
026300     05 FILLER PIC X(01) VALUE '%'.
026400 01  WS-LINEA-DRAWDOWN.
026500     05 FILLER PIC X(15) VALUE '  MAX DRAWDOWN:'.
026600     05 WS-LD-VALOR PIC Z9.99.
026700     05 FILLER PIC X(01) VALUE '%'.
026800 01  WS-LINEA-SHARPE.
026900     05 FILLER PIC X(15) VALUE '  SHARPE RATIO:'.
027000     05 WS-LS-VALOR PIC +Z9.99.
027100 01  WS-LINEA-PFACTOR.
027200     05 FILLER PIC X(15) VALUE '  PROFIT FACTOR'.
027300     05 FILLER PIC X(01) VALUE ':'.
027400     05 WS-LPF-VALOR PIC ZZZ9.99.
027500 01  WS-LINEA-AVGPNL.
027600     05 FILLER PIC X(15) VALUE '  AVG TRADE PNL'.
027700     05 FILLER PIC X(02) VALUE ': '.
027800     05 FILLER PIC X(01) VALUE '$'.
027900     05 WS-LA-VALOR PIC ZZ9.99-.
028000 01  WS-LINEA-TOTALES.
028100     05 FILLER PIC X(16) VALUE 'TOTAL TRADES:   '.
028200     05 WS-LTO-TRADES PIC ZZZZZZ9.
028300     05 FILLER PIC X(18) VALUE '  BEST STRATEGY: '.
028400     05 WS-LTO-MEJOR PIC X(20).
028500
028600 PROCEDURE DIVISION.
028700 0000-INICIO.
028800     PERFORM 1000-ABRIR-ARCHIVOS
028900     PERFORM 2000-LEER-FEATURES-TABLA THRU 2000-EXIT
029000     PERFORM 2050-CALC-CORTE
029100     PERFORM 3000-PROCESAR-ESTRATEGIA THRU 3000-EXIT
029200         VARYING WS-IDX-ESTR FROM 1 BY 1
029300         UNTIL WS-IDX-ESTR > 4
029400     PERFORM 5000-IMPRIMIR-REPORTE THRU 5000-EXIT
029500     PERFORM 9999-FIN
029600     .
029700
029800 1000-ABRIR-ARCHIVOS.
029900     OPEN INPUT  FEATURES-IN
030000     OPEN OUTPUT TRADES-OUT
030100     OPEN OUTPUT REPORT-OUT
030200     IF WS-FS-FEATURES NOT = '00'
030300         DISPLAY 'UDBACK - NO ABRE FEATOUT - FS=' WS-FS-FEATURES
030400         MOVE 16 TO RETURN-CODE
030500         PERFORM 9999-FIN
030600     END-IF
030700     PERFORM 1050-CARGAR-ESTRATEGIAS
030800     .
030900
031000* TABLA FIJA DE LAS CUATRO ESTRATEGIAS CALLABLES (UD-0004).
031100 1050-CARGAR-ESTRATEGIAS.
031200     MOVE 'UDBASE' TO WS-ESTR-PROGRAMA (1)
031300     MOVE 'BASELINE-STRATEGY' TO WS-ESTR-NOMBRE (1)
031400     MOVE 'UDRSIS' TO WS-ESTR-PROGRAMA (2)
031500     MOVE 'RSI-STRATEGY' TO WS-ESTR-NOMBRE (2)
031600     MOVE 'UDCOMB' TO WS-ESTR-PROGRAMA (3)
031700     MOVE 'COMBINED-STRATEGY' TO WS-ESTR-NOMBRE (3)
031800     MOVE 'UDADRS' TO WS-ESTR-PROGRAMA (4)
031900     MOVE 'ADAPTIVE-RSI-STRATEGY' TO WS-ESTR-NOMBRE (4)
032000     .
032100
032200* CARGA TODO EL ARCHIVO DE INDICADORES EN LA TABLA DE MEMORIA.
032300 2000-LEER-FEATURES-TABLA.
032400     IF WS-TOTAL-FEATURES >= 2000
032500         GO TO 2000-EXIT
032600     END-IF
032700     READ FEATURES-IN
032800         AT END GO TO 2000-EXIT
032900     END-READ
033000     ADD 1 TO WS-TOTAL-FEATURES
033100     SET WS-IDX-FEAT TO WS-TOTAL-FEATURES
033200     MOVE CORRESPONDING FEATURES-REC
033300         TO WS-FEATURE-ENTRADA (WS-IDX-FEAT)
033400     GO TO 2000-LEER-FEATURES-TABLA.
033500 2000-EXIT.
033600     EXIT.
033700
033800* SEPARACION ENTRENAMIENTO/PRUEBA 70/30 (UD-0004): SE DESCARTA
033900* EL PRIMER 70% Y SE PRUEBA SOBRE EL 30% RESTANTE, CON HORIZONTE
034000* DE UNA VELA (NECESITA EL REGISTRO SIGUIENTE PARA EL RESULTADO).
034100 2050-CALC-CORTE.
034200     COMPUTE WS-INDICE-CORTE = (WS-TOTAL-FEATURES * 7) / 10
034300     COMPUTE WS-PRIMER-TEST = WS-INDICE-CORTE + 1
034400     IF WS-TOTAL-FEATURES > 0
034500         COMPUTE WS-ULTIMO-TEST = WS-TOTAL-FEATURES - 1
034600     ELSE
034700         MOVE 0 TO WS-ULTIMO-TEST
034800     END-IF
034900     .
035000
035100* CORRE EL BACKTEST COMPLETO DE UNA ESTRATEGIA (UD-0004):
035200* REINICIA UDRISK, RECORRE EL TRAMO DE PRUEBA Y CALCULA LAS
035300* METRICAS FINALES.
035400 3000-PROCESAR-ESTRATEGIA.
035500     MOVE 0 TO WS-AC-TRADES WS-AC-WINS WS-AC-LOSSES
035600     MOVE 0 TO WS-AC-SUMA-PNL WS-AC-GROSS-PROFIT
035700               WS-AC-GROSS-LOSS
035800     MOVE 0 TO WS-AC-SUMA-R WS-AC-SUMA-R2
035900     MOVE WS-ESTR-PROGRAMA (WS-IDX-ESTR) TO WS-PROGRAMA-ACTUAL
036000
036100     MOVE 'INIT' TO LK-FUNCION                                    UD-0102 
036200     CALL 'UDRISK' USING LK-AREA-RIESGO                           UD-0102 
036300
036400     IF WS-PRIMER-TEST <= WS-ULTIMO-TEST
036500         PERFORM 3100-PROCESAR-REGISTRO THRU 3100-EXIT
036600             VARYING WS-IDX-FEAT FROM WS-PRIMER-TEST BY 1
036700             UNTIL WS-IDX-FEAT > WS-ULTIMO-TEST
036800     END-IF
036900
037000     PERFORM 4000-CALC-METRICAS
037100     .
037200 3000-EXIT.
037300     EXIT.
037400
037500* PROCESA UN REGISTRO DE PRUEBA: RESULTADO, DECISION DE LA
037600* ESTRATEGIA, VALIDACION Y SIMULACION DE LA OPERACION.
037700 3100-PROCESAR-REGISTRO.
037800     IF FTR-CLOSE (WS-IDX-FEAT + 1) = FTR-CLOSE (WS-IDX-FEAT)
037900         GO TO 3100-EXIT
038000     END-IF
038100     IF FTR-CLOSE (WS-IDX-FEAT + 1) > FTR-CLOSE (WS-IDX-FEAT)
038200         SET WS-RESULTADO-UP TO TRUE
038300     ELSE
038400         SET WS-RESULTADO-DOWN TO TRUE
038500     END-IF
038600
038700     CALL WS-PROGRAMA-ACTUAL
038800         USING WS-FEATURE-ENTRADA (WS-IDX-FEAT) WS-DECISION
038900     IF WS-DECISION = 'S'
039000         GO TO 3100-EXIT
039100     END-IF
039200     IF WS-DECISION = 'Y'
039300         MOVE 'YES' TO WS-LADO-OPERACION
039400     ELSE
039500         MOVE 'NO ' TO WS-LADO-OPERACION
039600     END-IF
039700
039800     MOVE 'SIZE'   TO LK-FUNCION
039900     MOVE 0.5000   TO LK-PRECIO
040000     CALL 'UDRISK' USING LK-AREA-RIESGO
040100
040200     MOVE 'VALIDATE' TO LK-FUNCION
040300     MOVE WS-LADO-OPERACION TO LK-LADO
040400     MOVE 0.5000   TO LK-CONFIANZA                                 UD-0160
040500     CALL 'UDRISK' USING LK-AREA-RIESGO
040600     IF LK-OPERACION-RECHAZADA
040700         GO TO 3100-EXIT
040800     END-IF
040900
041000     PERFORM 3300-SIMULAR-OPERACION
041100     .
041200 3100-EXIT.
041300     EXIT.
041400
041500* ABRE Y CIERRA DE INMEDIATO LA POSICION SIMULADA (EL HORIZONTE
041600* ES DE UNA SOLA VELA), ESCRIBE EL REGISTRO DE OPERACION Y
041700* AVISA A UDMNTR DEL NUEVO ESTADO DE RIESGO.
041800 3300-SIMULAR-OPERACION.
041900     MOVE 0 TO WS-PAYOUT
042000     IF (WS-LADO-OPERACION = 'YES' AND WS-RESULTADO-UP) OR
042100        (WS-LADO-OPERACION = 'NO ' AND WS-RESULTADO-DOWN)
042200         MOVE 1.0000 TO WS-PAYOUT
042300     END-IF
042400
042500     MOVE 'OPEN'   TO LK-FUNCION
042600     MOVE WS-LADO-OPERACION TO LK-LADO
042700     MOVE 0.5000   TO LK-PRECIO
042800     CALL 'UDRISK' USING LK-AREA-RIESGO
042900
043000     MOVE 'CLOSE'  TO LK-FUNCION
043100     MOVE WS-PAYOUT TO LK-PRECIO-SALIDA
043200     CALL 'UDRISK' USING LK-AREA-RIESGO
043300
043400     MOVE FTR-SEQ (WS-IDX-FEAT) TO TRD-SEQ
043500     MOVE WS-LADO-OPERACION     TO TRD-SIDE
043600     MOVE 0.5000                TO TRD-ENTRY-PRICE
043700     MOVE WS-PAYOUT             TO TRD-EXIT-PRICE
043800     MOVE LK-TAMANIO            TO TRD-SIZE
043900     MOVE LK-PNL                TO TRD-PNL
044000     IF WS-RESULTADO-UP
044100         MOVE 'U' TO TRD-UP-FLAG
044200     ELSE
044300         MOVE 'D' TO TRD-UP-FLAG
044400     END-IF
044500     MOVE SPACES TO TRD-STAMP
044600     WRITE TRADES-REC
044700
044800     ADD 1 TO WS-AC-TRADES
044900     ADD LK-PNL TO WS-AC-SUMA-PNL
045000     IF LK-PNL > 0
045100         ADD 1 TO WS-AC-WINS
045200         ADD LK-PNL TO WS-AC-GROSS-PROFIT
045300     END-IF
045400     IF LK-PNL < 0
045500         ADD 1 TO WS-AC-LOSSES
045600         COMPUTE WS-AC-GROSS-LOSS =
045700             WS-AC-GROSS-LOSS + (LK-PNL * -1)
045800     END-IF
045900     IF LK-TAMANIO > 0
046000         COMPUTE WS-AC-SUMA-R =
046100             WS-AC-SUMA-R + (LK-PNL / (0.5000 * LK-TAMANIO))
046200         COMPUTE WS-AC-SUMA-R2 =
046300             WS-AC-SUMA-R2 +
046400             ((LK-PNL / (0.5000 * LK-TAMANIO)) *
046500              (LK-PNL / (0.5000 * LK-TAMANIO)))
046600     END-IF
046700
046800     MOVE 'SNAPSHOT'            TO LK-MON-FUNCION
046900     MOVE LK-BALANCE            TO LK-MON-BALANCE
047000     MOVE LK-EQUITY-PEAK        TO LK-MON-EQUITY-PEAK
047100     MOVE LK-DRAWDOWN-ACTUAL    TO LK-MON-DRAWDOWN-ACTUAL
047200     MOVE LK-DRAWDOWN-MAXIMO    TO LK-MON-DRAWDOWN-MAXIMO
047300     MOVE LK-DAILY-PNL          TO LK-MON-DAILY-PNL
047400     MOVE LK-POSICIONES-ABIERTAS TO LK-MON-POSICIONES-ABIER
047500     MOVE LK-NIVEL-RIESGO       TO LK-MON-NIVEL-RIESGO
047600     MOVE TRD-SEQ               TO LK-MON-ULT-TRADE-SEQ
047700     MOVE TRD-SIDE              TO LK-MON-ULT-TRADE-LADO
047800     MOVE TRD-PNL               TO LK-MON-ULT-TRADE-PNL
047900     CALL 'UDMNTR' USING LK-AREA-MONITOR                          UD-0101 
048000     .
048100
048200* METRICAS FINALES DE LA ESTRATEGIA (UD-0004): TASA DE ACIERTO,
048300* FACTOR DE GANANCIA, SHARPE ANUALIZADO Y PNL PROMEDIO. SE
048400* ACUMULAN EN EL REGISTRO DE TRABAJO WS-RESULTADO-ESCRITURA Y
048500* LUEGO 4050-GUARDAR-RESULTADO LO COPIA AL UDRESDTL DE LA
048600* ESTRATEGIA QUE CORRESPONDA.
048700 4000-CALC-METRICAS.
048800     MOVE WS-ESTR-NOMBRE (WS-IDX-ESTR)
048900         TO RES-STRATEGY OF WS-RESULTADO-ESCRITURA
049000     MOVE 1000.00 TO RES-START-BAL OF WS-RESULTADO-ESCRITURA
049100     MOVE LK-BALANCE TO RES-END-BAL OF WS-RESULTADO-ESCRITURA
049200     COMPUTE RES-TOTAL-PNL OF WS-RESULTADO-ESCRITURA =
049300         RES-END-BAL OF WS-RESULTADO-ESCRITURA -
049400         RES-START-BAL OF WS-RESULTADO-ESCRITURA
049500     MOVE WS-AC-TRADES TO RES-TRADES OF WS-RESULTADO-ESCRITURA
049600     MOVE WS-AC-WINS   TO RES-WINS OF WS-RESULTADO-ESCRITURA
049700     MOVE WS-AC-LOSSES TO RES-LOSSES OF WS-RESULTADO-ESCRITURA
049800     MOVE LK-DRAWDOWN-MAXIMO
049900         TO RES-MAX-DRAWDOWN OF WS-RESULTADO-ESCRITURA
050000
050100     IF WS-AC-TRADES > 0
050200         COMPUTE RES-WIN-RATE OF WS-RESULTADO-ESCRITURA ROUNDED =
050300             (WS-AC-WINS / WS-AC-TRADES) * 100
050400         COMPUTE RES-AVG-PNL OF WS-RESULTADO-ESCRITURA ROUNDED =
050500             WS-AC-SUMA-PNL / WS-AC-TRADES
050600     ELSE
050700         MOVE 0 TO RES-WIN-RATE OF WS-RESULTADO-ESCRITURA
050800         MOVE 0 TO RES-AVG-PNL OF WS-RESULTADO-ESCRITURA
050900     END-IF
051000
051100     IF WS-AC-GROSS-LOSS > 0
051200         COMPUTE RES-PROFIT-FACTOR OF WS-RESULTADO-ESCRITURA
051300             ROUNDED = WS-AC-GROSS-PROFIT / WS-AC-GROSS-LOSS
051400     ELSE
051500         IF WS-AC-TRADES > 0
051600             MOVE 9999.9999
051700                 TO RES-PROFIT-FACTOR OF WS-RESULTADO-ESCRITURA
051800         ELSE
051900             MOVE 0 TO RES-PROFIT-FACTOR OF WS-RESULTADO-ESCRITURA
052000         END-IF
052100     END-IF
052200
052300     MOVE 0 TO RES-SHARPE OF WS-RESULTADO-ESCRITURA
052400     IF WS-AC-TRADES > 1
052500         COMPUTE WS-MEDIA-R = WS-AC-SUMA-R / WS-AC-TRADES
052600         COMPUTE WS-VARIANZA-R =
052700             (WS-AC-SUMA-R2 -
052800              (WS-AC-TRADES * WS-MEDIA-R * WS-MEDIA-R)) /
052900             (WS-AC-TRADES - 1)
053000         IF WS-VARIANZA-R > 0
053100             PERFORM 4100-CALC-RAIZ
053200             MOVE WS-RAIZ-VALOR TO WS-DESVEST-R
053300             IF WS-DESVEST-R > 0
053400                 COMPUTE RES-SHARPE OF WS-RESULTADO-ESCRITURA
053500                     ROUNDED =
053600                     (WS-MEDIA-R / WS-DESVEST-R) * WS-P-RAIZ-252
053700             END-IF
053800         END-IF
053900     END-IF
054000
054100     PERFORM 4050-GUARDAR-RESULTADO
054200     .
054300
054400* GUARDA EL REGISTRO DE TRABAJO EN EL UDRESDTL DE LA ESTRATEGIA
054500* EN CURSO (SOLO SON CUATRO ESTRATEGIAS, DE AHI LA CADENA DE IF).
054600 4050-GUARDAR-RESULTADO.
054700     IF WS-IDX-ESTR = 1
054800         MOVE WS-RESULTADO-ESCRITURA TO WS-RESULTADO-1
054900     END-IF
055000     IF WS-IDX-ESTR = 2
055100         MOVE WS-RESULTADO-ESCRITURA TO WS-RESULTADO-2
055200     END-IF
055300     IF WS-IDX-ESTR = 3
055400         MOVE WS-RESULTADO-ESCRITURA TO WS-RESULTADO-3
055500     END-IF
055600     IF WS-IDX-ESTR = 4
055700         MOVE WS-RESULTADO-ESCRITURA TO WS-RESULTADO-4
055800     END-IF
055900     .
056000
056100* RAIZ CUADRADA DE WS-VARIANZA-R POR EL METODO DE NEWTON (DIEZ
056200* ITERACIONES - SIN FUNCION INTRINSECA SQRT).
056300 4100-CALC-RAIZ.
056400     MOVE WS-VARIANZA-R TO WS-RAIZ-VALOR
056500     IF WS-RAIZ-VALOR > 1
056600         COMPUTE WS-RAIZ-VALOR = WS-RAIZ-VALOR / 2
056700     END-IF
056800     IF WS-RAIZ-VALOR = 0
056900         MOVE 0.000001 TO WS-RAIZ-VALOR
057000     END-IF
057100     MOVE 1 TO WS-RAIZ-ITER
057200     GO TO 4100-ITERAR.
057300 4100-ITERAR.
057400     IF WS-RAIZ-ITER > 10
057500         GO TO 4100-EXIT
057600     END-IF
057700     MOVE WS-RAIZ-VALOR TO WS-RAIZ-ANTERIOR
057800     COMPUTE WS-RAIZ-VALOR =
057900         (WS-RAIZ-ANTERIOR + (WS-VARIANZA-R / WS-RAIZ-ANTERIOR))
058000         / 2
058100     ADD 1 TO WS-RAIZ-ITER
058200     GO TO 4100-ITERAR.
058300 4100-EXIT.
058400     EXIT.
058500
058600* CUADRO COMPARATIVO DE LAS CUATRO ESTRATEGIAS (UD-0004), CON
058700* CONTROL DE RUPTURA POR ESTRATEGIA Y LINEA DE TOTALES.
058800 5000-IMPRIMIR-REPORTE.
058900     MOVE WS-LINEA-BANNER-1 TO REPORT-LINEA
059000     WRITE REPORT-LINEA
059100     MOVE SPACES TO REPORT-LINEA
059200     MOVE WS-LINEA-TITULO TO REPORT-LINEA
059300     WRITE REPORT-LINEA
059400     MOVE WS-LINEA-BANNER-1 TO REPORT-LINEA
059500     WRITE REPORT-LINEA
059600
059700     MOVE 0            TO WS-TOT-TRADES
059800     MOVE 0             TO WS-MEJOR-END-BAL
059900     MOVE SPACES         TO WS-MEJOR-ESTRATEGIA
060000     MOVE 1 TO WS-NUM-ESTRATEGIA
060100
060200     PERFORM 5050-CARGAR-RESULTADO THRU 5050-EXIT
060300     PERFORM 5100-IMPRIMIR-ESTRATEGIA THRU 5100-EXIT
060400
060500     MOVE 2 TO WS-NUM-ESTRATEGIA
060600     PERFORM 5050-CARGAR-RESULTADO THRU 5050-EXIT
060700     PERFORM 5100-IMPRIMIR-ESTRATEGIA THRU 5100-EXIT
060800
060900     MOVE 3 TO WS-NUM-ESTRATEGIA
061000     PERFORM 5050-CARGAR-RESULTADO THRU 5050-EXIT
061100     PERFORM 5100-IMPRIMIR-ESTRATEGIA THRU 5100-EXIT
061200
061300     MOVE 4 TO WS-NUM-ESTRATEGIA
061400     PERFORM 5050-CARGAR-RESULTADO THRU 5050-EXIT
061500     PERFORM 5100-IMPRIMIR-ESTRATEGIA THRU 5100-EXIT
061600
061700     MOVE WS-TOT-TRADES      TO WS-LTO-TRADES
061800     MOVE WS-MEJOR-ESTRATEGIA TO WS-LTO-MEJOR
061900     MOVE SPACES TO REPORT-LINEA
062000     MOVE WS-LINEA-TOTALES TO REPORT-LINEA
062100     WRITE REPORT-LINEA
062200
062300     CLOSE REPORT-OUT
062400     MOVE 'REPORT' TO LK-MON-FUNCION
062500     CALL 'UDMNTR' USING LK-AREA-MONITOR                          UD-0101 
062600     .
062700 5000-EXIT.
062800     EXIT.
062900
063000* TRAE AL REGISTRO DE TRABAJO EL UDRESDTL DE LA ESTRATEGIA
063100* NUMERO WS-NUM-ESTRATEGIA (SOLO SON CUATRO, DE AHI LA CADENA
063200* DE IF EN LUGAR DE UNA BUSQUEDA EN TABLA).
063300 5050-CARGAR-RESULTADO.
063400     IF WS-NUM-ESTRATEGIA = 1
063500         MOVE WS-RESULTADO-1 TO WS-RESULTADO-ESCRITURA
063600     END-IF
063700     IF WS-NUM-ESTRATEGIA = 2
063800         MOVE WS-RESULTADO-2 TO WS-RESULTADO-ESCRITURA
063900     END-IF
064000     IF WS-NUM-ESTRATEGIA = 3
064100         MOVE WS-RESULTADO-3 TO WS-RESULTADO-ESCRITURA
064200     END-IF
064300     IF WS-NUM-ESTRATEGIA = 4
064400         MOVE WS-RESULTADO-4 TO WS-RESULTADO-ESCRITURA
064500     END-IF
064600     .
064700 5050-EXIT.
064800     EXIT.
064900
065000* IMPRIME UNA SECCION DEL CUADRO COMPARATIVO Y ACTUALIZA LOS
065100* TOTALES GENERALES DEL PASO.
065200 5100-IMPRIMIR-ESTRATEGIA.
065300     ADD RES-TRADES OF WS-RESULTADO-ESCRITURA TO WS-TOT-TRADES
065400     IF RES-END-BAL OF WS-RESULTADO-ESCRITURA > WS-MEJOR-END-BAL
065500         MOVE RES-END-BAL OF WS-RESULTADO-ESCRITURA
065600             TO WS-MEJOR-END-BAL
065700         MOVE RES-STRATEGY OF WS-RESULTADO-ESCRITURA
065800             TO WS-MEJOR-ESTRATEGIA
065900     END-IF
066000
066100     MOVE SPACES TO REPORT-LINEA
066200     MOVE RES-STRATEGY OF WS-RESULTADO-ESCRITURA TO WS-LE-NOMBRE
066300     MOVE WS-LINEA-ESTRATEGIA TO REPORT-LINEA
066400     WRITE REPORT-LINEA
066500
066600     MOVE RES-START-BAL OF WS-RESULTADO-ESCRITURA TO WS-LB-INICIAL
066700     MOVE RES-END-BAL OF WS-RESULTADO-ESCRITURA   TO WS-LB-FINAL
066800     MOVE SPACES TO REPORT-LINEA
066900     MOVE WS-LINEA-BALANCE TO REPORT-LINEA
067000     WRITE REPORT-LINEA
067100
067200     MOVE RES-TOTAL-PNL OF WS-RESULTADO-ESCRITURA TO WS-LP-VALOR
067300     MOVE SPACES TO REPORT-LINEA
067400     MOVE WS-LINEA-PNL TO REPORT-LINEA
067500     WRITE REPORT-LINEA
067600
067700     MOVE RES-TRADES OF WS-RESULTADO-ESCRITURA  TO WS-LT-TRADES
067800     MOVE RES-WINS OF WS-RESULTADO-ESCRITURA    TO WS-LT-WINS
067900     MOVE RES-LOSSES OF WS-RESULTADO-ESCRITURA  TO WS-LT-LOSSES
068000     MOVE SPACES TO REPORT-LINEA
068100     MOVE WS-LINEA-TRADES TO REPORT-LINEA
068200     WRITE REPORT-LINEA
068300
068400     MOVE RES-WIN-RATE OF WS-RESULTADO-ESCRITURA TO WS-LW-VALOR
068500     MOVE SPACES TO REPORT-LINEA
068600     MOVE WS-LINEA-WINRATE TO REPORT-LINEA
068700     WRITE REPORT-LINEA
068800
068900     COMPUTE WS-LD-VALOR =
069000         RES-MAX-DRAWDOWN OF WS-RESULTADO-ESCRITURA * 100
069100     MOVE SPACES TO REPORT-LINEA
069200     MOVE WS-LINEA-DRAWDOWN TO REPORT-LINEA
069300     WRITE REPORT-LINEA
069400
069500     MOVE RES-SHARPE OF WS-RESULTADO-ESCRITURA TO WS-LS-VALOR
069600     MOVE SPACES TO REPORT-LINEA
069700     MOVE WS-LINEA-SHARPE TO REPORT-LINEA
069800     WRITE REPORT-LINEA
069900
070000     MOVE RES-PROFIT-FACTOR OF WS-RESULTADO-ESCRITURA
070100         TO WS-LPF-VALOR
070200     MOVE SPACES TO REPORT-LINEA
070300     MOVE WS-LINEA-PFACTOR TO REPORT-LINEA
070400     WRITE REPORT-LINEA
070500
070600     MOVE RES-AVG-PNL OF WS-RESULTADO-ESCRITURA TO WS-LA-VALOR
070700     MOVE SPACES TO REPORT-LINEA
070800     MOVE WS-LINEA-AVGPNL TO REPORT-LINEA
070900     WRITE REPORT-LINEA
071000     .
071100 5100-EXIT.
071200     EXIT.
071300
071400 9999-FIN.
071500     CLOSE FEATURES-IN
071600     CLOSE TRADES-OUT
071700     STOP RUN
071800     .
