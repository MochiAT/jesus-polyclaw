000100 01  UDTRDDTL.
000200     05  TRD-CLAVE.
000300         10  TRD-SEQ                 PIC 9(06)       VALUE ZEROS.
000400
000500     05  TRD-DATOS.
000600         10  TRD-SIDE                PIC X(03)       VALUE SPACES.
000700             88  TRD-SIDE-YES                    VALUE 'YES'.
000800             88  TRD-SIDE-NO                     VALUE 'NO '.
000900         10  TRD-ENTRY-PRICE         PIC S9(1)V9(4)  VALUE ZEROS.
001000         10  TRD-EXIT-PRICE          PIC S9(1)V9(4)  VALUE ZEROS.
001100         10  TRD-SIZE                PIC S9(7)V9(4)  VALUE ZEROS.
001200         10  TRD-PNL                 PIC S9(7)V9(2)  VALUE ZEROS.
001300         10  TRD-UP-FLAG             PIC X(01)       VALUE SPACES.
001400             88  TRD-UP-FLAG-SUBIO                VALUE 'U'.
001500             88  TRD-UP-FLAG-BAJO                 VALUE 'D'.
001600
001700     05  TRD-STAMP.
001800         10  TRD-ENTIDAD-UMO          PIC X(04)   VALUE SPACES.
001900         10  TRD-CENTRO-UMO           PIC X(04)   VALUE SPACES.
002000         10  TRD-USERID-UMO           PIC X(08)   VALUE SPACES.
002100         10  TRD-NETNAME-UMO          PIC X(08)   VALUE SPACES.
002200         10  TRD-TIMEST-UMO           PIC X(26)   VALUE SPACES.
002300         10  FILLER                   PIC X(04)   VALUE SPACES.
