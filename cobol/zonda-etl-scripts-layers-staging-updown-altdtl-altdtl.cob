000100 01  UDALTDTL.
000200     05  ALT-CLAVE.
000300         10  ALT-SEQ                 PIC 9(04)       VALUE ZEROS.
000400
000500     05  ALT-DATOS.
000600         10  ALT-LEVEL               PIC X(08)       VALUE SPACES.
000700             88  ALT-LEVEL-INFO                  VALUE 'INFO    '.
000800             88  ALT-LEVEL-WARNING               VALUE 'WARNING '.
000900             88  ALT-LEVEL-CRITICAL              VALUE 'CRITICAL'.
001000         10  ALT-CATEGORY            PIC X(08)       VALUE SPACES.
001100             88  ALT-CATEGORY-RISK               VALUE 'RISK    '.
001200             88  ALT-CATEGORY-SYSTEM             VALUE 'SYSTEM  '.
001300             88  ALT-CATEGORY-MARKET             VALUE 'MARKET  '.
001400         10  ALT-MESSAGE             PIC X(60)       VALUE SPACES.
001500         10  FILLER                  PIC X(04)       VALUE SPACES.
