000100******************************************************************
000200* IDENTIFICATION DIVISION.
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    UDRSIS.
000600 AUTHOR.        MCV.
000700 INSTALLATION.  ZONDA - GERENCIA DE RIESGO DE MERCADO.
000800 DATE-WRITTEN.  25/06/1990.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL - USO INTERNO ZONDA.
001100******************************************************************
001200*                                                                *
001300* PROPOSITO: SUBPROGRAMA CALLABLE - REGLA "RSI" DE DECISION      *
001400*            ARRIBA/ABAJO, APOYADA EN EL INDICE DE FUERZA        *
001500*            RELATIVA Y EL ANCHO DE LAS BANDAS DE BOLLINGER.     *
001600*            DEVUELVE CODIGO 'Y'/'N'/'S'.                        *
001700*                                                                *
001800******************************************************************
001900* BITACORA DE CAMBIOS                                            *
002000******************************************************************
002100* FECHA     INIC  TICKET   DESCRIPCION                          *
002200* --------  ----  -------  ------------------------------------ *
002300* 25/06/90  MCV   SM-0036  VERSION INICIAL - REGLA DE DISPARO    *
002400*                          POR SOBRECOMPRA/SOBREVENTA.           *
002500* 14/03/93  MCV   SM-0081  EXIGE ANCHO MINIMO DE BANDA ANTES DE  *
002600*                          DISPARAR (EVITA MERCADOS PLANOS).     *
002700* 30/11/98  DLP   SM-0140  REVISION Y2K - FECHA SYSIN A 4        *
002800*                          DIGITOS DE ANIO.                      *
002900* 17/09/07  JQR   SM-0244  EL BANCO LANZA EL PRODUCTO DE         *
003000*                          MERCADOS BINARIOS ARRIBA/ABAJO; LA    *
003100*                          REGLA DE DISPARO SE REUTILIZA COMO    *
003200*                          ESTRATEGIA "RSI" DEL BACKTEST.        *
003300* 25/02/08  JQR   UD-0006  RENOMBRADO SM-RSI A UDRSIS, SE        *
003400*                          CONVIERTE EN SUBPROGRAMA CALLABLE     *
003500*                          DESDE UDBACK.                         *
003600* 09/07/14  OAV   UD-0088  CONFIRMADO: EL UMBRAL ALTO DE LA      *
003700*                          REGLA ES SIEMPRE EL CONFIGURADO       *
003800*                          (NO SE USA EL VALOR POR DEFECTO       *
003900*                          SALVO QUE ASI SE PARAMETRICE).        *
003910* 16/05/23  RES   UD-0158  WS-BB-PUNTO-MEDIO SALE DEL GRUPO      *
003920*                          WS-TRABAJO Y PASA A ESCALAR SUELTO DE *
003930*                          NIVEL 77; SE ACHICA WS-TRABAJO-BYTES  *
003940*                          DE X(11) A X(05).                     *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700 01  WS-PARAMETROS.
004800     05 WS-P-RSI-LOW           PIC S9(03)V9(2) COMP-3 VALUE 30.00.
004900     05 WS-P-RSI-HIGH          PIC S9(03)V9(2) COMP-3 VALUE 70.00.
005000     05 WS-P-MIN-WIDTH         PIC S9(01)V9(6) COMP-3
005100                                VALUE 0.010000.
005200     05 WS-P-REQUIERE-ANCHO    PIC X           VALUE 'S'.
005300         88 WS-P-EXIGE-ANCHO         VALUE 'S'.
005400     05 FILLER                 PIC X(01).
005500 01  WS-PARAMETROS-TABLA REDEFINES WS-PARAMETROS.
005600     05 WS-P-VALOR             PIC S9(03)V9(2) COMP-3
005700                                OCCURS 2 TIMES.
005800     05 FILLER                 PIC X(08).
005900
006000 01  WS-CONTADORES.
006100     05 WS-CONT-YES            PIC 9(06) COMP VALUE 0.
006200     05 WS-CONT-NO             PIC 9(06) COMP VALUE 0.
006300     05 WS-CONT-SKIP           PIC 9(06) COMP VALUE 0.
006400     05 FILLER                 PIC X(01).
006500 01  WS-CONTADORES-TABLA REDEFINES WS-CONTADORES.
006600     05 WS-CONTADOR-VALOR      PIC 9(06) COMP OCCURS 3 TIMES.
006700
006800 01  WS-TRABAJO.
006850     05 WS-BB-ANCHO-REL        PIC S9(01)V9(6) COMP-3 VALUE 0.
006860     05 FILLER                 PIC X(01).
006870 01  WS-TRABAJO-TABLA REDEFINES WS-TRABAJO.
006880     05 WS-TRABAJO-BYTES       PIC X(05).
006890
006895 77  WS-BB-PUNTO-MEDIO         PIC S9(07)V9(4) COMP-3 VALUE 0.    UD-0158
007400
007500 LINKAGE SECTION.
007600 01  LK-FEATURE-REC.
007700     COPY UDFTRDTL.
007800 01  LK-DECISION               PIC X(01).
007900
008000 PROCEDURE DIVISION USING LK-FEATURE-REC LK-DECISION.
008100 0000-INICIO.
008200     PERFORM 2000-DECIDIR
008300     GOBACK
008400     .
008500
008600* REGLA RSI (UD-0006 / SM-0036): SI EL ANCHO DE BANDA ES
008700* MUY ESTRECHO (MERCADO PLANO) NO SE DISPARA LA REGLA.
008800 2000-DECIDIR.
008900     MOVE 'S' TO LK-DECISION
009000     IF WS-P-EXIGE-ANCHO AND FTR-BB-WIDTH < WS-P-MIN-WIDTH
009100         ADD 1 TO WS-CONT-SKIP
009200         GO TO 2000-EXIT
009300     END-IF
009400     COMPUTE WS-BB-PUNTO-MEDIO =
009500         (FTR-BB-UPPER + FTR-BB-LOWER) / 2
009600     IF WS-BB-PUNTO-MEDIO > 0
009700         COMPUTE WS-BB-ANCHO-REL =
009800             FTR-BB-WIDTH / WS-BB-PUNTO-MEDIO
009900     ELSE
010000         MOVE 0 TO WS-BB-ANCHO-REL
010100     END-IF
010200     IF FTR-RSI-14 < WS-P-RSI-LOW
010300         IF FTR-CLOSE < WS-BB-PUNTO-MEDIO
010400             MOVE 'Y' TO LK-DECISION
010500             ADD 1 TO WS-CONT-YES
010600         ELSE
010700             ADD 1 TO WS-CONT-SKIP
010800         END-IF
010900         GO TO 2000-EXIT
011000     END-IF
011100     IF FTR-RSI-14 > WS-P-RSI-HIGH
011200         IF FTR-CLOSE > WS-BB-PUNTO-MEDIO
011300             MOVE 'N' TO LK-DECISION
011400             ADD 1 TO WS-CONT-NO
011500         ELSE
011600             ADD 1 TO WS-CONT-SKIP
011700         END-IF
011800         GO TO 2000-EXIT
011900     END-IF
012000     ADD 1 TO WS-CONT-SKIP
012100     .
012200 2000-EXIT.
012300     EXIT.
