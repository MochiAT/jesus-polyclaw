000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO: UDTCFTR                                     *
000400*                                                                *
000500* DESCRIPCION: INDICADORES TECNICOS POR VELA, CALCULADOS POR EL  *
000600*              PASO UDFEAT A PARTIR DE UDCNDDTL. UN REGISTRO POR *
000700*              VELA, UNA VEZ VENCIDO EL PERIODO DE CALENTAMIENTO.*
000800* ______________________________________________________________ *
000900*                                                                *
001000*           PREFIJO  : FTR.                                      *
001100*                                                                *
001200******************************************************************
001300 01  UDFTRDTL.
001400     05 FTR-CLAVE.
001500        10 FTR-SEQ                  PIC 9(06).
001600     05 FTR-DATOS.
001700        10 FTR-CLOSE                PIC S9(07)V9(4).
001800        10 FTR-RSI-14                PIC S9(03)V9(4).
001900        10 FTR-MACD                  PIC S9(07)V9(6).
002000        10 FTR-MACD-SIGNAL           PIC S9(07)V9(6).
002100        10 FTR-MACD-DIFF             PIC S9(07)V9(6).
002200        10 FTR-MACD-TABLA REDEFINES
002300           FTR-MACD.
002400           15 FTR-MACD-VALOR         PIC S9(07)V9(6)
002500                                      OCCURS 3 TIMES.
002600        10 FTR-MOMENTUM-3            PIC S9(03)V9(6).
002700        10 FTR-MOMENTUM-6            PIC S9(03)V9(6).
002800        10 FTR-ATR-14                PIC S9(07)V9(4).
002900        10 FTR-BB-UPPER              PIC S9(07)V9(4).
003000        10 FTR-BB-LOWER              PIC S9(07)V9(4).
003100        10 FTR-BB-MIDDLE             PIC S9(07)V9(4).
003200        10 FTR-BB-TABLA REDEFINES
003300           FTR-BB-UPPER.
003400           15 FTR-BB-VALOR           PIC S9(07)V9(4)
003500                                      OCCURS 3 TIMES.
003600        10 FTR-BB-WIDTH              PIC S9(03)V9(6).
003700        10 FTR-VOLUME-RATIO          PIC S9(05)V9(4).
003800        10 FTR-RANGE-POSITION        PIC S9(01)V9(6).
003900        10 FILLER                    PIC X(02).
004000     05 FTR-STAMP.
004100*        SELLO DEL PASO BATCH QUE PRODUJO EL REGISTRO, NO DE UN
004200*        OPERADOR EN PANTALLA (NO HAY PANTALLAS EN ESTE FLUJO).
004300        10 FTR-ENTIDAD-UMO           PIC X(04).
004400        10 FTR-CENTRO-UMO            PIC X(04).
004500        10 FTR-USERID-UMO            PIC X(08).
004600        10 FTR-NETNAME-UMO           PIC X(08).
004700        10 FTR-TIMEST-UMO            PIC X(26).
