000100******************************************************************
000200* IDENTIFICATION DIVISION.
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    UDFEAT.
000600 AUTHOR.        R. ESPINOZA.
000700 INSTALLATION.  ZONDA - GERENCIA DE RIESGO DE MERCADO.
000800 DATE-WRITTEN.  22/05/1989.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL - USO INTERNO ZONDA.
001100******************************************************************
001200*                                                                *
001300* PROPOSITO: CALCULA LOS INDICADORES TECNICOS POR VELA (RSI-14,  *
001400*            MACD 12/26/9, MOMENTUM 3 Y 6, ATR-14, BANDAS DE     *
001500*            BOLLINGER 20/2, RAZON DE VOLUMEN Y POSICION EN EL   *
001600*            RANGO) A PARTIR DE CANDLES, VALIDADO PREVIAMENTE    *
001700*            POR UDVALID. ESCRIBE UN REGISTRO UDFTRDTL POR VELA  *
001800*            UNA VEZ VENCIDO EL PERIODO DE CALENTAMIENTO.        *
001900*                                                                *
002000******************************************************************
002100* BITACORA DE CAMBIOS                                            *
002200******************************************************************
002300* FECHA     INIC  TICKET   DESCRIPCION                          *
002400* --------  ----  -------  ------------------------------------ *
002500* 22/05/89  RES   SM-0015  VERSION INICIAL - MEDIAS MOVILES DE  *
002600*                          ESCENARIOS DE TASAS.                 *
002700* 14/02/90  RES   SM-0022  AGREGA SUAVIZADO DE WILDER PARA EL   *
002800*                          INDICE DE FUERZA RELATIVA.            *
002900* 03/09/91  MCV   SM-0049  AGREGA MACD CON SUAVIZADO EXPONENCIAL.*
003000* 27/06/94  MCV   SM-0088  AGREGA BANDAS DE BOLLINGER.           *
003100* 30/11/98  DLP   SM-0140  REVISION Y2K - FECHA SYSIN A 4        *
003200*                          DIGITOS DE ANIO.                      *
003300* 06/06/02  JQR   SM-0190  AGREGA ATR-14 (RANGO VERDADERO CON    *
003400*                          SUAVIZADO DE WILDER).                 *
003500* 17/09/07  JQR   SM-0244  EL BANCO LANZA EL PRODUCTO DE         *
003600*                          MERCADOS BINARIOS ARRIBA/ABAJO; EL    *
003700*                          MODULO DE MEDIAS MOVILES SE REUTILIZA *
003800*                          COMO CALCULADOR DE INDICADORES UPDOWN.*
003900* 25/02/08  JQR   UD-0003  RENOMBRADO SM-FEAT A UDFEAT, SE       *
004000*                          AGREGAN MOMENTUM Y RAZON DE VOLUMEN.  *
004100* 19/04/11  OAV   UD-0045  AGREGA POSICION EN EL RANGO DE LA     *
004200*                          VELA (CLOSE RESPECTO DE HIGH/LOW).    *
004300* 12/03/21  OAV   UD-0153  QUITA FUNCTION MOD; SE REEMPLAZA POR  *
004400*                          RESTO CALCULADO CON DIVIDE.           *
004450* 09/11/22  RES   UD-0154  2900-ESCRIBIR-FEATURE BORRABA CON     *
004460*                          SPACES LOS CAMPOS DE MOMENTUM, BANDAS *
004470*                          DE BOLLINGER, RAZON DE VOLUMEN Y      *
004480*                          POSICION EN EL RANGO YA CALCULADOS EN *
004490*                          FEATURES-REC. AHORA SE CALCULAN A UN  *
004495*                          ESPEJO EN WORKING-STORAGE Y SE MUEVEN *
004497*                          AL REGISTRO DESPUES DEL MOVE SPACES.  *
004498* 16/05/23  RES   UD-0158  LOS ESCALARES SUELTOS DE WORKING-     *
004499*                          STORAGE (STATUS DE ARCHIVO, TAMANIO   *
004500*                          DE ANILLO, POSICION EN RANGO, INDICES *
004501*                          Y REZAGO) PASAN DE 01 A NIVEL 77.     *
004502******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CANDLES        ASSIGN TO CANDLES
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS IS WS-FS-CANDLES.
005500     SELECT FEATURES-OUT   ASSIGN TO FEATOUT
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS IS WS-FS-FEATURES.
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  CANDLES
006100     LABEL RECORD IS STANDARD
006200     RECORDING MODE IS F.
006300 01  CANDLES-REC.
006400     COPY UDCNDDTL.
006500 FD  FEATURES-OUT
006600     LABEL RECORD IS STANDARD
006700     RECORDING MODE IS F.
006800 01  FEATURES-REC.
006900     COPY UDFTRDTL.
007000
007100 WORKING-STORAGE SECTION.
007200 77  WS-FS-CANDLES             PIC XX     VALUE '00'.             UD-0158 
007300 77  WS-FS-FEATURES            PIC XX     VALUE '00'.             UD-0158 
007400
007500 01  WS-CONTADORES.
007600     05 WS-CONT-VELAS          PIC 9(06) COMP VALUE 0.
007700     05 WS-CONT-ESCRITAS       PIC 9(06) COMP VALUE 0.
007800     05 WS-CONT-DESCARTADAS    PIC 9(06) COMP VALUE 0.
007900* VENCIDO EL CALENTAMIENTO EN LA VELA 34 (VER 2900-ESCRIBIR-
008000* FEATURE): LA SEMILLA DE EMA-26 OCUPA LAS VELAS 1-26 Y LA
008100* SEMILLA DE LA SENAL MACD (9 VALORES DE MACD) OCUPA LAS
008200* VELAS 26-34; ES EL INDICADOR QUE TARDA MAS EN QUEDAR LISTO.
008300     05 WS-VELA-CALENTAMIENTO  PIC 9(06) COMP VALUE 34.
008400     05 FILLER                 PIC X(01).
008500 01  WS-CONTADORES-TABLA REDEFINES WS-CONTADORES.
008600     05 WS-CONTADOR-VALOR      PIC 9(06) COMP OCCURS 4 TIMES.
008700
008800* ANILLO DE LOS ULTIMOS 26 CIERRES/VOLUMENES - ALCANZA PARA EL
008900* MOMENTUM (3 Y 6), LA SMA-20/DESVEST DE BOLLINGER Y LA SMA-20
009000* DE VOLUMEN. LA POSICION SE CALCULA CON EL RESTO DE DIVIDIR
009100* EL CONTADOR DE VELA ENTRE EL TAMANIO DEL ANILLO (26).
009200 77  WS-TAMANIO-ANILLO         PIC 9(02) COMP VALUE 26.           UD-0158 
009300 01  WS-ANILLO-CLOSE.
009400     05 WS-AC OCCURS 26 TIMES  PIC S9(07)V9(4) COMP-3.
009500 01  WS-ANILLO-CLOSE-R REDEFINES WS-ANILLO-CLOSE.
009600     05 WS-AC-BYTES   OCCURS 26 TIMES PIC X(06).
009700 01  WS-ANILLO-VOLUME.
009800     05 WS-AV OCCURS 26 TIMES  PIC S9(09)V9(2) COMP-3.
009900 01  WS-ANILLO-TABLA-R REDEFINES WS-ANILLO-VOLUME.
010000     05 WS-AV-COMP    OCCURS 26 TIMES PIC S9(09) COMP.
010100
010200* CAMPOS DE TRABAJO DEL RESTO (SUSTITUYEN A FUNCTION MOD).
010300 01  WS-RESTO-TRABAJO.                                            UD-0153 
010400     05 WS-RESTO-DIVIDENDO     PIC S9(09) COMP VALUE 0.           UD-0153 
010500     05 WS-RESTO-COCIENTE      PIC S9(09) COMP VALUE 0.           UD-0153 
010600     05 WS-RESTO-RESULTADO     PIC S9(09) COMP VALUE 0.           UD-0153 
010700     05 WS-RESTO-POSICION      PIC 9(02)  COMP VALUE 0.           UD-0153 
010800     05 FILLER                 PIC X(01).
010900
011000* ------------------------------------------------------------ *
011100* RSI-14 (WILDER) - SEMILLA = MEDIA SIMPLE DE LAS PRIMERAS 14  *
011200* VARIACIONES (VELAS 2-15); DE AHI EN ADELANTE SUAVIZADO.      *
011300* ------------------------------------------------------------ *
011400 01  WS-RSI-TRABAJO.
011500     05 WS-RSI-PRIOR-CLOSE     PIC S9(07)V9(4) COMP-3 VALUE 0.
011600     05 WS-RSI-DELTA           PIC S9(07)V9(4) COMP-3 VALUE 0.
011700     05 WS-RSI-GANANCIA        PIC S9(07)V9(4) COMP-3 VALUE 0.
011800     05 WS-RSI-PERDIDA         PIC S9(07)V9(4) COMP-3 VALUE 0.
011900     05 WS-RSI-SEM-SUMA-GAN    PIC S9(09)V9(4) COMP-3 VALUE 0.
012000     05 WS-RSI-SEM-SUMA-PER    PIC S9(09)V9(4) COMP-3 VALUE 0.
012100     05 WS-RSI-SEM-CONTADOR    PIC 9(02)       COMP   VALUE 0.
012200     05 WS-RSI-AVG-GANANCIA    PIC S9(07)V9(6) COMP-3 VALUE 0.
012300     05 WS-RSI-AVG-PERDIDA     PIC S9(07)V9(6) COMP-3 VALUE 0.
012400     05 WS-RSI-RS              PIC S9(07)V9(6) COMP-3 VALUE 0.
012500     05 WS-RSI-VALOR           PIC S9(03)V9(4) COMP-3 VALUE 0.
012600     05 WS-RSI-LISTO           PIC X           VALUE 'N'.
012700         88 WS-RSI-ESTA-LISTO        VALUE 'S'.
012800     05 FILLER                 PIC X(01).
012900
013000* ------------------------------------------------------------ *
013100* MACD 12/26/9 - EMA12 Y EMA26 SEMBRADAS CON LA MEDIA SIMPLE   *
013200* DE LOS PRIMEROS 12/26 CIERRES; LA SENAL SE SIEMBRA CON LA    *
013300* MEDIA SIMPLE DE LOS PRIMEROS 9 VALORES DE MACD.              *
013400* ------------------------------------------------------------ *
013500 01  WS-MACD-TRABAJO.
013600     05 WS-MACD-SEM-SUMA-12    PIC S9(09)V9(4) COMP-3 VALUE 0.
013700     05 WS-MACD-SEM-SUMA-26    PIC S9(09)V9(4) COMP-3 VALUE 0.
013800     05 WS-MACD-EMA-12         PIC S9(07)V9(6) COMP-3 VALUE 0.
013900     05 WS-MACD-EMA-26         PIC S9(07)V9(6) COMP-3 VALUE 0.
014000     05 WS-MACD-K-12      PIC S9(01)V9(6) COMP-3 VALUE 0.153846.
014100     05 WS-MACD-K-26      PIC S9(01)V9(6) COMP-3 VALUE 0.074074.
014200     05 WS-MACD-K-9       PIC S9(01)V9(6) COMP-3 VALUE 0.200000.
014300     05 WS-MACD-VALOR          PIC S9(07)V9(6) COMP-3 VALUE 0.
014400     05 WS-MACD-SEM-SUMA-9     PIC S9(09)V9(6) COMP-3 VALUE 0.
014500     05 WS-MACD-SEM-CONT-9     PIC 9(02)       COMP   VALUE 0.
014600     05 WS-MACD-SENAL          PIC S9(07)V9(6) COMP-3 VALUE 0.
014700     05 WS-MACD-DIFF           PIC S9(07)V9(6) COMP-3 VALUE 0.
014800     05 WS-MACD-LISTO-12       PIC X           VALUE 'N'.
014900         88 WS-MACD-12-LISTO         VALUE 'S'.
015000     05 WS-MACD-LISTO-26       PIC X           VALUE 'N'.
015100         88 WS-MACD-26-LISTO         VALUE 'S'.
015200     05 WS-MACD-LISTO-SENAL    PIC X           VALUE 'N'.
015300         88 WS-MACD-SENAL-LISTA      VALUE 'S'.
015400     05 FILLER                 PIC X(01).
015500
015600* ------------------------------------------------------------ *
015700* ATR-14 (WILDER) - MISMO ESQUEMA DE SEMILLA/SUAVIZADO QUE     *
015800* EL RSI, PERO SOBRE EL RANGO VERDADERO (TRUE RANGE).          *
015900* ------------------------------------------------------------ *
016000 01  WS-ATR-TRABAJO.
016100     05 WS-ATR-PRIOR-CLOSE     PIC S9(07)V9(4) COMP-3 VALUE 0.
016200     05 WS-ATR-RANGO-A         PIC S9(07)V9(4) COMP-3 VALUE 0.
016300     05 WS-ATR-RANGO-B         PIC S9(07)V9(4) COMP-3 VALUE 0.
016400     05 WS-ATR-RANGO-C         PIC S9(07)V9(4) COMP-3 VALUE 0.
016500     05 WS-ATR-RANGO-VERDAD    PIC S9(07)V9(4) COMP-3 VALUE 0.
016600     05 WS-ATR-SEM-SUMA        PIC S9(09)V9(4) COMP-3 VALUE 0.
016700     05 WS-ATR-SEM-CONTADOR    PIC 9(02)       COMP   VALUE 0.
016800     05 WS-ATR-VALOR           PIC S9(07)V9(4) COMP-3 VALUE 0.
016900     05 WS-ATR-LISTO           PIC X           VALUE 'N'.
017000         88 WS-ATR-ESTA-LISTO        VALUE 'S'.
017100     05 FILLER                 PIC X(01).
017200
017300* ------------------------------------------------------------ *
017400* BOLLINGER 20/2, RAZON DE VOLUMEN 20 Y POSICION EN EL RANGO.  *
017500* ------------------------------------------------------------ *
017600 01  WS-BOLL-TRABAJO.
017700     05 WS-BOLL-SUMA-CLOSE     PIC S9(09)V9(4) COMP-3 VALUE 0.
017800     05 WS-BOLL-SUMA-CUAD      PIC S9(13)V9(4) COMP-3 VALUE 0.
017900     05 WS-BOLL-MEDIA          PIC S9(07)V9(4) COMP-3 VALUE 0.
018000     05 WS-BOLL-VARIANZA       PIC S9(13)V9(6) COMP-3 VALUE 0.
018100     05 WS-BOLL-DESVEST        PIC S9(07)V9(6) COMP-3 VALUE 0.
018200     05 WS-VOL-SUMA            PIC S9(11)V9(2) COMP-3 VALUE 0.
018300     05 WS-VOL-MEDIA           PIC S9(09)V9(2) COMP-3 VALUE 0.
018400     05 FILLER                 PIC X(01).
018500 77  WS-POSICION-RANGO         PIC S9(01)V9(6) COMP-3 VALUE 0.    UD-0158 
018520
018530* ESPEJO EN WORKING-STORAGE DE LOS INDICADORES QUE 2300/2500/
018540* 2600/2700 YA NO ESCRIBEN DIRECTO EN FEATURES-REC - EL MOVE
018550* SPACES DE 2900-ESCRIBIR-FEATURE LOS BORRARIA (UD-0154).
018560 01  WS-INDICADORES-ESPEJO.
018570     05 WS-E-MOMENTUM-3        PIC S9(03)V9(6) COMP-3 VALUE 0.
018580     05 WS-E-MOMENTUM-6        PIC S9(03)V9(6) COMP-3 VALUE 0.
018590     05 WS-E-BB-UPPER          PIC S9(07)V9(4) COMP-3 VALUE 0.
018600     05 WS-E-BB-LOWER          PIC S9(07)V9(4) COMP-3 VALUE 0.
018610     05 WS-E-BB-MIDDLE         PIC S9(07)V9(4) COMP-3 VALUE 0.
018620     05 WS-E-BB-WIDTH          PIC S9(03)V9(6) COMP-3 VALUE 0.
018630     05 WS-E-VOLUME-RATIO      PIC S9(05)V9(4) COMP-3 VALUE 0.
018640     05 FILLER                 PIC X(01).
018650
018700* CAMPOS DE TRABAJO DE 9500-RAIZ-CUADRADA (NEWTON), IGUAL QUE
018800* EN UDVALID - VER BITACORA UD-0153 / UD-0152.
018900 01  WS-RAIZ-TRABAJO.
019000     05 WS-RAIZ-ENTRADA        PIC S9(13)V9(6) COMP-3 VALUE 0.
019100     05 WS-RAIZ-RESULTADO      PIC S9(07)V9(6) COMP-3 VALUE 0.
019200     05 WS-RAIZ-X              PIC S9(07)V9(6) COMP-3 VALUE 0.
019300     05 WS-RAIZ-ITER           PIC 9(02)       COMP   VALUE 0.
019400     05 FILLER                 PIC X(01).
019500
019600 77  WS-IX                    PIC 9(02) COMP VALUE 0.             UD-0158 
019700 77  WS-IX-N                  PIC 9(02) COMP VALUE 0.             UD-0158 
019800 77  WS-N-MOMENTUM            PIC 9(02) COMP VALUE 0.             UD-0158 
019900 77  WS-VALOR-REZAGO          PIC S9(07)V9(4) COMP-3 VALUE 0.     UD-0158 
020000
020100 PROCEDURE DIVISION.
020200 0000-INICIO.
020300     PERFORM 1000-ABRIR-ARCHIVOS
020400     PERFORM 2000-LEER-CANDLES THRU 2000-EXIT
020500     PERFORM 9999-FIN
020600     .
020700
020800 1000-ABRIR-ARCHIVOS.
020900     OPEN INPUT  CANDLES
021000     OPEN OUTPUT FEATURES-OUT
021100     IF WS-FS-CANDLES NOT = '00'
021200         DISPLAY 'UDFEAT - NO ABRE CANDLES - FS=' WS-FS-CANDLES
021300         MOVE 16 TO RETURN-CODE
021400         PERFORM 9999-FIN
021500     END-IF
021600     .
021700
021800 2000-LEER-CANDLES.
021900     READ CANDLES
022000         AT END GO TO 2000-EXIT
022100     END-READ
022200     ADD 1 TO WS-CONT-VELAS
022300     PERFORM 2050-ACTUALIZAR-ANILLO
022400     PERFORM 2100-CALC-RSI THRU 2100-EXIT
022500     PERFORM 2200-CALC-MACD
022600     PERFORM 2300-CALC-MOMENTUM
022700     PERFORM 2400-CALC-ATR THRU 2400-EXIT
022800     PERFORM 2500-CALC-BOLLINGER THRU 2500-EXIT
022900     PERFORM 2600-CALC-VOLUMEN THRU 2600-EXIT
023000     PERFORM 2700-CALC-RANGE-POSITION
023100     PERFORM 2900-ESCRIBIR-FEATURE
023200     MOVE CND-CLOSE TO WS-RSI-PRIOR-CLOSE WS-ATR-PRIOR-CLOSE
023300     GO TO 2000-LEER-CANDLES.
023400 2000-EXIT.
023500     EXIT.
023600
023700* GUARDA EL CIERRE Y EL VOLUMEN DE LA VELA ACTUAL EN EL ANILLO
023800* DE 26 POSICIONES, EN LA CASILLA QUE CORRESPONDE AL RESTO DE
023900* DIVIDIR EL CONTADOR DE VELA ENTRE EL TAMANIO DEL ANILLO.
024000 2050-ACTUALIZAR-ANILLO.
024100     MOVE WS-CONT-VELAS TO WS-RESTO-DIVIDENDO
024200     PERFORM 9400-CALC-RESTO
024300     SET WS-IX TO WS-RESTO-POSICION
024400     MOVE CND-CLOSE  TO WS-AC (WS-IX)
024500     MOVE CND-VOLUME TO WS-AV (WS-IX)
024600     .
024700
024800* RSI-14 DE WILDER. LA SEMILLA OCUPA LAS VELAS 2-15 (14
024900* VARIACIONES); A PARTIR DE LA VELA 16 SE SUAVIZA.
025000 2100-CALC-RSI.
025100     IF WS-CONT-VELAS = 1
025200         GO TO 2100-EXIT
025300     END-IF
025400     COMPUTE WS-RSI-DELTA = CND-CLOSE - WS-RSI-PRIOR-CLOSE
025500     IF WS-RSI-DELTA > 0
025600         MOVE WS-RSI-DELTA TO WS-RSI-GANANCIA
025700         MOVE 0            TO WS-RSI-PERDIDA
025800     ELSE
025900         MOVE 0 TO WS-RSI-GANANCIA
026000         COMPUTE WS-RSI-PERDIDA = WS-RSI-DELTA * -1
026100     END-IF
026200     IF WS-RSI-ESTA-LISTO
026300         COMPUTE WS-RSI-AVG-GANANCIA =
026400             ((WS-RSI-AVG-GANANCIA * 13) + WS-RSI-GANANCIA) / 14
026500         COMPUTE WS-RSI-AVG-PERDIDA =
026600             ((WS-RSI-AVG-PERDIDA * 13) + WS-RSI-PERDIDA) / 14
026700         PERFORM 2150-DERIVAR-RSI THRU 2150-EXIT
026800         GO TO 2100-EXIT
026900     END-IF
027000     ADD WS-RSI-GANANCIA TO WS-RSI-SEM-SUMA-GAN
027100     ADD WS-RSI-PERDIDA  TO WS-RSI-SEM-SUMA-PER
027200     ADD 1 TO WS-RSI-SEM-CONTADOR
027300     IF WS-RSI-SEM-CONTADOR = 14
027400         COMPUTE WS-RSI-AVG-GANANCIA = WS-RSI-SEM-SUMA-GAN / 14
027500         COMPUTE WS-RSI-AVG-PERDIDA  = WS-RSI-SEM-SUMA-PER / 14
027600         SET WS-RSI-ESTA-LISTO TO TRUE
027700         PERFORM 2150-DERIVAR-RSI THRU 2150-EXIT
027800     END-IF
027900     .
028000 2100-EXIT.
028100     EXIT.
028200
028300 2150-DERIVAR-RSI.
028400     IF WS-RSI-AVG-PERDIDA = 0
028500         MOVE 100 TO WS-RSI-VALOR
028600         GO TO 2150-EXIT
028700     END-IF
028800     COMPUTE WS-RSI-RS = WS-RSI-AVG-GANANCIA / WS-RSI-AVG-PERDIDA
028900     COMPUTE WS-RSI-VALOR = 100 - (100 / (1 + WS-RSI-RS))
029000     .
029100 2150-EXIT.
029200     EXIT.
029300
029400* MACD 12/26/9. EMA-12 Y EMA-26 SE SIEMBRAN CON MEDIA SIMPLE;
029500* LA SENAL SE SIEMBRA CON MEDIA SIMPLE DE LOS PRIMEROS 9 MACD.
029600 2200-CALC-MACD.
029700     IF WS-MACD-12-LISTO
029800         COMPUTE WS-MACD-EMA-12 =
029900             (CND-CLOSE * WS-MACD-K-12)
030000             + (WS-MACD-EMA-12 * (1 - WS-MACD-K-12))
030100     ELSE
030200         ADD CND-CLOSE TO WS-MACD-SEM-SUMA-12
030300         IF WS-CONT-VELAS = 12
030400             COMPUTE WS-MACD-EMA-12 = WS-MACD-SEM-SUMA-12 / 12
030500             SET WS-MACD-12-LISTO TO TRUE
030600         END-IF
030700     END-IF
030800     IF WS-MACD-26-LISTO
030900         COMPUTE WS-MACD-EMA-26 =
031000             (CND-CLOSE * WS-MACD-K-26)
031100             + (WS-MACD-EMA-26 * (1 - WS-MACD-K-26))
031200         COMPUTE WS-MACD-VALOR = WS-MACD-EMA-12 - WS-MACD-EMA-26
031300         PERFORM 2250-DERIVAR-SENAL THRU 2250-EXIT
031400     ELSE
031500         ADD CND-CLOSE TO WS-MACD-SEM-SUMA-26
031600         IF WS-CONT-VELAS = 26
031700             COMPUTE WS-MACD-EMA-26 = WS-MACD-SEM-SUMA-26 / 26
031800             SET WS-MACD-26-LISTO TO TRUE
031900             COMPUTE WS-MACD-VALOR =
032000                 WS-MACD-EMA-12 - WS-MACD-EMA-26
032100             PERFORM 2250-DERIVAR-SENAL THRU 2250-EXIT
032200         END-IF
032300     END-IF
032400     .
032500
032600* LA SENAL (EMA-9 DEL MACD) SOLO EMPIEZA A CALCULARSE CUANDO
032700* EL MACD YA EXISTE (VELA 26 EN ADELANTE).
032800 2250-DERIVAR-SENAL.
032900     IF WS-MACD-SENAL-LISTA
033000         COMPUTE WS-MACD-SENAL =
033100             (WS-MACD-VALOR * WS-MACD-K-9)
033200             + (WS-MACD-SENAL * (1 - WS-MACD-K-9))
033300         COMPUTE WS-MACD-DIFF = WS-MACD-VALOR - WS-MACD-SENAL
033400         GO TO 2250-EXIT
033500     END-IF
033600     ADD WS-MACD-VALOR TO WS-MACD-SEM-SUMA-9
033700     ADD 1 TO WS-MACD-SEM-CONT-9
033800     IF WS-MACD-SEM-CONT-9 = 9
033900         COMPUTE WS-MACD-SENAL = WS-MACD-SEM-SUMA-9 / 9
034000         SET WS-MACD-SENAL-LISTA TO TRUE
034100         COMPUTE WS-MACD-DIFF = WS-MACD-VALOR - WS-MACD-SENAL
034200     END-IF
034300     .
034400 2250-EXIT.
034500     EXIT.
034600
034700* MOMENTUM A 3 Y 6 VELAS: CLOSE(I) / CLOSE(I-N) - 1. SE BUSCA
034800* EL CIERRE REZAGADO EN EL ANILLO CON EL RESTO DE (VELAS-N).
034900 2300-CALC-MOMENTUM.
035000     MOVE 0 TO WS-E-MOMENTUM-3 WS-E-MOMENTUM-6
035100     MOVE 3 TO WS-N-MOMENTUM
035200     IF WS-CONT-VELAS > WS-N-MOMENTUM
035300         PERFORM 2350-BUSCAR-REZAGO
035400         IF WS-VALOR-REZAGO NOT = 0
035500             COMPUTE WS-E-MOMENTUM-3 =
035600                 (CND-CLOSE / WS-VALOR-REZAGO) - 1
035700         END-IF
035800     END-IF
035900     MOVE 6 TO WS-N-MOMENTUM
036000     IF WS-CONT-VELAS > WS-N-MOMENTUM
036100         PERFORM 2350-BUSCAR-REZAGO
036200         IF WS-VALOR-REZAGO NOT = 0
036300             COMPUTE WS-E-MOMENTUM-6 =
036400                 (CND-CLOSE / WS-VALOR-REZAGO) - 1
036500         END-IF
036600     END-IF
036700     .
036800
036900* DEVUELVE EN WS-VALOR-REZAGO EL CIERRE DE (VELAS - N).
037000 2350-BUSCAR-REZAGO.
037100     COMPUTE WS-RESTO-DIVIDENDO = WS-CONT-VELAS - WS-N-MOMENTUM
037200     PERFORM 9400-CALC-RESTO
037300     SET WS-IX-N TO WS-RESTO-POSICION
037400     MOVE WS-AC (WS-IX-N) TO WS-VALOR-REZAGO
037500     .
037600
037700* ATR-14 DE WILDER SOBRE EL RANGO VERDADERO (TRUE RANGE).
037800 2400-CALC-ATR.
037900     IF WS-CONT-VELAS = 1
038000         COMPUTE WS-ATR-RANGO-VERDAD = CND-HIGH - CND-LOW
038100     ELSE
038200         COMPUTE WS-ATR-RANGO-A = CND-HIGH - CND-LOW
038300         COMPUTE WS-ATR-RANGO-B = CND-HIGH - WS-ATR-PRIOR-CLOSE
038400         IF WS-ATR-RANGO-B < 0
038500             MULTIPLY WS-ATR-RANGO-B BY -1 GIVING WS-ATR-RANGO-B
038600         END-IF
038700         COMPUTE WS-ATR-RANGO-C = CND-LOW - WS-ATR-PRIOR-CLOSE
038800         IF WS-ATR-RANGO-C < 0
038900             MULTIPLY WS-ATR-RANGO-C BY -1 GIVING WS-ATR-RANGO-C
039000         END-IF
039100         MOVE WS-ATR-RANGO-A TO WS-ATR-RANGO-VERDAD
039200         IF WS-ATR-RANGO-B > WS-ATR-RANGO-VERDAD
039300             MOVE WS-ATR-RANGO-B TO WS-ATR-RANGO-VERDAD
039400         END-IF
039500         IF WS-ATR-RANGO-C > WS-ATR-RANGO-VERDAD
039600             MOVE WS-ATR-RANGO-C TO WS-ATR-RANGO-VERDAD
039700         END-IF
039800     END-IF
039900     IF WS-ATR-ESTA-LISTO
040000         COMPUTE WS-ATR-VALOR ROUNDED =
040100             ((WS-ATR-VALOR * 13) + WS-ATR-RANGO-VERDAD) / 14
040200         GO TO 2400-EXIT
040300     END-IF
040400     IF WS-CONT-VELAS = 1
040500         GO TO 2400-EXIT
040600     END-IF
040700     ADD WS-ATR-RANGO-VERDAD TO WS-ATR-SEM-SUMA
040800     ADD 1 TO WS-ATR-SEM-CONTADOR
040900     IF WS-ATR-SEM-CONTADOR = 14
041000         COMPUTE WS-ATR-VALOR ROUNDED = WS-ATR-SEM-SUMA / 14
041100         SET WS-ATR-ESTA-LISTO TO TRUE
041200     END-IF
041300     .
041400 2400-EXIT.
041500     EXIT.
041600
041700* BANDAS DE BOLLINGER 20/2 SOBRE LOS ULTIMOS 20 CIERRES DEL
041800* ANILLO (INCLUYE EL CIERRE ACTUAL, YA GUARDADO EN 2050).
041900 2500-CALC-BOLLINGER.
042000     MOVE 0 TO WS-E-BB-MIDDLE WS-E-BB-UPPER WS-E-BB-LOWER
042100               WS-E-BB-WIDTH
042200     IF WS-CONT-VELAS < 20
042300         GO TO 2500-EXIT
042400     END-IF
042500     MOVE 0 TO WS-BOLL-SUMA-CLOSE WS-BOLL-SUMA-CUAD
042600     MOVE 1 TO WS-IX.
042700 2500-SUMAR-VENTANA.
042800     COMPUTE WS-RESTO-DIVIDENDO = WS-CONT-VELAS - WS-IX + 1
042900     PERFORM 9400-CALC-RESTO
043000     SET WS-IX-N TO WS-RESTO-POSICION
043100     ADD WS-AC (WS-IX-N) TO WS-BOLL-SUMA-CLOSE
043200     COMPUTE WS-BOLL-SUMA-CUAD =
043300         WS-BOLL-SUMA-CUAD + (WS-AC (WS-IX-N) * WS-AC (WS-IX-N))
043400     ADD 1 TO WS-IX
043500     IF WS-IX <= 20
043600         GO TO 2500-SUMAR-VENTANA
043700     END-IF
043800     COMPUTE WS-BOLL-MEDIA ROUNDED = WS-BOLL-SUMA-CLOSE / 20
043900     COMPUTE WS-BOLL-VARIANZA ROUNDED =
044000         (WS-BOLL-SUMA-CUAD / 20) -
044100         (WS-BOLL-MEDIA * WS-BOLL-MEDIA)
044200     IF WS-BOLL-VARIANZA < 0
044300         MOVE 0 TO WS-BOLL-VARIANZA
044400     END-IF
044500     MOVE WS-BOLL-VARIANZA TO WS-RAIZ-ENTRADA
044600     PERFORM 9500-RAIZ-CUADRADA THRU 9500-EXIT
044700     MOVE WS-RAIZ-RESULTADO TO WS-BOLL-DESVEST
044800     MOVE WS-BOLL-MEDIA TO WS-E-BB-MIDDLE
044900     COMPUTE WS-E-BB-UPPER = WS-BOLL-MEDIA + (2 * WS-BOLL-DESVEST)
045000     COMPUTE WS-E-BB-LOWER = WS-BOLL-MEDIA - (2 * WS-BOLL-DESVEST)
045100     IF WS-E-BB-MIDDLE NOT = 0
045200         COMPUTE WS-E-BB-WIDTH =
045300             (WS-E-BB-UPPER - WS-E-BB-LOWER) / WS-E-BB-MIDDLE
045400     END-IF
045500     .
045600 2500-EXIT.
045700     EXIT.
045800
045900* RAZON DE VOLUMEN CONTRA LA SMA-20 DE VOLUMEN DEL ANILLO.
046000 2600-CALC-VOLUMEN.
046100     MOVE 0 TO WS-E-VOLUME-RATIO
046200     IF WS-CONT-VELAS < 20
046300         GO TO 2600-EXIT
046400     END-IF
046500     MOVE 0 TO WS-VOL-SUMA
046600     MOVE 1 TO WS-IX.
046700 2600-SUMAR-VENTANA.
046800     COMPUTE WS-RESTO-DIVIDENDO = WS-CONT-VELAS - WS-IX + 1
046900     PERFORM 9400-CALC-RESTO
047000     SET WS-IX-N TO WS-RESTO-POSICION
047100     ADD WS-AV (WS-IX-N) TO WS-VOL-SUMA
047200     ADD 1 TO WS-IX
047300     IF WS-IX <= 20
047400         GO TO 2600-SUMAR-VENTANA
047500     END-IF
047600     COMPUTE WS-VOL-MEDIA ROUNDED = WS-VOL-SUMA / 20
047700     IF WS-VOL-MEDIA NOT = 0
047800         COMPUTE WS-E-VOLUME-RATIO = CND-VOLUME / WS-VOL-MEDIA
047900     END-IF
048000     .
048100 2600-EXIT.
048200     EXIT.
048300
048400* POSICION DEL CIERRE DENTRO DEL RANGO DE LA VELA (0 A 1).
048500 2700-CALC-RANGE-POSITION.
048600     IF CND-HIGH = CND-LOW                                        UD-0045
048700         MOVE 0.5 TO WS-POSICION-RANGO                            UD-0045
048800     ELSE
048900         COMPUTE WS-POSICION-RANGO =                              UD-0045
049000             (CND-CLOSE - CND-LOW) / (CND-HIGH - CND-LOW)         UD-0045
049100     END-IF                                                       UD-0045
049300     .
049400
049500* SOLO ESCRIBE EL REGISTRO DE FEATURES CUANDO TODOS LOS
049600* INDICADORES YA ESTAN DEFINIDOS (VELA 34 EN ADELANTE - EL
049700* MAS LENTO ES LA SEMILLA DE LA SENAL MACD).
049800 2900-ESCRIBIR-FEATURE.
049900     IF WS-CONT-VELAS < WS-VELA-CALENTAMIENTO
050000         ADD 1 TO WS-CONT-DESCARTADAS
050100         GO TO 2900-EXIT
050200     END-IF
050300     MOVE SPACES TO FEATURES-REC
050400     MOVE CND-SEQ          TO FTR-SEQ
050500     MOVE CND-CLOSE        TO FTR-CLOSE
050600     MOVE WS-RSI-VALOR     TO FTR-RSI-14
050700     MOVE WS-MACD-VALOR    TO FTR-MACD
050800     MOVE WS-MACD-SENAL    TO FTR-MACD-SIGNAL
050900     MOVE WS-MACD-DIFF     TO FTR-MACD-DIFF
051000     MOVE WS-ATR-VALOR     TO FTR-ATR-14
051010     MOVE WS-E-MOMENTUM-3  TO FTR-MOMENTUM-3                      UD-0154
051020     MOVE WS-E-MOMENTUM-6  TO FTR-MOMENTUM-6                      UD-0154
051030     MOVE WS-E-BB-UPPER    TO FTR-BB-UPPER                        UD-0154
051040     MOVE WS-E-BB-LOWER    TO FTR-BB-LOWER                        UD-0154
051050     MOVE WS-E-BB-MIDDLE   TO FTR-BB-MIDDLE                       UD-0154
051060     MOVE WS-E-BB-WIDTH    TO FTR-BB-WIDTH                        UD-0154
051070     MOVE WS-E-VOLUME-RATIO TO FTR-VOLUME-RATIO                   UD-0154
051080     MOVE WS-POSICION-RANGO TO FTR-RANGE-POSITION                 UD-0154
051100     MOVE SPACES           TO FTR-ENTIDAD-UMO FTR-CENTRO-UMO
051200                               FTR-USERID-UMO FTR-NETNAME-UMO
051300                               FTR-TIMEST-UMO
051400     MOVE 'ZOND'           TO FTR-ENTIDAD-UMO
051500     MOVE 'UDFT'           TO FTR-CENTRO-UMO
051600     MOVE 'UDFEAT'         TO FTR-USERID-UMO
051700     WRITE FEATURES-REC
051800     ADD 1 TO WS-CONT-ESCRITAS
051900     .
052000 2900-EXIT.
052100     EXIT.
052200
052300* RESTO DE WS-RESTO-DIVIDENDO ENTRE EL TAMANIO DEL ANILLO (26),
052400* DEVUELTO EN WS-RESTO-POSICION COMO POSICION 1-26 (NUNCA 0).
052500* SUSTITUYE A FUNCTION MOD - VER BITACORA UD-0153.
052600 9400-CALC-RESTO.
052700     DIVIDE WS-RESTO-DIVIDENDO BY WS-TAMANIO-ANILLO               UD-0153 
052800         GIVING WS-RESTO-COCIENTE                                 UD-0153 
052900         REMAINDER WS-RESTO-RESULTADO                             UD-0153 
053000     IF WS-RESTO-RESULTADO = 0                                    UD-0153 
053100         MOVE WS-TAMANIO-ANILLO TO WS-RESTO-POSICION              UD-0153 
053200     ELSE                                                         UD-0153 
053300         MOVE WS-RESTO-RESULTADO TO WS-RESTO-POSICION             UD-0153 
053400     END-IF                                                       UD-0153 
053500     .
053600
053700* RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON, IGUAL RUTINA
053800* QUE LA DE UDVALID (20 ITERACIONES). REEMPLAZA A FUNCTION SQRT.
053900 9500-RAIZ-CUADRADA.
054000     IF WS-RAIZ-ENTRADA = 0
054100         MOVE 0 TO WS-RAIZ-RESULTADO
054200         GO TO 9500-EXIT
054300     END-IF
054400     MOVE WS-RAIZ-ENTRADA TO WS-RAIZ-X
054500     MOVE 1 TO WS-RAIZ-ITER.
054600 9500-ITERAR.
054700     COMPUTE WS-RAIZ-X ROUNDED =
054800         (WS-RAIZ-X + (WS-RAIZ-ENTRADA / WS-RAIZ-X)) / 2
054900     ADD 1 TO WS-RAIZ-ITER
055000     IF WS-RAIZ-ITER <= 20
055100         GO TO 9500-ITERAR
055200     END-IF
055300     MOVE WS-RAIZ-X TO WS-RAIZ-RESULTADO.
055400 9500-EXIT.
055500     EXIT.
055600
055700 9999-FIN.
055800     DISPLAY 'UDFEAT - VELAS LEIDAS    : ' WS-CONT-VELAS
055900     DISPLAY 'UDFEAT - FEATURES ESCRITAS: ' WS-CONT-ESCRITAS
056000     CLOSE CANDLES FEATURES-OUT
056100     GOBACK.
