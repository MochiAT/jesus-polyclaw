000100******************************************************************
000200* IDENTIFICATION DIVISION.
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    UDMNTR.
000600 AUTHOR.        DLP.
000700 INSTALLATION.  ZONDA - GERENCIA DE RIESGO DE MERCADO.
000800 DATE-WRITTEN.  19/09/1994.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL - USO INTERNO ZONDA.
001100******************************************************************
001200*                                                                *
001300* PROPOSITO: SUBPROGRAMA CALLABLE - MONITOR DEL BACKTEST DE      *
001400*            MERCADOS BINARIOS ARRIBA/ABAJO. RECIBE UNA FOTO     *
001500*            (SNAPSHOT) DEL ESTADO DE RIESGO DESPUES DE CADA     *
001600*            OPERACION, EVALUA LOS UMBRALES DE ALERTA Y, A       *
001700*            PEDIDO, ARMA EL RESUMEN DE ESTADO DEL BACKTEST.     *
001800*                                                                *
001900******************************************************************
002000* BITACORA DE CAMBIOS                                            *
002100******************************************************************
002200* FECHA     INIC  TICKET   DESCRIPCION                          *
002300* --------  ----  -------  ------------------------------------ *
002400* 19/09/94  DLP   SM-0097  VERSION INICIAL - ALERTAS DE          *
002500*                          DRAWDOWN DEL ESCENARIO DE TASAS.      *
002600* 30/11/98  DLP   SM-0140  REVISION Y2K - FECHA SYSIN A 4        *
002700*                          DIGITOS DE ANIO.                      *
002800* 17/09/07  JQR   SM-0244  EL BANCO LANZA EL PRODUCTO DE         *
002900*                          MERCADOS BINARIOS ARRIBA/ABAJO; LAS   *
003000*                          ALERTAS SE REUTILIZAN COMO MONITOR    *
003100*                          DEL BACKTEST.                         *
003200* 25/02/08  JQR   UD-0011  RENOMBRADO SM-ALRT A UDMNTR, SE       *
003300*                          CONVIERTE EN SUBPROGRAMA CALLABLE     *
003400*                          CON CODIGO DE FUNCION (SNAPSHOT/      *
003500*                          REPORT) LLAMADO DESDE UDBACK.         *
003600* 02/03/15  OAV   UD-0099  AGREGA ANILLO DE 100 FOTOS DE ESTADO  *
003700*                          Y ANILLO DE 50 ALERTAS RECIENTES.     *
003800* 14/08/18  RES   UD-0103  EL RESUMEN DE ESTADO AGREGA LA ULTIMA *
003900*                          OPERACION Y EL ULTIMO MERCADO         *
004000*                          CONOCIDOS POR EL LLAMADOR.            *
004100* 03/05/19  RES   UD-0104  LA ALERTA DE TRABAJO PASA A USAR EL   *
004200*                          LAYOUT DE UDALTDTL EN LUGAR DE CAMPOS *
004300*                          SUELTOS (COPYBOOK COMPARTIDO CON LA   *
004400*                          ARQUITECTURA DE STATUS/ALERT-RECORD). *
004410* 16/05/23  RES   UD-0158  WS-FS-REPORT PASA DE 01 SUELTO A      *
004420*                          NIVEL 77 (STATUS DE ARCHIVO, SIN      *
004430*                          REDEFINES NI GRUPO).                 *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT REPORT-OUT     ASSIGN TO RPTOUT
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS WS-FS-REPORT.
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  REPORT-OUT
005800     LABEL RECORD IS STANDARD.
005900 01  REPORT-LINEA            PIC X(132).
006000
006100 WORKING-STORAGE SECTION.
006200 77  WS-FS-REPORT             PIC XX      VALUE '00'.             UD-0158 
006300
006400*----------------------------------------------------------------*
006500* ANILLO DE ALERTAS RECIENTES (UD-0099) - 50 ENTRADAS, SE        *
006600* DESCARTA LA MAS ANTIGUA AL SUPERAR EL LIMITE.                  *
006700*----------------------------------------------------------------*
006800 01  WS-ANILLO-ALERTAS.                                           UD-0099 
006900     05 WS-ALERTA OCCURS 50 TIMES.
007000         10 WS-ALT-OCUPADA     PIC X(01) VALUE 'N'.
007100             88 WS-ALT-OCUPADA-SI      VALUE 'Y'.
007200         10 WS-ALT-NIVEL       PIC X(08) VALUE SPACES.
007300         10 WS-ALT-CATEGORIA   PIC X(08) VALUE SPACES.
007400         10 WS-ALT-MENSAJE     PIC X(60) VALUE SPACES.
007500         10 FILLER             PIC X(01).
007600 01  WS-ANILLO-ALERTAS-R REDEFINES WS-ANILLO-ALERTAS.             UD-0099 
007700     05 WS-ALT-BYTES           PIC X(78) OCCURS 50 TIMES.
007800
007900 01  WS-PUNTEROS-ALERTA.
008000     05 WS-PUNTERO-ALERTAS    PIC 9(02) COMP VALUE 0.
008100     05 WS-TOTAL-ALERTAS      PIC 9(02) COMP VALUE 0.
008200     05 FILLER                PIC X(01).
008300
008400*----------------------------------------------------------------*
008500* ANILLO DE FOTOS DE ESTADO (UD-0099) - 100 ENTRADAS.            *
008600*----------------------------------------------------------------*
008700 01  WS-ANILLO-SNAPSHOTS.                                         UD-0099 
008800     05 WS-SNAPSHOT OCCURS 100 TIMES.
008900         10 WS-SNP-BALANCE     PIC S9(09)V9(2) COMP-3 VALUE 0.
009000         10 WS-SNP-PEAK        PIC S9(09)V9(2) COMP-3 VALUE 0.
009100         10 WS-SNP-DRAWDOWN    PIC S9(01)V9(6) COMP-3 VALUE 0.
009200         10 WS-SNP-DAILY-PNL   PIC S9(09)V9(2) COMP-3 VALUE 0.
009300         10 WS-SNP-POS-ABIERTAS PIC 9(01)       VALUE 0.
009400         10 WS-SNP-NIVEL       PIC X(01)       VALUE SPACE.
009500         10 FILLER             PIC X(01).
009600 01  WS-ANILLO-SNAPSHOTS-R REDEFINES WS-ANILLO-SNAPSHOTS.         UD-0099 
009700     05 WS-SNP-BYTES           PIC X(26) OCCURS 100 TIMES.
009800
009900 01  WS-PUNTEROS-SNAPSHOT.
010000     05 WS-PUNTERO-SNAPSHOTS  PIC 9(03) COMP VALUE 0.
010100     05 WS-TOTAL-SNAPSHOTS    PIC 9(03) COMP VALUE 0.
010200     05 FILLER                PIC X(01).
010300
010400 01  WS-CONTADORES-ALERTA.
010500     05 WS-CONT-CRITICAL       PIC 9(04) COMP VALUE 0.
010600     05 WS-CONT-WARNING        PIC 9(04) COMP VALUE 0.
010700     05 FILLER                 PIC X(01).
010800 01  WS-CONTADORES-ALERTA-TABLA REDEFINES WS-CONTADORES-ALERTA.
010900     05 WS-CONTADOR-VALOR      PIC 9(04) COMP OCCURS 2 TIMES.
011000     05 FILLER                 PIC X(01).
011100
011200 01  WS-TRABAJO.
011300     05 WS-PERDIDA-FRACCION    PIC S9(01)V9(6) COMP-3 VALUE 0.
011400     05 WS-SUBI                PIC 9(03) COMP VALUE 0.
011500     05 FILLER                 PIC X(01).
011600
011700*----------------------------------------------------------------*UD-0104 
011800* REGISTRO DE TRABAJO PARA ARMAR UNA ALERTA ANTES DE GRABARLA    *UD-0104 
011900* EN EL ANILLO (UD-0104) - USA EL LAYOUT DE STATUS/ALERT-RECORD. *UD-0104 
012000*----------------------------------------------------------------*UD-0104 
012100     COPY UDALTDTL REPLACING ==UDALTDTL== BY ==WS-ALT-ESCRITURA==.UD-0104 
012200
012300 01  WS-LINEA-ESTADO-1.
012400     05 FILLER                 PIC X(10) VALUE 'BALANCE:  '.
012500     05 WS-L1-BALANCE          PIC ZZZ,ZZZ,ZZ9.99.
012600     05 FILLER                 PIC X(06) VALUE ' PICO:'.
012700     05 WS-L1-PEAK             PIC ZZZ,ZZZ,ZZ9.99.
012800 01  WS-LINEA-ESTADO-2.
012900     05 FILLER            PIC X(18) VALUE 'DRAWDOWN ACTUAL:  '.
013000     05 WS-L2-DD-ACT           PIC ZZ9.99.
013100     05 FILLER                 PIC X(01) VALUE '%'.
013200     05 FILLER                 PIC X(12) VALUE '  MAXIMO:   '.
013300     05 WS-L2-DD-MAX           PIC ZZ9.99.
013400     05 FILLER                 PIC X(01) VALUE '%'.
013500 01  WS-LINEA-ESTADO-3.
013600     05 FILLER                 PIC X(14) VALUE 'PNL DIARIO:   '.
013700     05 WS-L3-PNL              PIC ZZZ,ZZ9.99-.
013800     05 FILLER                 PIC X(04) VALUE '  ( '.
013900     05 WS-L3-PNL-PCT          PIC ZZ9.99.
014000     05 FILLER                 PIC X(02) VALUE '%)'.
014100 01  WS-LINEA-ESTADO-4.
014200     05 FILLER            PIC X(18) VALUE 'POSICIONES ABIER.:'.
014300     05 WS-L4-POS              PIC Z9.
014400     05 FILLER                 PIC X(16) VALUE '  NIVEL RIESGO: '.
014500     05 WS-L4-NIVEL            PIC X(01).
014600 01  WS-LINEA-ESTADO-5.
014700     05 FILLER            PIC X(18) VALUE 'ALERTAS CRITICAS:'.
014800     05 WS-L5-CRIT             PIC ZZZ9.
014900     05 FILLER            PIC X(18) VALUE '  ADVERTENCIAS:   '.
015000     05 WS-L5-WARN             PIC ZZZ9.
015100 01  WS-LINEA-ESTADO-6.
015200     05 FILLER                 PIC X(14) VALUE 'ULTIMA OPER.: '.
015300     05 WS-L6-SEQ              PIC ZZZZZ9.
015400     05 FILLER                 PIC X(04) VALUE '  - '.
015500     05 WS-L6-LADO             PIC X(03).
015600     05 FILLER                 PIC X(07) VALUE '  PNL: '.
015700     05 WS-L6-PNL              PIC ZZZ,ZZ9.99-.
015800 01  WS-LINEA-ESTADO-7.
015900     05 FILLER                 PIC X(14) VALUE 'ULTIMO MDO.:  '.
016000     05 WS-L7-ID               PIC X(12).
016100     05 FILLER                 PIC X(02) VALUE SPACES.
016200     05 WS-L7-SLUG             PIC X(20).
016300
016400 LINKAGE SECTION.
016500 01  LK-AREA-MONITOR.
016600     05 LK-FUNCION              PIC X(08).
016700     05 LK-BALANCE               PIC S9(09)V9(2).
016800     05 LK-EQUITY-PEAK           PIC S9(09)V9(2).
016900     05 LK-DRAWDOWN-ACTUAL       PIC S9(01)V9(6).
017000     05 LK-DRAWDOWN-MAXIMO       PIC S9(01)V9(6).
017100     05 LK-DAILY-PNL             PIC S9(09)V9(2).
017200     05 LK-POSICIONES-ABIERTAS   PIC 9(01).
017300     05 LK-NIVEL-RIESGO          PIC X(01).
017400     05 LK-TOTAL-CRITICAL        PIC 9(04).
017500     05 LK-TOTAL-WARNING         PIC 9(04).
017600     05 LK-ULT-TRADE-SEQ         PIC 9(06).
017700     05 LK-ULT-TRADE-LADO        PIC X(03).
017800     05 LK-ULT-TRADE-PNL         PIC S9(07)V9(2).
017900     05 LK-ULT-MERCADO-ID        PIC X(12).
018000     05 LK-ULT-MERCADO-SLUG      PIC X(20).
018100
018200 PROCEDURE DIVISION USING LK-AREA-MONITOR.
018300 0000-INICIO.
018400     IF LK-FUNCION = 'SNAPSHOT'
018500         PERFORM 1000-EVALUAR-UMBRALES
018600         PERFORM 2000-REGISTRAR-SNAPSHOT
018700     END-IF
018800     IF LK-FUNCION = 'REPORT'
018900         PERFORM 3000-IMPRIMIR-ESTADO
019000     END-IF
019100     MOVE WS-CONT-CRITICAL TO LK-TOTAL-CRITICAL
019200     MOVE WS-CONT-WARNING  TO LK-TOTAL-WARNING
019300     GOBACK
019400     .
019500
019600* EVALUA LOS UMBRALES DE DRAWDOWN Y DE PERDIDA DIARIA; SI SE
019700* SUPERAN, REGISTRA UNA ALERTA EN EL ANILLO DE 50 ENTRADAS.
019800 1000-EVALUAR-UMBRALES.
019900     IF LK-DRAWDOWN-ACTUAL >= 0.150000
020000         MOVE 'CRITICAL' TO ALT-LEVEL OF WS-ALT-ESCRITURA         UD-0104 
020100         MOVE 'DRAWDOWN CRITICO - SUPERA 15 POR CIENTO'
020200             TO ALT-MESSAGE OF WS-ALT-ESCRITURA                   UD-0104 
020300         PERFORM 1100-AGREGAR-ALERTA
020400     ELSE
020500         IF LK-DRAWDOWN-ACTUAL >= 0.100000
020600             MOVE 'WARNING' TO ALT-LEVEL OF WS-ALT-ESCRITURA      UD-0104 
020700             MOVE 'DRAWDOWN ELEVADO - SUPERA 10 POR CIENTO'
020800                 TO ALT-MESSAGE OF WS-ALT-ESCRITURA               UD-0104 
020900             PERFORM 1100-AGREGAR-ALERTA
021000         END-IF
021100     END-IF
021200
021300     IF LK-DAILY-PNL < 0 AND LK-BALANCE > 0
021400         COMPUTE WS-PERDIDA-FRACCION =
021500             (LK-DAILY-PNL * -1) / LK-BALANCE
021600     ELSE
021700         MOVE 0 TO WS-PERDIDA-FRACCION
021800     END-IF
021900     IF WS-PERDIDA-FRACCION >= 0.030000
022000         MOVE 'CRITICAL' TO ALT-LEVEL OF WS-ALT-ESCRITURA         UD-0104 
022100         MOVE 'PERDIDA DIARIA CRITICA - SUPERA 3 POR CIENTO'
022200             TO ALT-MESSAGE OF WS-ALT-ESCRITURA                   UD-0104 
022300         PERFORM 1100-AGREGAR-ALERTA
022400     ELSE
022500         IF WS-PERDIDA-FRACCION >= 0.020000
022600             MOVE 'WARNING' TO ALT-LEVEL OF WS-ALT-ESCRITURA      UD-0104 
022700             MOVE 'PERDIDA DIARIA ELEVADA - SUPERA 2 PCT'
022800                 TO ALT-MESSAGE OF WS-ALT-ESCRITURA               UD-0104 
022900             PERFORM 1100-AGREGAR-ALERTA
023000         END-IF
023100     END-IF
023200
023300     PERFORM 1200-CONTAR-ALERTAS
023400     .
023500 1000-EXIT.
023600     EXIT.
023700
023800* AGREGA UNA ALERTA AL ANILLO; AL LLEGAR A 50 SE PISA LA MAS
023900* ANTIGUA (PUNTERO CIRCULAR, SIN FUNCION INTRINSECA).
024000 1100-AGREGAR-ALERTA.
024100     ADD 1 TO WS-PUNTERO-ALERTAS
024200     IF WS-PUNTERO-ALERTAS > 50
024300         MOVE 1 TO WS-PUNTERO-ALERTAS
024400     END-IF
024500     MOVE 'Y' TO WS-ALT-OCUPADA (WS-PUNTERO-ALERTAS)
024600     MOVE ALT-LEVEL OF WS-ALT-ESCRITURA                           UD-0104 
024700         TO WS-ALT-NIVEL (WS-PUNTERO-ALERTAS)                     UD-0104 
024800     MOVE 'RISK' TO WS-ALT-CATEGORIA (WS-PUNTERO-ALERTAS)         UD-0104 
024900     MOVE ALT-MESSAGE OF WS-ALT-ESCRITURA                         UD-0104 
025000         TO WS-ALT-MENSAJE (WS-PUNTERO-ALERTAS)                   UD-0104 
025100     IF WS-TOTAL-ALERTAS < 50
025200         ADD 1 TO WS-TOTAL-ALERTAS
025300     END-IF
025400     .
025500 1100-EXIT.
025600     EXIT.
025700
025800* RECUENTO DE ALERTAS CRITICAS/ADVERTENCIA VIGENTES EN EL
025900* ANILLO (SE RECALCULA EN CADA SNAPSHOT, NUNCA DECRECE POR
026000* SOBREESCRITURA INDEBIDA).
026100 1200-CONTAR-ALERTAS.
026200     MOVE 0 TO WS-CONT-CRITICAL WS-CONT-WARNING
026300     MOVE 1 TO WS-SUBI
026400     GO TO 1200-REVISAR-ALERTA.
026500 1200-REVISAR-ALERTA.
026600     IF WS-SUBI > 50
026700         GO TO 1200-EXIT
026800     END-IF
026900     IF WS-ALT-OCUPADA-SI (WS-SUBI)
027000         IF WS-ALT-NIVEL (WS-SUBI) = 'CRITICAL'
027100             ADD 1 TO WS-CONT-CRITICAL
027200         END-IF
027300         IF WS-ALT-NIVEL (WS-SUBI) = 'WARNING'
027400             ADD 1 TO WS-CONT-WARNING
027500         END-IF
027600     END-IF
027700     ADD 1 TO WS-SUBI
027800     GO TO 1200-REVISAR-ALERTA.
027900 1200-EXIT.
028000     EXIT.
028100
028200* GUARDA LA FOTO DE ESTADO EN EL ANILLO DE 100 ENTRADAS.
028300 2000-REGISTRAR-SNAPSHOT.
028400     ADD 1 TO WS-PUNTERO-SNAPSHOTS
028500     IF WS-PUNTERO-SNAPSHOTS > 100
028600         MOVE 1 TO WS-PUNTERO-SNAPSHOTS
028700     END-IF
028800     MOVE LK-BALANCE
028900         TO WS-SNP-BALANCE (WS-PUNTERO-SNAPSHOTS)
029000     MOVE LK-EQUITY-PEAK
029100         TO WS-SNP-PEAK (WS-PUNTERO-SNAPSHOTS)
029200     MOVE LK-DRAWDOWN-ACTUAL
029300         TO WS-SNP-DRAWDOWN (WS-PUNTERO-SNAPSHOTS)
029400     MOVE LK-DAILY-PNL
029500         TO WS-SNP-DAILY-PNL (WS-PUNTERO-SNAPSHOTS)
029600     MOVE LK-POSICIONES-ABIERTAS
029700         TO WS-SNP-POS-ABIERTAS (WS-PUNTERO-SNAPSHOTS)
029800     MOVE LK-NIVEL-RIESGO
029900         TO WS-SNP-NIVEL (WS-PUNTERO-SNAPSHOTS)
030000     IF WS-TOTAL-SNAPSHOTS < 100
030100         ADD 1 TO WS-TOTAL-SNAPSHOTS
030200     END-IF
030300     .
030400 2000-EXIT.
030500     EXIT.
030600
030700* ARMA EL RESUMEN DE ESTADO DEL BACKTEST Y LO ESCRIBE EN EL
030800* ARCHIVO DE REPORTE (SE ABRE EN EXTEND - UDBACK YA CERRO SU
030900* PROPIA SECCION DEL REPORTE ANTES DE LLAMAR A ESTE MODULO).
031000 3000-IMPRIMIR-ESTADO.
031100     OPEN EXTEND REPORT-OUT
031200     IF WS-FS-REPORT NOT = '00'
031300         GO TO 3000-EXIT
031400     END-IF
031500     MOVE SPACES TO REPORT-LINEA
031600     MOVE '---------- UDMNTR - RESUMEN DE MONITOREO ----------'
031700         TO REPORT-LINEA
031800     WRITE REPORT-LINEA
031900
032000     MOVE LK-BALANCE     TO WS-L1-BALANCE
032100     MOVE LK-EQUITY-PEAK TO WS-L1-PEAK
032200     MOVE WS-LINEA-ESTADO-1 TO REPORT-LINEA
032300     WRITE REPORT-LINEA
032400
032500     COMPUTE WS-L2-DD-ACT = LK-DRAWDOWN-ACTUAL * 100
032600     COMPUTE WS-L2-DD-MAX = LK-DRAWDOWN-MAXIMO * 100
032700     MOVE WS-LINEA-ESTADO-2 TO REPORT-LINEA
032800     WRITE REPORT-LINEA
032900
033000     MOVE LK-DAILY-PNL TO WS-L3-PNL
033100     IF LK-BALANCE > 0
033200         COMPUTE WS-L3-PNL-PCT ROUNDED =
033300             (LK-DAILY-PNL / LK-BALANCE) * 100
033400     ELSE
033500         MOVE 0 TO WS-L3-PNL-PCT
033600     END-IF
033700     MOVE WS-LINEA-ESTADO-3 TO REPORT-LINEA
033800     WRITE REPORT-LINEA
033900
034000     MOVE LK-POSICIONES-ABIERTAS TO WS-L4-POS
034100     MOVE LK-NIVEL-RIESGO        TO WS-L4-NIVEL
034200     MOVE WS-LINEA-ESTADO-4 TO REPORT-LINEA
034300     WRITE REPORT-LINEA
034400
034500     MOVE WS-CONT-CRITICAL TO WS-L5-CRIT
034600     MOVE WS-CONT-WARNING  TO WS-L5-WARN
034700     MOVE WS-LINEA-ESTADO-5 TO REPORT-LINEA
034800     WRITE REPORT-LINEA
034900
035000     MOVE LK-ULT-TRADE-SEQ  TO WS-L6-SEQ                          UD-0103 
035100     MOVE LK-ULT-TRADE-LADO TO WS-L6-LADO                         UD-0103 
035200     MOVE LK-ULT-TRADE-PNL  TO WS-L6-PNL                          UD-0103 
035300     MOVE WS-LINEA-ESTADO-6 TO REPORT-LINEA                       UD-0103 
035400     WRITE REPORT-LINEA                                           UD-0103 
035500
035600     MOVE LK-ULT-MERCADO-ID   TO WS-L7-ID                         UD-0103 
035700     MOVE LK-ULT-MERCADO-SLUG TO WS-L7-SLUG                       UD-0103 
035800     MOVE WS-LINEA-ESTADO-7 TO REPORT-LINEA                       UD-0103 
035900     WRITE REPORT-LINEA                                           UD-0103 
036000
036100     CLOSE REPORT-OUT
036200     .
036300 3000-EXIT.
036400     EXIT.
