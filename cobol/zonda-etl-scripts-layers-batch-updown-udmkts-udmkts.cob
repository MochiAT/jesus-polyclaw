000100******************************************************************
000200* IDENTIFICATION DIVISION.
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    UDMKTS.
000600 AUTHOR.        R. ESPINOZA.
000700 INSTALLATION.  ZONDA - GERENCIA DE RIESGO DE MERCADO.
000800 DATE-WRITTEN.  09/11/1995.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL - USO INTERNO ZONDA.
001100******************************************************************
001200*                                                                *
001300* PROPOSITO: SELECCIONA, ENTRE LOS MERCADOS CANDIDATOS UPDOWN    *
001400*            RECIBIDOS DEL ALIMENTADOR EXTERNO, EL DE MAYOR      *
001500*            PUNTAJE (VIGENCIA + LIQUIDEZ + SPREAD) PARA QUE EL  *
001600*            BACKTEST OPERE SOBRE EL. ACUMULA ESTADISTICAS DE    *
001700*            LA SELECCION (CANTIDAD, PROMEDIO, MEJOR Y PEOR).    *
001800*                                                                *
001900******************************************************************
002000* BITACORA DE CAMBIOS                                            *
002100******************************************************************
002200* FECHA     INIC  TICKET   DESCRIPCION                          *
002300* --------  ----  -------  ------------------------------------ *
002400* 09/11/95  RES   SM-0110  VERSION INICIAL - FILTRO Y PUNTAJE DE *
002500*                          INSTRUMENTOS DEL ESCENARIO DE TASAS.  *
002600* 30/11/98  DLP   SM-0140  REVISION Y2K - FECHA SYSIN A 4        *
002700*                          DIGITOS DE ANIO.                      *
002800* 17/09/07  JQR   SM-0244  EL BANCO LANZA EL PRODUCTO DE         *
002900*                          MERCADOS BINARIOS ARRIBA/ABAJO; EL    *
003000*                          FILTRO SE REUTILIZA COMO SELECTOR DE  *
003100*                          MERCADOS DEL BACKTEST.                *
003200* 25/02/08  JQR   UD-0012  RENOMBRADO SM-SLCT A UDMKTS, LEE      *
003300*                          UDMKTDTL EN LUGAR DEL MAESTRO DE      *
003400*                          INSTRUMENTOS DEL ESCENARIO DE TASAS.  *
003500* 19/04/16  OAV   UD-0101  AGREGA PARAMETRO DE FECHA/HORA DE     *
003600*                          PROCESO (PARMIN) PARA EL CALCULO DE   *
003700*                          VIGENCIA Y PUNTAJE DE TIEMPO.         *
003710* 16/05/23  RES   UD-0158  LOS ESCALARES SUELTOS DE WORKING-     *
003720*                          STORAGE (STATUS DE ARCHIVO, SLUG,     *
003730*                          CONTADORES DE TOKEN Y MEJOR PUNTAJE)  *
003740*                          PASAN DE 01 A NIVEL 77.                *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT MARKETS        ASSIGN TO MARKETS
004600            ORGANIZATION IS SEQUENTIAL
004700            FILE STATUS IS WS-FS-MARKETS.
004800     SELECT PARMIN         ASSIGN TO PARMIN
004900            ORGANIZATION IS SEQUENTIAL
005000            FILE STATUS IS WS-FS-PARMIN.
005100     SELECT REPORT-OUT     ASSIGN TO RPTOUT
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS WS-FS-REPORT.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  MARKETS
005700     LABEL RECORD IS STANDARD
005800     RECORDING MODE IS F.
005900 01  MARKETS-REC.
006000     COPY UDMKTDTL.
006100 FD  PARMIN
006200     LABEL RECORD IS STANDARD
006300     RECORDING MODE IS F.
006400* TARJETA DE PARAMETROS DEL PASO: FECHA/HORA DE PROCESO EN
006500* SEGUNDOS UNIX (UD-0101), UNICO REGISTRO.
006600 01  PARM-REC                PIC 9(10).
006700 FD  REPORT-OUT
006800     LABEL RECORD IS STANDARD.
006900 01  REPORT-LINEA            PIC X(132).
007000
007100 WORKING-STORAGE SECTION.
007200 77  WS-FS-MARKETS            PIC XX      VALUE '00'.             UD-0158 
007300 77  WS-FS-PARMIN             PIC XX      VALUE '00'.             UD-0158 
007400 77  WS-FS-REPORT             PIC XX      VALUE '00'.             UD-0158 
007500
007600 77  WS-AHORA                 PIC S9(10) COMP-3 VALUE 0.          UD-0101 
007700
007800 01  WS-PARAMETROS.
007900     05 WS-P-MIN-LIQUIDEZ      PIC S9(07)V9(2) COMP-3
008000                                VALUE 1000.00.
008100     05 WS-P-MAX-SPREAD-PCT    PIC S9(01)V9(4) COMP-3
008200                                VALUE 0.0500.
008300     05 FILLER                 PIC X(01).
008400 01  WS-PARAMETROS-TABLA REDEFINES WS-PARAMETROS.
008500     05 WS-P-VALOR             PIC S9(07)V9(4) COMP-3
008600                                OCCURS 2 TIMES.
008700     05 FILLER                 PIC X(01).
008800
008900 01  WS-CONTADORES.
009000     05 WS-CONT-LEIDOS         PIC 9(06) COMP VALUE 0.
009100     05 WS-CONT-CANDIDATOS     PIC 9(06) COMP VALUE 0.
009200     05 WS-CONT-VIGENTES       PIC 9(06) COMP VALUE 0.
009300     05 WS-CONT-CALIDAD        PIC 9(06) COMP VALUE 0.
009400     05 WS-CONT-SELECCIONES    PIC 9(06) COMP VALUE 0.
009500     05 FILLER                 PIC X(01).
009600 01  WS-CONTADORES-TABLA REDEFINES WS-CONTADORES.
009700     05 WS-CONTADOR-VALOR      PIC 9(06) COMP OCCURS 5 TIMES.
009800     05 FILLER                 PIC X(01).
009900
010000 01  WS-ESTADISTICAS-PUNTAJE.
010100     05 WS-SUMA-PUNTAJE        PIC S9(07)V9(6) COMP-3 VALUE 0.
010200     05 WS-MEJOR-PUNTAJE-STAT  PIC S9(01)V9(6) COMP-3 VALUE 0.
010300     05 WS-PEOR-PUNTAJE-STAT   PIC S9(01)V9(6) COMP-3 VALUE 0.
010400     05 FILLER                 PIC X(01).
010500 01  WS-ESTADISTICAS-TABLA REDEFINES WS-ESTADISTICAS-PUNTAJE.
010600     05 WS-ESTADISTICA-VALOR   PIC S9(07)V9(6) COMP-3
010700                                OCCURS 3 TIMES.
010800     05 FILLER                 PIC X(01).
010900
011000 01  WS-BANDERAS.
011100     05 WS-CANDIDATO-FLAG      PIC X(01) VALUE 'N'.
011200         88 WS-ES-CANDIDATO          VALUE 'Y'.
011300     05 WS-VIGENTE-FLAG        PIC X(01) VALUE 'N'.
011400         88 WS-ES-VIGENTE            VALUE 'Y'.
011500     05 WS-CALIDAD-FLAG        PIC X(01) VALUE 'N'.
011600         88 WS-ES-CALIDAD            VALUE 'Y'.
011700     05 WS-HAY-SELECCION       PIC X(01) VALUE 'N'.
011800         88 WS-HUBO-SELECCION        VALUE 'Y'.
011900     05 FILLER                 PIC X(01).
012000
012100 77  WS-SLUG-MINUSC            PIC X(60) VALUE SPACES.            UD-0158 
012200 77  WS-CNT-PREFIJO            PIC 9(02) COMP VALUE 0.            UD-0158 
012300 77  WS-CNT-ACTIVO-TOK         PIC 9(02) COMP VALUE 0.            UD-0158 
012400 77  WS-CNT-PLAZO-TOK          PIC 9(02) COMP VALUE 0.            UD-0158 
012500
012600 01  WS-TRABAJO-PUNTAJE.
012700     05 WS-SPREAD-PCT          PIC S9(03)V9(4) COMP-3 VALUE 0.
012800     05 WS-TIME-SCORE          PIC S9(01)V9(6) COMP-3 VALUE 0.
012900     05 WS-LIQ-SCORE           PIC S9(01)V9(6) COMP-3 VALUE 0.
013000     05 WS-SPREAD-SCORE        PIC S9(01)V9(6) COMP-3 VALUE 0.
013100     05 WS-PUNTAJE             PIC S9(01)V9(6) COMP-3 VALUE 0.
013200     05 FILLER                 PIC X(01).
013300
013400 77  WS-MEJOR-PUNTAJE          PIC S9(01)V9(6) COMP-3 VALUE 0.    UD-0158 
013500 01  WS-MEJOR-REC.
013600     COPY UDMKTDTL REPLACING ==UDMKTDTL== BY ==WS-MEJOR-REC==.
013700
013800 01  WS-LINEA-SELECCION-1.
013900     05 FILLER                 PIC X(12) VALUE 'MERCADO SEL:'.
014000     05 WS-L1-ID               PIC X(12).
014100     05 FILLER                 PIC X(02) VALUE SPACES.
014200     05 WS-L1-SLUG             PIC X(40).
014300 01  WS-LINEA-SELECCION-2.
014400     05 FILLER                 PIC X(12) VALUE 'PUNTAJE:    '.
014500     05 WS-L2-PUNTAJE          PIC Z9.9999.
014600     05 FILLER                 PIC X(14) VALUE '  VOLUMEN: $  '.
014700     05 WS-L2-VOLUMEN          PIC ZZZ,ZZZ,ZZ9.99.
014800 01  WS-LINEA-ESTADISTICAS.
014900     05 FILLER                 PIC X(14) VALUE 'CANDIDATOS:   '.
015000     05 WS-L3-CONT             PIC ZZ,ZZ9.
015100     05 FILLER                 PIC X(12) VALUE '  PROMEDIO: '.
015200     05 WS-L3-PROMEDIO         PIC Z9.9999.
015300     05 FILLER                 PIC X(10) VALUE '  MEJOR:  '.
015400     05 WS-L3-MEJOR            PIC Z9.9999.
015500     05 FILLER                 PIC X(10) VALUE '  PEOR:   '.
015600     05 WS-L3-PEOR             PIC Z9.9999.
015700
015800 PROCEDURE DIVISION.
015900 0000-INICIO.
016000     PERFORM 1000-ABRIR-ARCHIVOS
016100     PERFORM 2000-LEER-MARKETS THRU 2000-EXIT
016200     PERFORM 3000-IMPRIMIR-SELECCION
016300     PERFORM 9999-FIN
016400     .
016500
016600 1000-ABRIR-ARCHIVOS.
016700     OPEN INPUT  MARKETS
016800     OPEN INPUT  PARMIN
016900     OPEN OUTPUT REPORT-OUT
017000     IF WS-FS-MARKETS NOT = '00'
017100         DISPLAY 'UDMKTS - NO ABRE MARKETS - FS=' WS-FS-MARKETS
017200         MOVE 16 TO RETURN-CODE
017300         PERFORM 9999-FIN
017400     END-IF
017500     READ PARMIN                                                  UD-0101 
017600         AT END MOVE 0 TO PARM-REC                                UD-0101 
017700     END-READ                                                     UD-0101 
017800     MOVE PARM-REC TO WS-AHORA                                    UD-0101 
017900     CLOSE PARMIN                                                 UD-0101 
018000     .
018100
018200* LEE LOS MERCADOS CANDIDATOS Y APLICA, EN ORDEN, EL FILTRO DE
018300* CANDIDATO, LA VIGENCIA, LA CALIDAD Y EL PUNTAJE (UD-0012).
018400 2000-LEER-MARKETS.
018500     READ MARKETS
018600         AT END GO TO 2000-EXIT
018700     END-READ
018800     ADD 1 TO WS-CONT-LEIDOS
018900     PERFORM 2100-FILTRO-CANDIDATO
019000     IF WS-ES-CANDIDATO
019100         ADD 1 TO WS-CONT-CANDIDATOS
019200         PERFORM 2200-VALIDAR-VIGENCIA
019300         IF WS-ES-VIGENTE
019400             ADD 1 TO WS-CONT-VIGENTES
019500             PERFORM 2300-VALIDAR-CALIDAD
019600             IF WS-ES-CALIDAD
019700                 ADD 1 TO WS-CONT-CALIDAD
019800                 PERFORM 2400-CALC-PUNTAJE
019900                 PERFORM 2500-ACTUALIZAR-MEJOR
020000             END-IF
020100         END-IF
020200     END-IF
020300     GO TO 2000-LEER-MARKETS.
020400 2000-EXIT.
020500     EXIT.
020600
020700* CANDIDATO: EL SLUG (EN MINUSCULAS) DEBE CONTENER EL PREFIJO
020800* "UPDOWN", AL MENOS UN ACTIVO Y AL MENOS UN PLAZO.
020900 2100-FILTRO-CANDIDATO.
021000     MOVE 'N' TO WS-CANDIDATO-FLAG
021100     MOVE MKT_SLUG OF MARKETS-REC TO WS-SLUG-MINUSC
021200     INSPECT WS-SLUG-MINUSC
021300         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
021400                 TO 'abcdefghijklmnopqrstuvwxyz'
021500     MOVE 0 TO WS-CNT-PREFIJO WS-CNT-ACTIVO-TOK WS-CNT-PLAZO-TOK
021600     INSPECT WS-SLUG-MINUSC TALLYING WS-CNT-PREFIJO
021700         FOR ALL 'updown'
021800     INSPECT WS-SLUG-MINUSC TALLYING WS-CNT-ACTIVO-TOK
021900         FOR ALL 'btc'
022000     INSPECT WS-SLUG-MINUSC TALLYING WS-CNT-ACTIVO-TOK
022100         FOR ALL 'eth'
022200     INSPECT WS-SLUG-MINUSC TALLYING WS-CNT-ACTIVO-TOK
022300         FOR ALL 'xrp'
022400     INSPECT WS-SLUG-MINUSC TALLYING WS-CNT-PLAZO-TOK
022500         FOR ALL '15m'
022600     INSPECT WS-SLUG-MINUSC TALLYING WS-CNT-PLAZO-TOK
022700         FOR ALL '30m'
022800     INSPECT WS-SLUG-MINUSC TALLYING WS-CNT-PLAZO-TOK
022900         FOR ALL '1h'
023000     IF WS-CNT-PREFIJO > 0 AND WS-CNT-ACTIVO-TOK > 0
023100                            AND WS-CNT-PLAZO-TOK > 0
023200         MOVE 'Y' TO WS-CANDIDATO-FLAG
023300     END-IF
023400     .
023500 2100-EXIT.
023600     EXIT.
023700
023800* VIGENCIA: EL CIERRE DEL MERCADO DEBE SER POSTERIOR AL "AHORA"
023900* RECIBIDO EN LA TARJETA DE PARAMETROS.
024000 2200-VALIDAR-VIGENCIA.
024100     MOVE 'N' TO WS-VIGENTE-FLAG
024200     IF MKT_END_EPOCH OF MARKETS-REC > WS-AHORA                   UD-0101 
024300         MOVE 'Y' TO WS-VIGENTE-FLAG
024400     END-IF
024500     .
024600 2200-EXIT.
024700     EXIT.
024800
024900* CALIDAD: LIQUIDEZ MINIMA, MERCADO ACTIVO Y SPREAD DENTRO DEL
025000* TOPE (CUALQUIER FALLA DESCALIFICA).
025100 2300-VALIDAR-CALIDAD.
025200     MOVE 'Y' TO WS-CALIDAD-FLAG
025300     MOVE 0 TO WS-SPREAD-PCT
025400     IF MKT_VOLUME OF MARKETS-REC < WS-P-MIN-LIQUIDEZ
025500         MOVE 'N' TO WS-CALIDAD-FLAG
025600     END-IF
025700     IF NOT MKT_ACTIVE_FLAG_SI OF MARKETS-REC
025800         MOVE 'N' TO WS-CALIDAD-FLAG
025900     END-IF
026000     IF MKT_BEST_BID OF MARKETS-REC > 0
026100             AND MKT_BEST_ASK OF MARKETS-REC > 0
026200         COMPUTE WS-SPREAD-PCT ROUNDED =
026300             ((MKT_BEST_ASK OF MARKETS-REC -
026400               MKT_BEST_BID OF MARKETS-REC) /
026500              MKT_BEST_BID OF MARKETS-REC) * 100
026600         IF WS-SPREAD-PCT > WS-P-MAX-SPREAD-PCT
026700             MOVE 'N' TO WS-CALIDAD-FLAG
026800         END-IF
026900     END-IF
027000     .
027100 2300-EXIT.
027200     EXIT.
027300
027400* PUNTAJE = 0.4 TIEMPO + 0.4 LIQUIDEZ + 0.2 SPREAD. SIN FUNCTION
027500* MIN/MAX - TOPES POR COMPARACION EN LINEA.
027600 2400-CALC-PUNTAJE.
027700     COMPUTE WS-TIME-SCORE ROUNDED =
027800         1 / (1 + ((MKT_END_EPOCH OF MARKETS-REC - WS-AHORA)
027900                    / 3600))
028000     COMPUTE WS-LIQ-SCORE ROUNDED =
028100         MKT_VOLUME OF MARKETS-REC / 10000
028200     IF WS-LIQ-SCORE > 1
028300         MOVE 1 TO WS-LIQ-SCORE
028400     END-IF
028500     IF MKT_BEST_BID OF MARKETS-REC > 0
028600             AND MKT_BEST_ASK OF MARKETS-REC > 0
028700         COMPUTE WS-SPREAD-SCORE ROUNDED =
028800             1 - (WS-SPREAD-PCT / 10)
028900         IF WS-SPREAD-SCORE < 0
029000             MOVE 0 TO WS-SPREAD-SCORE
029100         END-IF
029200     ELSE
029300         MOVE 1 TO WS-SPREAD-SCORE
029400     END-IF
029500     COMPUTE WS-PUNTAJE ROUNDED =
029600         (0.4 * WS-TIME-SCORE) + (0.4 * WS-LIQ-SCORE) +
029700         (0.2 * WS-SPREAD-SCORE)
029800     .
029900 2400-EXIT.
030000     EXIT.
030100
030200* ACTUALIZA ESTADISTICAS DE LA CORRIDA Y, SI EL PUNTAJE SUPERA
030300* ESTRICTAMENTE AL MEJOR HASTA AHORA, GUARDA EL REGISTRO.
030400 2500-ACTUALIZAR-MEJOR.
030500     ADD 1 TO WS-CONT-SELECCIONES
030600     ADD WS-PUNTAJE TO WS-SUMA-PUNTAJE
030700     IF WS-CONT-SELECCIONES = 1
030800         MOVE WS-PUNTAJE TO WS-MEJOR-PUNTAJE-STAT
030900         MOVE WS-PUNTAJE TO WS-PEOR-PUNTAJE-STAT
031000     ELSE
031100         IF WS-PUNTAJE > WS-MEJOR-PUNTAJE-STAT
031200             MOVE WS-PUNTAJE TO WS-MEJOR-PUNTAJE-STAT
031300         END-IF
031400         IF WS-PUNTAJE < WS-PEOR-PUNTAJE-STAT
031500             MOVE WS-PUNTAJE TO WS-PEOR-PUNTAJE-STAT
031600         END-IF
031700     END-IF
031800     IF WS-PUNTAJE > WS-MEJOR-PUNTAJE
031900         MOVE WS-PUNTAJE TO WS-MEJOR-PUNTAJE
032000         MOVE MARKETS-REC TO WS-MEJOR-REC
032100         MOVE 'Y' TO WS-HAY-SELECCION
032200     END-IF
032300     .
032400 2500-EXIT.
032500     EXIT.
032600
032700* IMPRIME EL MERCADO SELECCIONADO Y LAS ESTADISTICAS DE LA
032800* CORRIDA.
032900 3000-IMPRIMIR-SELECCION.
033000     MOVE SPACES TO REPORT-LINEA
033100     MOVE '========== UDMKTS - SELECCION DE MERCADOS =========='
033200         TO REPORT-LINEA
033300     WRITE REPORT-LINEA
033400
033500     IF WS-HUBO-SELECCION
033600         MOVE MKT_ID OF WS-MEJOR-REC   TO WS-L1-ID
033700         MOVE MKT_SLUG OF WS-MEJOR-REC (1:40) TO WS-L1-SLUG
033800         MOVE WS-LINEA-SELECCION-1 TO REPORT-LINEA
033900         WRITE REPORT-LINEA
034000
034100         MOVE WS-MEJOR-PUNTAJE            TO WS-L2-PUNTAJE
034200         MOVE MKT_VOLUME OF WS-MEJOR-REC  TO WS-L2-VOLUMEN
034300         MOVE WS-LINEA-SELECCION-2 TO REPORT-LINEA
034400         WRITE REPORT-LINEA
034500     ELSE
034600         MOVE 'NO HUBO MERCADOS QUE CALIFICARAN' TO REPORT-LINEA
034700         WRITE REPORT-LINEA
034800     END-IF
034900
035000     MOVE WS-CONT-CALIDAD TO WS-L3-CONT
035100     IF WS-CONT-CALIDAD > 0
035200         COMPUTE WS-L3-PROMEDIO ROUNDED =
035300             WS-SUMA-PUNTAJE / WS-CONT-CALIDAD
035400     ELSE
035500         MOVE 0 TO WS-L3-PROMEDIO
035600     END-IF
035700     MOVE WS-MEJOR-PUNTAJE-STAT TO WS-L3-MEJOR
035800     MOVE WS-PEOR-PUNTAJE-STAT  TO WS-L3-PEOR
035900     MOVE WS-LINEA-ESTADISTICAS TO REPORT-LINEA
036000     WRITE REPORT-LINEA
036100     .
036200 3000-EXIT.
036300     EXIT.
036400
036500 9999-FIN.
036600     CLOSE MARKETS
036700     CLOSE REPORT-OUT
036800     STOP RUN
036900     .
