000100******************************************************************
000200* NOMBRE ARCHIVO......: UDCNDDTL                                 *
000300* DESCRIPCION.........: VELAS OHLCV DEL MERCADO UPDOWN           *
000400*                       (OPEN/HIGH/LOW/CLOSE/VOLUMEN POR BARRA)  *
000500* ORGANIZACION........: SAM, SECUENCIAL POR TIMESTAMP ASCENDENTE *
000600* ORIGEN..............: ALIMENTADOR EXTERNO DE PRECIOS (UDFEED)  *
000700* LONGITUD DE REGISTRO: 080 CARACTERES                           *
000800* PREFIJO.............: CND.                                     *
000900******************************************************************
001000* NO LLEVA TRAILER DE SELLO -UMO-: EL ARCHIVO LO ENTREGA EL      *
001100* PROVEEDOR DE PRECIOS, NO SE MANTIENE DESDE ESTE SHOP.          *
001200******************************************************************
001300 01  UDCNDDTL.
001400     03 CND-SEQ               PIC 9(06).
001500     03 CND-TIMESTAMP         PIC 9(14).
001600     03 CND-TIMESTAMP-R REDEFINES CND-TIMESTAMP.
001700        05 CND-TS-ANIO        PIC 9(04).
001800        05 CND-TS-MES         PIC 9(02).
001900        05 CND-TS-DIA         PIC 9(02).
002000        05 CND-TS-HORA        PIC 9(02).
002100        05 CND-TS-MINUTO      PIC 9(02).
002200        05 CND-TS-SEGUNDO     PIC 9(02).
002300     03 CND-OPEN              PIC S9(07)V9(4).
002400     03 CND-HIGH              PIC S9(07)V9(4).
002500     03 CND-LOW               PIC S9(07)V9(4).
002600     03 CND-CLOSE             PIC S9(07)V9(4).
002700     03 CND-OHLC-TABLA REDEFINES CND-OPEN.
002800        05 CND-OHLC-VALOR     PIC S9(07)V9(4) OCCURS 4 TIMES.
002900     03 CND-VOLUME            PIC S9(09)V9(2).
003000     03 FILLER                PIC X(05).
