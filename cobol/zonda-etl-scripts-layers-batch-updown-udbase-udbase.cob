000100******************************************************************
000200* IDENTIFICATION DIVISION.
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    UDBASE.
000600 AUTHOR.        MCV.
000700 INSTALLATION.  ZONDA - GERENCIA DE RIESGO DE MERCADO.
000800 DATE-WRITTEN.  11/06/1990.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL - USO INTERNO ZONDA.
001100******************************************************************
001200*                                                                *
001300* PROPOSITO: SUBPROGRAMA CALLABLE - REGLA "BASELINE" DE DECISION *
001400*            ARRIBA/ABAJO. RECIBE EL REGISTRO DE INDICADORES DE  *
001500*            LA VELA (UDFTRDTL) Y DEVUELVE CODIGO DE DECISION    *
001600*            'Y' (SUBE), 'N' (BAJA) O 'S' (SIN OPERAR).          *
001700*                                                                *
001800******************************************************************
001900* BITACORA DE CAMBIOS                                            *
002000******************************************************************
002100* FECHA     INIC  TICKET   DESCRIPCION                          *
002200* --------  ----  -------  ------------------------------------ *
002300* 11/06/90  MCV   SM-0035  VERSION INICIAL - REGLA DE DISPARO    *
002400*                          POR MOMENTUM DEL ESCENARIO DE TASAS.  *
002500* 19/11/92  MCV   SM-0078  AGREGA BANDA DE POSICION EN EL RANGO. *
002600* 30/11/98  DLP   SM-0140  REVISION Y2K - FECHA SYSIN A 4        *
002700*                          DIGITOS DE ANIO.                      *
002800* 17/09/07  JQR   SM-0244  EL BANCO LANZA EL PRODUCTO DE         *
002900*                          MERCADOS BINARIOS ARRIBA/ABAJO; LA    *
003000*                          REGLA DE DISPARO SE REUTILIZA COMO    *
003100*                          ESTRATEGIA "BASELINE" DEL BACKTEST.   *
003200* 25/02/08  JQR   UD-0005  RENOMBRADO SM-BASE A UDBASE, SE       *
003300*                          CONVIERTE EN SUBPROGRAMA CALLABLE     *
003400*                          DESDE UDBACK.                         *
003420* 16/05/23  RES   UD-0158  WS-MOMENTUM-ABS PASA DE 01 SUELTO A   *
003440*                          NIVEL 77 (ESCALAR DE TRABAJO, SIN     *
003460*                          REDEFINES NI GRUPO).                 *
003480******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200 01  WS-PARAMETROS.
004300     05 WS-P-THRESHOLD         PIC S9(01)V9(6) COMP-3
004400                                VALUE 0.001000.
004500     05 WS-P-MIN-RANGE         PIC S9(01)V9(6) COMP-3
004600                                VALUE 0.300000.
004700     05 WS-P-MAX-RANGE         PIC S9(01)V9(6) COMP-3
004800                                VALUE 0.700000.
004900     05 FILLER                 PIC X(01).
005000 01  WS-PARAMETROS-TABLA REDEFINES WS-PARAMETROS.
005100     05 WS-P-VALOR             PIC S9(01)V9(6) COMP-3
005200                                OCCURS 3 TIMES.
005300
005400 01  WS-CONTADORES.
005500     05 WS-CONT-YES            PIC 9(06) COMP VALUE 0.
005600     05 WS-CONT-NO             PIC 9(06) COMP VALUE 0.
005700     05 WS-CONT-SKIP           PIC 9(06) COMP VALUE 0.
005800     05 FILLER                 PIC X(01).
005900 01  WS-CONTADORES-TABLA REDEFINES WS-CONTADORES.
006000     05 WS-CONTADOR-VALOR      PIC 9(06) COMP OCCURS 3 TIMES.
006100
006200 77  WS-MOMENTUM-ABS           PIC S9(03)V9(6) COMP-3 VALUE 0.
006300 01  WS-DECISION-NUM           PIC 9(01) COMP VALUE 0.
006400 01  WS-DECISION-NUM-R REDEFINES WS-DECISION-NUM.
006500     05 WS-DECISION-BITS       PIC 9(01) COMP.
006600
006700 LINKAGE SECTION.
006800 01  LK-FEATURE-REC.
006900     COPY UDFTRDTL.
007000 01  LK-DECISION               PIC X(01).
007100
007200 PROCEDURE DIVISION USING LK-FEATURE-REC LK-DECISION.
007300 0000-INICIO.
007400     PERFORM 2000-DECIDIR
007500     GOBACK
007600     .
007700
007800* REGLA BASELINE (UD-0005 / SM-0035): SE APOYA SOLO EN EL
007900* MOMENTUM A 3 VELAS Y LA POSICION DEL CIERRE EN EL RANGO.
008000 2000-DECIDIR.
008100     MOVE 'S' TO LK-DECISION
008200     COMPUTE WS-MOMENTUM-ABS = FTR-MOMENTUM-3
008300     IF WS-MOMENTUM-ABS < 0
008400         MULTIPLY WS-MOMENTUM-ABS BY -1 GIVING WS-MOMENTUM-ABS
008500     END-IF
008600     IF WS-MOMENTUM-ABS < WS-P-THRESHOLD
008700         ADD 1 TO WS-CONT-SKIP
008800         GO TO 2000-EXIT
008900     END-IF
009000     IF FTR-MOMENTUM-3 > 0
009100         IF FTR-RANGE-POSITION > WS-P-MIN-RANGE
009200             MOVE 'Y' TO LK-DECISION
009300             ADD 1 TO WS-CONT-YES
009400         ELSE
009500             ADD 1 TO WS-CONT-SKIP
009600         END-IF
009700         GO TO 2000-EXIT
009800     END-IF
009900     IF FTR-RANGE-POSITION < WS-P-MAX-RANGE
010000         MOVE 'N' TO LK-DECISION
010100         ADD 1 TO WS-CONT-NO
010200     ELSE
010300         ADD 1 TO WS-CONT-SKIP
010400     END-IF
010500     .
010600 2000-EXIT.
010700     EXIT.
